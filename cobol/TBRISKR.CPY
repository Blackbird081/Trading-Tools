000100*****************************************************************
000200*                                                                *
000300*   TBRISKR  --  ORDER RISK-CHECK RESULT OUTPUT RECORD LAYOUT   *
000400*                                                                *
000500*   ONE RECORD PER ORDER READ BY TBRISKCK.  RSK-REASON CARRIES  *
000600*   THE FIRST FAILING CHECK'S LABEL OR THE FIXED LITERAL         *
000700*   'ALL CHECKS PASSED'.                                         *
000800*                                                                *
000900*   MAINT LOG                                                   *
001000*   30/07/2020  JLR  ORIGINAL LAYOUT - TBCU0035                 *
001100*                                                                *
001200*****************************************************************
001300 01  TB-RISK-RESULT-REC.
001400     05  RSK-ORDER-ID             PIC X(12).
001500     05  RSK-APPROVED             PIC X(01).
001600         88  RSK-IS-APPROVED               VALUE 'Y'.
001700         88  RSK-IS-REJECTED               VALUE 'N'.
001800     05  RSK-PASS-COUNT           PIC 9(02).
001900     05  RSK-FAIL-COUNT           PIC 9(02).
002000     05  RSK-REASON               PIC X(80).
002100     05  FILLER                   PIC X(24).
