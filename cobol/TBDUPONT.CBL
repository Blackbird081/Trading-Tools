000100*****************************************************************
000200*                                                                *
000300*   PROGRAMMER  : M. H. VILLATORO (MHV)                         *
000400*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000500*   APPLICATION : TB - TRADING BATCH                             *
000600*   PROGRAM     : TBDUPONT                                       *
000700*   TYPE        : SUBPROGRAM (CALLED)                            *
000800*   DESCRIPTION : FIVE-COMPONENT EXTENDED DUPONT DECOMPOSITION  *
000900*               : OF ROE (TAX BURDEN, INTEREST BURDEN,          *
001000*               : OPERATING MARGIN, ASSET TURNOVER, FINANCIAL   *
001100*               : LEVERAGE) WITH DOMINANT-DRIVER IDENTIFICATION *
001200*               : AND LEVERAGE/MARGIN WARNING FLAGS.             *
001300*   TICKET      : TB-0006                                        *
001400*                                                                *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. TBDUPONT.
001800 AUTHOR. M H VILLATORO.
001900 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
002000 DATE-WRITTEN. 02/13/1996.
002100 DATE-COMPILED.
002200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002300*****************************************************************
002400*  C H A N G E   L O G                                          *
002500*  02/13/1996  MHV  ORIGINAL CODING PER REQUEST TB-0006 -       *TB0050A
002600*                   3-COMPONENT DUPONT ONLY                      *TB0050B
002700*  10/08/1998  MHV  EXTENDED TO 5-COMPONENT MODEL (TAX/INTEREST *TB0051A
002800*                   BURDEN SPLIT OUT) PER REQUEST TB-0031        *TB0051B
002900*  02/09/1999  RRQ  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS   *TB0052A
003000*                   PROGRAM, NO CHANGES REQUIRED                 *TB0052B
003100*  09/21/2012  JLR  ADDED DOMINANT-DRIVER NORMALIZED SCORING    *TB0053A
003200*                   PER REQUEST TB-0097                          *TB0053B
003300*  03/06/2020  DAR  ADDED LEVERAGE-AMPLIFIED AND COMPETITIVE-   *TB0054A
003400*                   ADVANTAGE WARNING FLAGS PER REQUEST TB-0121 *TB0054B
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 WORKING-STORAGE SECTION.
004100*****************************************************************
004200*        DOMINANT-DRIVER NORMALIZATION TABLE - ONE ROW PER      *
004300*        COMPONENT, HOLDING THE COMPONENT TAG AND ITS DIVISOR.  *
004400*****************************************************************
004500 01  TABLA-NORMALIZADORES.
004600     05  FILLER PIC X(14) VALUE 'OPER-MARGIN010'.
004700     05  FILLER PIC X(14) VALUE 'ASSET-TURN 100'.
004800     05  FILLER PIC X(14) VALUE 'LEVERAGE   200'.
004900     05  FILLER PIC X(14) VALUE 'INT-BURDEN 090'.
005000     05  FILLER PIC X(14) VALUE 'TAX-BURDEN 075'.
005100 01  TBM-TABLE-R REDEFINES TABLA-NORMALIZADORES.
005200     05  TBM-ENTRY OCCURS 5 TIMES INDEXED BY TBM-IX.
005300         10  TBM-TAG           PIC X(11).
005400         10  TBM-DIVISOR       PIC 9(03).
005500 77  WKS-BEST-SCORE                PIC S9(05)V9(04) COMP VALUE ZERO.
005600 77  WKS-THIS-SCORE                PIC S9(05)V9(04) COMP VALUE ZERO.
005700 77  WKS-CN-VALID-COMPONENTS       PIC 9(02) COMP VALUE ZERO.
005800 01  WKS-ROE-PPM                   PIC 9(07) VALUE ZERO.
005900 01  WKS-ROE-PPM-R REDEFINES WKS-ROE-PPM.
006000     05  WKS-ROE-PPM-THOUS         PIC 9(04).
006100     05  WKS-ROE-PPM-UNITS         PIC 9(03).
006200 01  WKS-EBIT                     PIC S9(13) VALUE ZERO.
006300 01  WKS-EBIT-R REDEFINES WKS-EBIT.
006400     05  WKS-EBIT-SIGN            PIC X(01).
006500     05  WKS-EBIT-DIGITS          PIC 9(12).
006600 01  WKS-EBIT-PRESENT             PIC X(01) VALUE 'N'.
006700     88  WKS-EBIT-IS-PRESENT               VALUE 'Y'.
006800 01  WKS-MESSAGE-AREA.
006900     05  ME-TRACE                  PIC X(60) VALUE SPACES.
007000     05  FILLER                    PIC X(20) VALUE SPACES.
007100 LINKAGE SECTION.
007200 01  LK-DUPONT-PARMS.
007300     05  LK-NET-INCOME            PIC S9(13).
007400     05  LK-EBT                   PIC S9(13).
007500     05  LK-OPER-PROFIT           PIC S9(13).
007600     05  LK-OPER-PROFIT-PRESENT   PIC X(01).
007700     05  LK-REVENUE               PIC S9(13).
007800     05  LK-TOTAL-ASSETS          PIC S9(13).
007900     05  LK-TOTAL-EQUITY          PIC S9(13).
008000     05  LK-TAX-BURDEN            PIC S9(03)V9(04).
008100     05  LK-TAX-BURDEN-OK         PIC X(01).
008200     05  LK-INTEREST-BURDEN       PIC S9(03)V9(04).
008300     05  LK-INTEREST-BURDEN-OK    PIC X(01).
008400     05  LK-OPER-MARGIN           PIC S9(03)V9(04).
008500     05  LK-OPER-MARGIN-OK        PIC X(01).
008600     05  LK-ASSET-TURNOVER        PIC S9(03)V9(04).
008700     05  LK-ASSET-TURNOVER-OK     PIC X(01).
008800     05  LK-LEVERAGE              PIC S9(03)V9(04).
008900     05  LK-LEVERAGE-OK           PIC X(01).
009000     05  LK-ROE-COMPUTED          PIC S9(03)V9(04).
009100     05  LK-ROE-COMPUTED-OK       PIC X(01).
009200     05  LK-DOMINANT-DRIVER       PIC X(11).
009300     05  LK-LEVERAGE-AMPLIFIED    PIC X(01).
009400     05  LK-COMPETITIVE-ADVANTAGE PIC X(01).
009500     05  FILLER                   PIC X(10).
009600 PROCEDURE DIVISION USING LK-DUPONT-PARMS.
009700*****************************************************************
009800*        M A I N   L I N E   -   T B D U P O N T                *
009900*****************************************************************
010000 0000-MAIN-LINE SECTION.
010100     MOVE 'N' TO LK-TAX-BURDEN-OK LK-INTEREST-BURDEN-OK
010200                 LK-OPER-MARGIN-OK LK-ASSET-TURNOVER-OK
010300                 LK-LEVERAGE-OK LK-ROE-COMPUTED-OK
010400                 LK-LEVERAGE-AMPLIFIED LK-COMPETITIVE-ADVANTAGE
010500     MOVE SPACES TO LK-DOMINANT-DRIVER
010600     PERFORM 0100-DERIVE-EBIT THRU 0100-EXIT
010700     PERFORM 0200-TAX-BURDEN THRU 0200-EXIT
010800     PERFORM 0300-INTEREST-BURDEN THRU 0300-EXIT
010900     PERFORM 0400-OPER-MARGIN THRU 0400-EXIT
011000     PERFORM 0500-ASSET-TURNOVER THRU 0500-EXIT
011100     PERFORM 0600-LEVERAGE THRU 0600-EXIT
011200     PERFORM 0700-COMPUTE-ROE THRU 0700-EXIT
011300     PERFORM 0800-DOMINANT-DRIVER THRU 0800-EXIT
011400     PERFORM 0900-WARNING-FLAGS THRU 0900-EXIT
011500     GOBACK.
011600 0000-EXIT.
011700     EXIT.
011800*****************************************************************
011900*    0100  EBIT = OPERATING PROFIT WHEN GIVEN, ELSE EBT (NO     *
012000*    FINANCIAL-EXPENSE FIELD IS CARRIED ON FINDATA-REC, SO THE  *
012100*    "EBT + FINANCIAL EXPENSE" FALLBACK COLLAPSES TO EBT).       *
012200*****************************************************************
012300 0100-DERIVE-EBIT SECTION.
012400     IF LK-OPER-PROFIT-PRESENT = 'Y'
012500        MOVE LK-OPER-PROFIT TO WKS-EBIT
012600        MOVE 'Y' TO WKS-EBIT-PRESENT
012700     ELSE
012800        MOVE LK-EBT TO WKS-EBIT
012900        MOVE 'Y' TO WKS-EBIT-PRESENT
013000     END-IF.
013100 0100-EXIT.
013200     EXIT.
013300*****************************************************************
013400*    0200  TAX BURDEN = NET INCOME / EBT.                        *
013500*****************************************************************
013600 0200-TAX-BURDEN SECTION.
013700     IF LK-EBT NOT = 0
013800        COMPUTE LK-TAX-BURDEN ROUNDED = LK-NET-INCOME / LK-EBT
013900        MOVE 'Y' TO LK-TAX-BURDEN-OK
014000     END-IF.
014100 0200-EXIT.
014200     EXIT.
014300*****************************************************************
014400*    0300  INTEREST BURDEN = EBT / EBIT.                         *
014500*****************************************************************
014600 0300-INTEREST-BURDEN SECTION.
014700     IF WKS-EBIT-IS-PRESENT AND WKS-EBIT NOT = 0
014800        COMPUTE LK-INTEREST-BURDEN ROUNDED = LK-EBT / WKS-EBIT
014900        MOVE 'Y' TO LK-INTEREST-BURDEN-OK
015000     END-IF.
015100 0300-EXIT.
015200     EXIT.
015300*****************************************************************
015400*    0400  OPERATING MARGIN = EBIT / REVENUE.                    *
015500*****************************************************************
015600 0400-OPER-MARGIN SECTION.
015700     IF WKS-EBIT-IS-PRESENT AND LK-REVENUE NOT = 0
015800        COMPUTE LK-OPER-MARGIN ROUNDED = WKS-EBIT / LK-REVENUE
015900        MOVE 'Y' TO LK-OPER-MARGIN-OK
016000     END-IF.
016100 0400-EXIT.
016200     EXIT.
016300*****************************************************************
016400*    0500  ASSET TURNOVER = REVENUE / TOTAL ASSETS.              *
016500*****************************************************************
016600 0500-ASSET-TURNOVER SECTION.
016700     IF LK-TOTAL-ASSETS NOT = 0
016800        COMPUTE LK-ASSET-TURNOVER ROUNDED =
016900                LK-REVENUE / LK-TOTAL-ASSETS
017000        MOVE 'Y' TO LK-ASSET-TURNOVER-OK
017100     END-IF.
017200 0500-EXIT.
017300     EXIT.
017400*****************************************************************
017500*    0600  FINANCIAL LEVERAGE = TOTAL ASSETS / TOTAL EQUITY.     *
017600*****************************************************************
017700 0600-LEVERAGE SECTION.
017800     IF LK-TOTAL-EQUITY NOT = 0
017900        COMPUTE LK-LEVERAGE ROUNDED =
018000                LK-TOTAL-ASSETS / LK-TOTAL-EQUITY
018100        MOVE 'Y' TO LK-LEVERAGE-OK
018200     END-IF.
018300 0600-EXIT.
018400     EXIT.
018500*****************************************************************
018600*    0700  ROE COMPUTED = PRODUCT OF THE FIVE COMPONENTS, ONLY  *
018700*    WHEN ALL FIVE ARE PRESENT.                                  *
018800*****************************************************************
018900 0700-COMPUTE-ROE SECTION.
019000     IF LK-TAX-BURDEN-OK = 'Y' AND LK-INTEREST-BURDEN-OK = 'Y'
019100        AND LK-OPER-MARGIN-OK = 'Y' AND LK-ASSET-TURNOVER-OK = 'Y'
019200        AND LK-LEVERAGE-OK = 'Y'
019300        COMPUTE LK-ROE-COMPUTED ROUNDED =
019400                LK-TAX-BURDEN * LK-INTEREST-BURDEN
019500                * LK-OPER-MARGIN * LK-ASSET-TURNOVER
019600                * LK-LEVERAGE
019700        MOVE 'Y' TO LK-ROE-COMPUTED-OK
019800     END-IF.
019900 0700-EXIT.
020000     EXIT.
020100*****************************************************************
020200*    0800  DOMINANT DRIVER = COMPONENT WITH THE HIGHEST VALUE   *
020300*    AFTER NORMALIZATION AGAINST THE DIVISOR TABLE ABOVE,       *
020400*    CONSIDERING ONLY COMPONENTS THAT WERE ACTUALLY COMPUTED.   *
020500*****************************************************************
020600 0800-DOMINANT-DRIVER SECTION.
020700     MOVE ZERO TO WKS-BEST-SCORE
020800     MOVE 0 TO WKS-CN-VALID-COMPONENTS
020900     IF LK-OPER-MARGIN-OK = 'Y'
021000        MOVE 1 TO TBM-IX
021100        COMPUTE WKS-THIS-SCORE ROUNDED =
021200                LK-OPER-MARGIN / (TBM-DIVISOR (TBM-IX) / 100)
021300        PERFORM 0810-CONSIDER-CANDIDATE THRU 0810-EXIT
021400     END-IF
021500     IF LK-ASSET-TURNOVER-OK = 'Y'
021600        MOVE 2 TO TBM-IX
021700        COMPUTE WKS-THIS-SCORE ROUNDED =
021800                LK-ASSET-TURNOVER / (TBM-DIVISOR (TBM-IX) / 100)
021900        PERFORM 0810-CONSIDER-CANDIDATE THRU 0810-EXIT
022000     END-IF
022100     IF LK-LEVERAGE-OK = 'Y'
022200        MOVE 3 TO TBM-IX
022300        COMPUTE WKS-THIS-SCORE ROUNDED =
022400                LK-LEVERAGE / (TBM-DIVISOR (TBM-IX) / 100)
022500        PERFORM 0810-CONSIDER-CANDIDATE THRU 0810-EXIT
022600     END-IF
022700     IF LK-INTEREST-BURDEN-OK = 'Y'
022800        MOVE 4 TO TBM-IX
022900        COMPUTE WKS-THIS-SCORE ROUNDED =
023000                LK-INTEREST-BURDEN / (TBM-DIVISOR (TBM-IX) / 100)
023100        PERFORM 0810-CONSIDER-CANDIDATE THRU 0810-EXIT
023200     END-IF
023300     IF LK-TAX-BURDEN-OK = 'Y'
023400        MOVE 5 TO TBM-IX
023500        COMPUTE WKS-THIS-SCORE ROUNDED =
023600                LK-TAX-BURDEN / (TBM-DIVISOR (TBM-IX) / 100)
023700        PERFORM 0810-CONSIDER-CANDIDATE THRU 0810-EXIT
023800     END-IF.
023900 0800-EXIT.
024000     EXIT.
024100 0810-CONSIDER-CANDIDATE SECTION.
024200     ADD 1 TO WKS-CN-VALID-COMPONENTS
024300     IF WKS-CN-VALID-COMPONENTS = 1
024400        MOVE WKS-THIS-SCORE TO WKS-BEST-SCORE
024500        MOVE TBM-TAG (TBM-IX) TO LK-DOMINANT-DRIVER
024600     ELSE
024700        IF WKS-THIS-SCORE > WKS-BEST-SCORE
024800           MOVE WKS-THIS-SCORE TO WKS-BEST-SCORE
024900           MOVE TBM-TAG (TBM-IX) TO LK-DOMINANT-DRIVER
025000        END-IF
025100     END-IF.
025200 0810-EXIT.
025300     EXIT.
025400*****************************************************************
025500*    0900  LEVERAGE-AMPLIFIED WHEN LEVERAGE > 4; COMPETITIVE-   *
025600*    ADVANTAGE WHEN OPERATING MARGIN > 0.20.                     *
025700*****************************************************************
025800 0900-WARNING-FLAGS SECTION.
025900     IF LK-ROE-COMPUTED-OK = 'Y'
026000        COMPUTE WKS-ROE-PPM = LK-ROE-COMPUTED * 10000
026100     END-IF
026200     IF LK-LEVERAGE-OK = 'Y' AND LK-LEVERAGE > 4
026300        MOVE 'Y' TO LK-LEVERAGE-AMPLIFIED
026400     END-IF
026500     IF LK-OPER-MARGIN-OK = 'Y' AND LK-OPER-MARGIN > 0.20
026600        MOVE 'Y' TO LK-COMPETITIVE-ADVANTAGE
026700     END-IF
026800     MOVE SPACES TO ME-TRACE
026900     STRING 'TBDUPONT DRIVER=' LK-DOMINANT-DRIVER
027000            DELIMITED BY SIZE INTO ME-TRACE
027100     DISPLAY ME-TRACE UPON CONSOLE.
027200 0900-EXIT.
027300     EXIT.
