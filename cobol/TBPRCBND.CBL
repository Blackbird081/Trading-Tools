000100*****************************************************************
000200*                                                                *
000300*   PROGRAMMER  : D. A. REYES (DAR)                             *
000400*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000500*   APPLICATION : TB - TRADING BATCH                             *
000600*   PROGRAM     : TBPRCBND                                       *
000700*   TYPE        : SUBPROGRAM (CALLED)                            *
000800*   DESCRIPTION : COMPUTES THE REGULATORY PRICE BAND (CEILING,  *
000900*               : FLOOR, TICK SIZE) FOR A SYMBOL FROM ITS        *
001000*               : REFERENCE PRICE AND EXCHANGE, AND VALIDATES   *
001100*               : A PROPOSED ORDER PRICE AGAINST THAT BAND.      *
001200*   TICKET      : TB-0001                                        *
001300*                                                                *
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. TBPRCBND.
001700 AUTHOR. D A REYES.
001800 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
001900 DATE-WRITTEN. 01/14/1991.
002000 DATE-COMPILED.
002100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002200*****************************************************************
002300*  C H A N G E   L O G                                          *
002400*  01/14/1991  DAR  ORIGINAL CODING PER RULE-ENGINE PROJECT     *TB0001A
002500*                   REQUEST TB-0001, HOSE/HNX/UPCOM BAND TABLE  *TB0001B
002600*  06/22/1992  DAR  ADDED TICK-MISALIGNED REASON CODE PER      *TB0001C
002700*                   AUDIT FINDING TB-0037                       *TB0001D
002800*  11/03/1994  MHV  CORRECTED FLOOR ROUNDING - WAS TRUNCATING   *TB0002A
002900*                   INSTEAD OF ROUNDING UP, REQUEST TB-0058     *TB0002B
003000*  02/09/1999  RRQ  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS  *TB0003A
003100*                   PROGRAM, NO CHANGES REQUIRED                *TB0003B
003200*  05/17/2004  JLR  ADDED UPCOM EXCHANGE TO BAND TABLE PER     *TB0004A
003300*                   REQUEST TB-0091 WHEN UPCOM WENT LIVE        *TB0004B
003400*  09/30/2011  MHV  RE-KEYED BAND TABLE ENTRIES FOR CLARITY,   *TB0005A
003500*                   NO LOGIC CHANGE, REQUEST TB-0122            *TB0005B
003600*  02/02/2023  DAR  ADDED TRACE DISPLAY LINES FOR PROD SUPPORT *TB0006A
003700*                   PER REQUEST TB-0139                         *TB0006B
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 WORKING-STORAGE SECTION.
004400*****************************************************************
004500*        TABLA DE BANDAS Y TICK POR BOLSA - SE ARMA COMO         *
004600*        CADENA EMPACADA EN FILLER Y SE REDEFINE COMO TABLA      *
004700*        OCCURS DE ELEMENTOS NUMERICOS PARA BUSQUEDA POR BOLSA   *
004800*****************************************************************
004900 01  TABLA-BANDAS.
005000     05  FILLER              PIC X(15) VALUE 'HOSE007100HOSE'.
005100     05  FILLER              PIC X(15) VALUE 'HNX 010100HNX '.
005200     05  FILLER              PIC X(15) VALUE 'UPCOM015100UPC'.
005300 01  TB-BANDAS-R REDEFINES TABLA-BANDAS.
005400     05  TBB-ENTRY OCCURS 3 TIMES INDEXED BY TBB-IX.
005500         10  TBB-EXCH        PIC X(05).
005600         10  TBB-BAND-PCT    PIC 9(03).
005700         10  TBB-TICK-FIXED  PIC 9(03).
005800         10  FILLER          PIC X(04).
005900 77  WKS-BAND-PCT            PIC 9(03) COMP VALUE ZERO.
006000 77  WKS-TICK                PIC 9(09) COMP VALUE ZERO.
006100 77  WKS-RAW-CEILING         PIC 9(11) COMP VALUE ZERO.
006200 77  WKS-RAW-FLOOR           PIC 9(11) COMP VALUE ZERO.
006300 77  WKS-REMAINDER           PIC 9(11) COMP VALUE ZERO.
006400 77  WKS-TABLE-SUB           PIC 9(02) COMP VALUE ZERO.
006500 77  WKS-FOUND-SW            PIC X(01) VALUE 'N'.
006600     88  WKS-EXCH-FOUND               VALUE 'Y'.
006700 01  WKS-EDIT-CEILING            PIC 9(09) VALUE ZERO.
006800 01  WKS-EDIT-CEILING-R REDEFINES WKS-EDIT-CEILING.
006900     05  WKS-EC-MILLIONS         PIC 9(03).
007000     05  WKS-EC-REST             PIC 9(06).
007100 01  WKS-EDIT-FLOOR              PIC 9(09) VALUE ZERO.
007200 01  WKS-EDIT-FLOOR-R REDEFINES WKS-EDIT-FLOOR.
007300     05  WKS-EF-MILLIONS         PIC 9(03).
007400     05  WKS-EF-REST             PIC 9(06).
007500 01  WKS-MESSAGE-AREA.
007600     05  ME-TRACE                PIC X(60) VALUE SPACES.
007700     05  FILLER                  PIC X(20) VALUE SPACES.
007800 LINKAGE SECTION.
007900 01  LK-PRICE-BAND-PARMS.
008000     05  LK-EXCHANGE             PIC X(05).
008100     05  LK-REF-PRICE            PIC 9(09).
008200     05  LK-ORDER-PRICE          PIC 9(09).
008300     05  LK-CEILING              PIC 9(09).
008400     05  LK-FLOOR                PIC 9(09).
008500     05  LK-TICK-SIZE            PIC 9(09).
008600     05  LK-VALID-FLAG           PIC X(01).
008700         88  LK-PRICE-IS-VALID           VALUE 'Y'.
008800         88  LK-PRICE-NOT-VALID          VALUE 'N'.
008900     05  LK-REASON-CODE          PIC X(16).
009000     05  FILLER                  PIC X(10).
009100 PROCEDURE DIVISION USING LK-PRICE-BAND-PARMS.
009200*****************************************************************
009300*        M A I N   L I N E   -   T B P R C B N D                *
009400*****************************************************************
009500 0000-MAIN-LINE SECTION.
009600     PERFORM 0100-LOOKUP-EXCHANGE THRU 0100-EXIT
009700     IF WKS-EXCH-FOUND
009800        PERFORM 0200-COMPUTE-BAND THRU 0200-EXIT
009900        PERFORM 0300-VALIDATE-PRICE THRU 0300-EXIT
010000     ELSE
010100        MOVE ZERO TO LK-CEILING LK-FLOOR LK-TICK-SIZE
010200        MOVE 'N' TO LK-VALID-FLAG
010300        MOVE 'BAD-EXCHANGE' TO LK-REASON-CODE
010400     END-IF
010500     GOBACK.
010600 0000-EXIT.
010700     EXIT.
010800*****************************************************************
010900*    0100  LOOK UP THE BAND PERCENT / FIXED TICK FOR THE        *
011000*    EXCHANGE ON THE ORDER. HOSE TICK VARIES BY PRICE LEVEL     *
011100*    SO ITS TABLE ENTRY TICK VALUE IS RECOMPUTED IN 0200.       *
011200*****************************************************************
011300 0100-LOOKUP-EXCHANGE SECTION.
011400     MOVE 'N' TO WKS-FOUND-SW
011500     PERFORM 0110-CHECK-EXCH-ENTRY THRU 0110-EXIT
011600             VARYING WKS-TABLE-SUB FROM 1 BY 1
011700             UNTIL WKS-TABLE-SUB > 3.
011800 0100-EXIT.
011900     EXIT.
012000 0110-CHECK-EXCH-ENTRY SECTION.
012100     IF TBB-EXCH (WKS-TABLE-SUB) (1:5) = LK-EXCHANGE
012200        MOVE TBB-BAND-PCT (WKS-TABLE-SUB)   TO WKS-BAND-PCT
012300        MOVE TBB-TICK-FIXED (WKS-TABLE-SUB) TO WKS-TICK
012400        MOVE 'Y' TO WKS-FOUND-SW
012500     END-IF.
012600 0110-EXIT.
012700     EXIT.
012800*****************************************************************
012900*    0200  RAW CEILING/FLOOR FROM THE REFERENCE PRICE, THEN     *
013000*    ROUND TO THE TICK GRID.  HOSE TICK DEPENDS ON THE          *
013100*    REFERENCE PRICE LEVEL PER THE 1991 TRADING RULES.          *
013200*****************************************************************
013300 0200-COMPUTE-BAND SECTION.
013400     IF LK-EXCHANGE (1:4) = 'HOSE'
013500        IF LK-REF-PRICE < 10000
013600           MOVE 10  TO WKS-TICK
013700        ELSE
013800           IF LK-REF-PRICE < 50000
013900              MOVE 50  TO WKS-TICK
014000           ELSE
014100              MOVE 100 TO WKS-TICK
014200           END-IF
014300        END-IF
014400     END-IF
014500     COMPUTE WKS-RAW-CEILING =
014600             LK-REF-PRICE * (100 + WKS-BAND-PCT) / 100
014700     COMPUTE WKS-RAW-FLOOR =
014800             LK-REF-PRICE * (100 - WKS-BAND-PCT) / 100
014900     COMPUTE LK-CEILING = (WKS-RAW-CEILING / WKS-TICK) * WKS-TICK
015000     DIVIDE WKS-RAW-FLOOR BY WKS-TICK
015100            GIVING WKS-TABLE-SUB REMAINDER WKS-REMAINDER
015200     IF WKS-REMAINDER = 0
015300        MOVE WKS-RAW-FLOOR TO LK-FLOOR
015400     ELSE
015500        COMPUTE LK-FLOOR =
015600                ((WKS-RAW-FLOOR / WKS-TICK) + 1) * WKS-TICK
015700     END-IF
015800     MOVE WKS-TICK TO LK-TICK-SIZE
015900     MOVE LK-CEILING TO WKS-EDIT-CEILING
016000     MOVE LK-FLOOR   TO WKS-EDIT-FLOOR
016100     MOVE SPACES TO ME-TRACE
016200     STRING 'TBPRCBND BAND EXCH=' LK-EXCHANGE
016300            ' CEIL=' WKS-EDIT-CEILING
016400            ' FLR='  WKS-EDIT-FLOOR
016500            DELIMITED BY SIZE INTO ME-TRACE
016600     DISPLAY ME-TRACE UPON CONSOLE.
016700 0200-EXIT.
016800     EXIT.
016900*****************************************************************
017000*    0300  VALIDATE THE ORDER PRICE AGAINST THE BAND JUST       *
017100*    COMPUTED - MUST FALL INSIDE THE BAND AND LAND EXACTLY ON   *
017200*    THE TICK GRID.                                              *
017300*****************************************************************
017400 0300-VALIDATE-PRICE SECTION.
017500     IF LK-ORDER-PRICE > LK-CEILING
017600        MOVE 'N' TO LK-VALID-FLAG
017700        MOVE 'ABOVE-CEILING' TO LK-REASON-CODE
017800     ELSE
017900        IF LK-ORDER-PRICE < LK-FLOOR
018000           MOVE 'N' TO LK-VALID-FLAG
018100           MOVE 'BELOW-FLOOR' TO LK-REASON-CODE
018200        ELSE
018300           DIVIDE LK-ORDER-PRICE BY WKS-TICK
018400                  GIVING WKS-TABLE-SUB REMAINDER WKS-REMAINDER
018500           IF WKS-REMAINDER NOT = 0
018600              MOVE 'N' TO LK-VALID-FLAG
018700              MOVE 'TICK-MISALIGNED' TO LK-REASON-CODE
018800           ELSE
018900              MOVE 'Y' TO LK-VALID-FLAG
019000              MOVE 'OK' TO LK-REASON-CODE
019100           END-IF
019200        END-IF
019300     END-IF.
019400 0300-EXIT.
019500     EXIT.
