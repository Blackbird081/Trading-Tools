000100*****************************************************************
000200*                                                                *
000300*   PROGRAMMER  : M. H. VILLATORO (MHV)                         *
000400*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000500*   APPLICATION : TB - TRADING BATCH                             *
000600*   PROGRAM     : TBORDFSM                                       *
000700*   TYPE        : SUBPROGRAM (CALLED)                            *
000800*   DESCRIPTION : ORDER LIFE-CYCLE STATE MACHINE.  VALIDATES A  *
000900*               : REQUESTED STATE TRANSITION AGAINST THE        *
001000*               : WHITELIST OF ALLOWED MOVES AND FLAGS TERMINAL *
001100*               : STATES.                                        *
001200*   TICKET      : TB-0003                                        *
001300*                                                                *
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. TBORDFSM.
001700 AUTHOR. M H VILLATORO.
001800 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
001900 DATE-WRITTEN. 03/04/1993.
002000 DATE-COMPILED.
002100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002200*****************************************************************
002300*  C H A N G E   L O G                                          *
002400*  03/04/1993  MHV  ORIGINAL CODING - ORDER STATE WHITELIST     *TB0020A
002500*                   PER REQUEST TB-0003                         *TB0020B
002600*  09/19/1997  JLR  ADDED BROKER_REJECTED TERMINAL STATE PER    *TB0021A
002700*                   REQUEST TB-0052                              *TB0021B
002800*  02/09/1999  RRQ  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS   *TB0022A
002900*                   PROGRAM, NO CHANGES REQUIRED                 *TB0022B
003000*  07/30/2015  DAR  ADDED REMAINING-QTY COMPUTATION PER REQUEST *TB0023A
003100*                   TB-0104                                      *TB0023B
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 WORKING-STORAGE SECTION.
003800*****************************************************************
003900*        VALID-TRANSITION WHITELIST TABLE.  ONE ENTRY PER       *
004000*        FROM-STATE/TO-STATE PAIR THAT THE ORDER BOOK ALLOWS.   *
004100*        SAME PACKED-FILLER-REDEFINED-AS-OCCURS HABIT AS THE    *
004200*        HOLIDAY AND DAYS-IN-MONTH TABLES USE.                  *
004300*****************************************************************
004400 01  TABLA-TRANSICIONES.
004500     05  FILLER PIC X(30) VALUE 'CREATED        PENDING        '.
004600     05  FILLER PIC X(30) VALUE 'CREATED        REJECTED       '.
004700     05  FILLER PIC X(30) VALUE 'CREATED        CANCELLED      '.
004800     05  FILLER PIC X(30) VALUE 'PENDING        PARTIAL_FILL   '.
004900     05  FILLER PIC X(30) VALUE 'PENDING        MATCHED        '.
005000     05  FILLER PIC X(30) VALUE 'PENDING        BROKER_REJECTED'.
005100     05  FILLER PIC X(30) VALUE 'PENDING        CANCELLED      '.
005200     05  FILLER PIC X(30) VALUE 'PARTIAL_FILL   PARTIAL_FILL   '.
005300     05  FILLER PIC X(30) VALUE 'PARTIAL_FILL   MATCHED        '.
005400     05  FILLER PIC X(30) VALUE 'PARTIAL_FILL   CANCELLED      '.
005500 01  TBT-TABLE-R REDEFINES TABLA-TRANSICIONES.
005600     05  TBT-ENTRY OCCURS 10 TIMES INDEXED BY TBT-IX.
005700         10  TBT-FROM-STATE  PIC X(15).
005800         10  TBT-TO-STATE    PIC X(15).
005900*****************************************************************
006000*        TERMINAL-STATE TABLE                                    *
006100*****************************************************************
006200 01  TABLA-TERMINALES.
006300     05  FILLER PIC X(15) VALUE 'MATCHED        '.
006400     05  FILLER PIC X(15) VALUE 'REJECTED       '.
006500     05  FILLER PIC X(15) VALUE 'BROKER_REJECTED'.
006600     05  FILLER PIC X(15) VALUE 'CANCELLED      '.
006700 01  TBX-TABLE-R REDEFINES TABLA-TERMINALES.
006800     05  TBX-STATE OCCURS 4 TIMES INDEXED BY TBX-IX PIC X(15).
006900 77  WKS-CN-MATCHES          PIC 9(02) COMP VALUE ZERO.
007000 77  WKS-CN-TERM-MATCHES     PIC 9(02) COMP VALUE ZERO.
007100 01  WKS-QTY-BREAKDOWN            PIC 9(09) VALUE ZERO.
007200 01  WKS-QTY-BREAKDOWN-R REDEFINES WKS-QTY-BREAKDOWN.
007300     05  WKS-QB-THOUSANDS          PIC 9(06).
007400     05  WKS-QB-UNITS              PIC 9(03).
007500 01  WKS-MESSAGE-AREA.
007600     05  ME-TRACE                  PIC X(60) VALUE SPACES.
007700     05  FILLER                    PIC X(20) VALUE SPACES.
007800 LINKAGE SECTION.
007900 01  LK-ORDFSM-PARMS.
008000     05  LK-FROM-STATE            PIC X(15).
008100     05  LK-TO-STATE              PIC X(15).
008200     05  LK-ORDER-QTY             PIC 9(09).
008300     05  LK-FILLED-QTY            PIC 9(09).
008400     05  LK-REMAINING-QTY         PIC 9(09).
008500     05  LK-TRANSITION-OK-FLAG    PIC X(01).
008600         88  LK-TRANSITION-IS-OK          VALUE 'Y'.
008700         88  LK-TRANSITION-NOT-OK         VALUE 'N'.
008800     05  LK-TERMINAL-FLAG         PIC X(01).
008900         88  LK-STATE-IS-TERMINAL         VALUE 'Y'.
009000         88  LK-STATE-NOT-TERMINAL        VALUE 'N'.
009100     05  FILLER                   PIC X(10).
009200 PROCEDURE DIVISION USING LK-ORDFSM-PARMS.
009300*****************************************************************
009400*        M A I N   L I N E   -   T B O R D F S M                *
009500*****************************************************************
009600 0000-MAIN-LINE SECTION.
009700     PERFORM 0100-VALIDATE-TRANSITION THRU 0100-EXIT
009800     PERFORM 0200-CHECK-TERMINAL THRU 0200-EXIT
009900     COMPUTE LK-REMAINING-QTY = LK-ORDER-QTY - LK-FILLED-QTY
010000     GOBACK.
010100 0000-EXIT.
010200     EXIT.
010300*****************************************************************
010400*    0100  A TRANSITION IS ALLOWED WHEN THE FROM/TO PAIR        *
010500*    APPEARS IN THE WHITELIST TABLE ABOVE.                       *
010600*****************************************************************
010700 0100-VALIDATE-TRANSITION SECTION.
010800     MOVE 0 TO WKS-CN-MATCHES
010900     PERFORM 0110-CHECK-TRANSITION-ENTRY THRU 0110-EXIT
011000             VARYING TBT-IX FROM 1 BY 1
011100             UNTIL TBT-IX > 10
011200     IF WKS-CN-MATCHES > 0
011300        MOVE 'Y' TO LK-TRANSITION-OK-FLAG
011400     ELSE
011500        MOVE 'N' TO LK-TRANSITION-OK-FLAG
011600        MOVE SPACES TO ME-TRACE
011700        STRING 'TBORDFSM REJECTED TRANSITION ' LK-FROM-STATE
011800               ' TO ' LK-TO-STATE
011900               DELIMITED BY SIZE INTO ME-TRACE
012000        DISPLAY ME-TRACE UPON CONSOLE
012100     END-IF.
012200 0100-EXIT.
012300     EXIT.
012400 0110-CHECK-TRANSITION-ENTRY SECTION.
012500     IF TBT-FROM-STATE (TBT-IX) = LK-FROM-STATE
012600        AND TBT-TO-STATE (TBT-IX) = LK-TO-STATE
012700        ADD 1 TO WKS-CN-MATCHES
012800     END-IF.
012900 0110-EXIT.
013000     EXIT.
013100*****************************************************************
013200*    0200  TERMINAL STATES CANNOT RECEIVE FURTHER FILLS OR      *
013300*    CANCELLATIONS - FLAG THE TO-STATE FOR THE CALLER.           *
013400*****************************************************************
013500 0200-CHECK-TERMINAL SECTION.
013600     MOVE 0 TO WKS-CN-TERM-MATCHES
013700     PERFORM 0210-CHECK-TERMINAL-ENTRY THRU 0210-EXIT
013800             VARYING TBX-IX FROM 1 BY 1
013900             UNTIL TBX-IX > 4
014000     IF WKS-CN-TERM-MATCHES > 0
014100        MOVE 'Y' TO LK-TERMINAL-FLAG
014200     ELSE
014300        MOVE 'N' TO LK-TERMINAL-FLAG
014400     END-IF.
014500 0200-EXIT.
014600     EXIT.
014700 0210-CHECK-TERMINAL-ENTRY SECTION.
014800     IF TBX-STATE (TBX-IX) = LK-TO-STATE
014900        ADD 1 TO WKS-CN-TERM-MATCHES
015000     END-IF.
015100 0210-EXIT.
015200     EXIT.
