000100*****************************************************************
000200*                                                                *
000300*   TBOHLCV  --  DAILY OHLCV BAR RECORD LAYOUT                  *
000400*                                                                *
000500*   ONE RECORD PER SYMBOL PER TRADING DATE.  FILE MUST ARRIVE   *
000600*   SORTED ASCENDING BY SYMBOL THEN DATE - TBTECHSC AND TBBACK  *
000700*   BOTH DEPEND ON THE SORT ORDER, THEY DO NOT RE-SORT.         *
000800*                                                                *
000900*   MAINT LOG                                                   *
001000*   04/05/2020  JLR  ORIGINAL LAYOUT - TBCU0022                 *
001100*                                                                *
001200*****************************************************************
001300 01  TB-OHLCV-REC.
001400     05  OHLCV-SYMBOL             PIC X(10).
001500     05  OHLCV-DATE               PIC 9(08).
001600     05  OHLCV-OPEN               PIC 9(09).
001700     05  OHLCV-HIGH               PIC 9(09).
001800     05  OHLCV-LOW                PIC 9(09).
001900     05  OHLCV-CLOSE              PIC 9(09).
002000     05  OHLCV-VOLUME             PIC 9(12).
002100     05  FILLER                   PIC X(43).
