000100*****************************************************************
000150*                                                               *
000200*   PROGRAMMER  : D. A. REYES (DAR)                             *
000250*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000300*   APPLICATION : TB - TRADING BATCH                            *
000350*   PROGRAM     : TBFUND                                        *
000400*   TYPE        : BATCH - FUNDAMENTAL ANALYSIS BY SYMBOL        *
000450*   DESCRIPTION : FOR EACH FINDATA SYMBOL COMPUTES EARLY        *
000500*               : WARNING, DUPONT AND INDUSTRY SCORING AND      *
000550*               : PRODUCES THE FUNDRPT REPORT                   *
000600*   TICKET      : TB-0044                                       *
000650*                                                               *
000700*****************************************************************
000750 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. TBFUND.
000850 AUTHOR. D A REYES.
000900 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
000950 DATE-WRITTEN. 02/20/1996.
001000 DATE-COMPILED.
001050 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*****************************************************************
001150*  C H A N G E   L O G                                         *
001200* 02/20/1996  DAR  ORIGINAL PROGRAM - FUNDAMENTAL REPORT        *TB0119A
001250*                  BY SYMBOL.                                   *TB0119B
001300* 09/12/1996  DAR  ADDED CALL TO TBEWARN FOR THE EARLY          *TB0120A
001350*                  WARNING SCORE.                               *TB0120B
001400* 03/30/1997  MHV  ADDED CALL TO TBDUPONT FOR ROE               *TB0121A
001450*                  DECOMPOSITION.                               *TB0121B
001500* 08/14/1997  JLR  ADDED CALL TO TBINDUS FOR SECTOR             *TB0122A
001550*                  ROUTING AND RATING.                          *TB0122B
001600* 02/09/1999  DAR  YEAR 2000 REVIEW - DATE FIELDS EXPANDED      *TB0123A
001650*                  TO 4-POSITION YEAR.                          *TB0123B
001700* 12/03/2001  MHV  ADDED HANDLING FOR A SYMBOL WITH NO          *TB0124A
001750*                  PRIOR PERIOD (FIRST YEAR OF HISTORY).        *TB0124B
001800* 07/19/2005  JLR  ADJUSTED REPORT LINE FORMAT TO 132           *TB0125A
001850*                  POSITIONS.                                   *TB0125B
001900* 04/02/2012  DAR  ADDED SECTION HEADER FOR ROUTED              *TB0126A
001950*                  INDUSTRY.                                    *TB0126B
002000* 09/02/2020  MHV  GENERAL COMMENT REVIEW AND INSTALLATION      *TB0127A
002050*                  STANDARD.                                    *TB0127B
002100*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT FINDATA-FILE ASSIGN TO FINDATIN
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-FINDATA.
005400     SELECT FUNDRPT-FILE ASSIGN TO FUNDRPT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-FUNDRPT.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  FINDATA-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 80 CHARACTERS.
006300     COPY TBFINDT.
006400*
006500 FD  FUNDRPT-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 132 CHARACTERS.
006800 01  WKS-FUNDRPT-LINE            PIC X(132).
006900*
007000 WORKING-STORAGE SECTION.
007100*
007200 01  WKS-FILE-STATUS-AREA.
007300     05  FS-FINDATA              PIC X(02) VALUE SPACES.
007400         88  FS-FINDATA-OK                  VALUE '00'.
007500         88  FS-FINDATA-EOF                  VALUE '10'.
007600     05  FS-FUNDRPT              PIC X(02) VALUE SPACES.
007700         88  FS-FUNDRPT-OK                   VALUE '00'.
007800     05  FSE-FILE-ERROR          PIC X(01) VALUE 'N'.
007900         88  FSE-ERROR-FOUND                VALUE 'Y'.
008000     05  FILLER                  PIC X(03) VALUE SPACES.
008100*
008200 01  WKS-SWITCHES.
008300     05  SW-FINDATA-EOF-FLAG     PIC X(01) VALUE 'N'.
008400         88  SW-FINDATA-EOF                 VALUE 'Y'.
008500     05  SW-HAVE-CURR            PIC X(01) VALUE 'N'.
008600         88  SW-CURR-PRESENT                 VALUE 'Y'.
008700     05  SW-HAVE-PREV            PIC X(01) VALUE 'N'.
008800         88  SW-PREV-PRESENT                 VALUE 'Y'.
008900     05  FILLER                  PIC X(05) VALUE SPACES.
009000*
009100 01  WKS-COUNTERS.
009200     05  CN-SYMBOLS-PROCESSED    PIC 9(05) COMP VALUE ZERO.
009300     05  WKS-RATE-SUB            PIC 9(02) COMP VALUE ZERO.
009400     05  FILLER                  PIC X(02) VALUE SPACES.
009500*
009600*    LLAVE DE GRUPO Y COPIA DE LOS REGISTROS CURR/PREV
009700*
009800 01  WKS-GROUP-KEY               PIC X(10) VALUE SPACES.
009900 01  WKS-CURR-REC.
010000     05  WKS-CR-SYMBOL           PIC X(10).
010100     05  WKS-CR-NET-INCOME       PIC S9(13).
010200     05  WKS-CR-EBT              PIC S9(13).
010300     05  WKS-CR-OPER-PROFIT      PIC S9(13).
010400     05  WKS-CR-REVENUE          PIC S9(13).
010500     05  WKS-CR-COGS             PIC S9(13).
010600     05  WKS-CR-TOTAL-ASSETS     PIC S9(13).
010700     05  WKS-CR-TOTAL-EQUITY     PIC S9(13).
010800     05  WKS-CR-TOTAL-DEBT       PIC S9(13).
010900     05  WKS-CR-INVENTORY        PIC S9(13).
011000     05  WKS-CR-CASH             PIC S9(13).
011100     05  WKS-CR-SHORT-DEBT       PIC S9(13).
011200     05  WKS-CR-OPER-CF          PIC S9(13).
011300     05  WKS-CR-ROE              PIC S9(01)V9(04).
011400     05  WKS-CR-DE-RATIO         PIC S9(03)V9(04).
011500     05  WKS-CR-CURRENT-RATIO    PIC S9(03)V9(04).
011600     05  WKS-CR-NET-MARGIN       PIC S9(01)V9(04).
011700     05  WKS-CR-ALTMAN-Z         PIC S9(03)V9(02).
011800     05  WKS-CR-PIOTROSKI-F      PIC 9(01).
011900     05  WKS-CR-ICB-CODE         PIC X(04).
012000     05  WKS-CR-NII              PIC S9(13).
012100     05  WKS-CR-EARNING-ASSETS   PIC S9(13).
012200     05  WKS-CR-TOTAL-LOANS      PIC S9(13).
012300     05  WKS-CR-TOTAL-DEPOSITS   PIC S9(13).
012400     05  WKS-CR-BAD-DEBT         PIC S9(13).
012500     05  WKS-CR-CAR              PIC S9(01)V9(04).
012600     05  WKS-CR-OPER-EXPENSES    PIC S9(13).
012700     05  WKS-CR-OPER-INCOME      PIC S9(13).
012800     05  WKS-CR-RD-EXPENSE       PIC S9(13).
012900     05  WKS-CR-RECURRING-REV    PIC S9(13).
013000     05  WKS-CR-INTANGIBLES      PIC S9(13).
013100     05  WKS-CR-REV-GROWTH       PIC S9(03)V9(04).
013200     05  FILLER                  PIC X(04) VALUE SPACES.
013300 01  WKS-PREV-REC.
013400     05  WKS-PR-ROE              PIC S9(01)V9(04).
013500     05  WKS-PR-DE-RATIO         PIC S9(03)V9(04).
013600     05  WKS-PR-NET-MARGIN       PIC S9(01)V9(04).
013700     05  FILLER                  PIC X(04) VALUE SPACES.
013800*
013900*    INTERFASE CON TBEWARN
014000*
014100 01  WKS-EWARN-PARMS.
014200     05  WKS-EW-ALTMAN-Z              PIC S9(03)V9(02).
014300     05  WKS-EW-ALTMAN-Z-PRESENT      PIC X(01).
014400     05  WKS-EW-PIOTROSKI-F           PIC 9(01).
014500     05  WKS-EW-PIOTROSKI-PRESENT     PIC X(01).
014600     05  WKS-EW-ROE-CURR              PIC S9(01)V9(04).
014700     05  WKS-EW-ROE-PREV              PIC S9(01)V9(04).
014800     05  WKS-EW-ROE-PRESENT           PIC X(01).
014900     05  WKS-EW-DE-CURR               PIC S9(03)V9(04).
015000     05  WKS-EW-DE-PREV               PIC S9(03)V9(04).
015100     05  WKS-EW-DE-PRESENT            PIC X(01).
015200     05  WKS-EW-OPER-CF               PIC S9(13).
015300     05  WKS-EW-OPER-CF-PRESENT       PIC X(01).
015400     05  WKS-EW-CURRENT-RATIO         PIC S9(03)V9(04).
015500     05  WKS-EW-CURRENT-RATIO-PRESENT PIC X(01).
015600     05  WKS-EW-NET-MARGIN-CURR       PIC S9(01)V9(04).
015700     05  WKS-EW-NET-MARGIN-PREV       PIC S9(01)V9(04).
015800     05  WKS-EW-NET-MARGIN-PRESENT    PIC X(01).
015900     05  WKS-EW-SCORE                 PIC 9(03).
016000     05  WKS-EW-LEVEL                 PIC X(11).
016100     05  WKS-EW-RECOMMENDATION        PIC X(49).
016200     05  FILLER                       PIC X(04) VALUE SPACES.
016300*
016400*    INTERFASE CON TBDUPONT
016500*
016600 01  WKS-DUPONT-PARMS.
016700     05  WKS-DP-NET-INCOME            PIC S9(13).
016800     05  WKS-DP-EBT                   PIC S9(13).
016900     05  WKS-DP-OPER-PROFIT           PIC S9(13).
017000     05  WKS-DP-OPER-PROFIT-PRESENT   PIC X(01).
017100     05  WKS-DP-REVENUE               PIC S9(13).
017200     05  WKS-DP-TOTAL-ASSETS          PIC S9(13).
017300     05  WKS-DP-TOTAL-EQUITY          PIC S9(13).
017400     05  WKS-DP-TAX-BURDEN            PIC S9(03)V9(04).
017500     05  WKS-DP-TAX-BURDEN-OK         PIC X(01).
017600     05  WKS-DP-INTEREST-BURDEN       PIC S9(03)V9(04).
017700     05  WKS-DP-INTEREST-BURDEN-OK    PIC X(01).
017800     05  WKS-DP-OPER-MARGIN           PIC S9(03)V9(04).
017900     05  WKS-DP-OPER-MARGIN-OK        PIC X(01).
018000     05  WKS-DP-ASSET-TURNOVER        PIC S9(03)V9(04).
018100     05  WKS-DP-ASSET-TURNOVER-OK     PIC X(01).
018200     05  WKS-DP-LEVERAGE              PIC S9(03)V9(04).
018300     05  WKS-DP-LEVERAGE-OK           PIC X(01).
018400     05  WKS-DP-ROE-COMPUTED          PIC S9(03)V9(04).
018500     05  WKS-DP-ROE-COMPUTED-OK       PIC X(01).
018600     05  WKS-DP-DOMINANT-DRIVER       PIC X(11).
018700     05  WKS-DP-LEVERAGE-AMPLIFIED    PIC X(01).
018800     05  WKS-DP-COMPETITIVE-ADVANTAGE PIC X(01).
018900     05  FILLER                       PIC X(04) VALUE SPACES.
019000*
019100*    INTERFASE CON TBINDUS
019200*
019300 01  WKS-INDUS-PARMS.
019400     05  WKS-IN-ICB-CODE              PIC X(04).
019500     05  WKS-IN-INDUSTRY-TYPE         PIC X(11).
019600     05  WKS-IN-NII                   PIC S9(13).
019700     05  WKS-IN-EARNING-ASSETS        PIC S9(13).
019800     05  WKS-IN-TOTAL-ASSETS          PIC S9(13).
019900     05  WKS-IN-BAD-DEBT              PIC S9(13).
020000     05  WKS-IN-TOTAL-LOANS           PIC S9(13).
020100     05  WKS-IN-CAR                   PIC S9(01)V9(04).
020200     05  WKS-IN-TOTAL-DEPOSITS        PIC S9(13).
020300     05  WKS-IN-OPER-EXPENSES         PIC S9(13).
020400     05  WKS-IN-OPER-INCOME           PIC S9(13).
020500     05  WKS-IN-INVENTORY             PIC S9(13).
020600     05  WKS-IN-DE-RATIO              PIC S9(03)V9(04).
020700     05  WKS-IN-REVENUE               PIC S9(13).
020800     05  WKS-IN-COGS                  PIC S9(13).
020900     05  WKS-IN-CASH                  PIC S9(13).
021000     05  WKS-IN-SHORT-DEBT            PIC S9(13).
021100     05  WKS-IN-RD-EXPENSE            PIC S9(13).
021200     05  WKS-IN-OPER-PROFIT           PIC S9(13).
021300     05  WKS-IN-REV-GROWTH            PIC S9(03)V9(04).
021400     05  WKS-IN-RECURRING-REV         PIC S9(13).
021500     05  WKS-IN-INTANGIBLES           PIC S9(13).
021600     05  WKS-IN-RATING OCCURS 5 TIMES.
021700         10  WKS-IR-NAME              PIC X(12).
021800         10  WKS-IR-VALUE             PIC S9(03)V9(04).
021900         10  WKS-IR-TIER              PIC X(16).
021950     05  FILLER                       PIC X(04) VALUE SPACES.
022000*
022100*    AREAS DE EDICION PARA EL REPORTE
022200*
022300 01  WKS-EDIT-SCORE               PIC 9(03).
022400 01  WKS-EDIT-SCORE-R REDEFINES WKS-EDIT-SCORE.
022500     05  WKS-ES-CENTENA           PIC 9(01).
022600     05  WKS-ES-RESTO             PIC 9(02).
022700 01  WKS-EDIT-PCT                 PIC S9(03)V9(02) VALUE ZERO.
022800 01  WKS-EDIT-PCT-R REDEFINES WKS-EDIT-PCT.
022900     05  WKS-EP-SIGNO             PIC X(01).
023000     05  WKS-EP-ENTERO            PIC 9(03).
023100     05  WKS-EP-DECIMAL           PIC 9(02).
023200 01  WKS-EDIT-COUNT                PIC 9(05).
023300 01  WKS-EDIT-COUNT-R REDEFINES WKS-EDIT-COUNT.
023400     05  WKS-EC-MILES             PIC 9(02).
023500     05  WKS-EC-UNIDADES          PIC 9(03).
023600*
023700 01  WKS-PCT-PRINT               PIC ---9.99.
023800 01  WKS-SCORE-PRINT              PIC ZZ9.
023900*
024000 PROCEDURE DIVISION.
024100*
024200 0000-MAIN-LINE SECTION.
024300 0000-MAIN.
024400     PERFORM 0100-INITIALIZE       THRU 0100-EXIT
024500     PERFORM 0200-READ-FINDATA     THRU 0200-EXIT
024600     PERFORM 0300-PROCESS-GROUP    THRU 0300-EXIT
024700         UNTIL SW-FINDATA-EOF
024800     PERFORM 0900-PRINT-TRAILER    THRU 0900-EXIT
024900     CLOSE FINDATA-FILE FUNDRPT-FILE
025000     STOP RUN.
025100 0000-EXIT.
025200     EXIT.
025300*
025400 0100-INITIALIZE SECTION.
025500 0100-BEGIN.
025600     OPEN INPUT  FINDATA-FILE
025700     IF NOT FS-FINDATA-OK
025800         MOVE 'Y' TO FSE-FILE-ERROR
025900     END-IF
026000     OPEN OUTPUT FUNDRPT-FILE
026100     IF NOT FS-FUNDRPT-OK
026200         MOVE 'Y' TO FSE-FILE-ERROR
026300     END-IF
026400     IF FSE-ERROR-FOUND
026500         DISPLAY 'TBFUND - ERROR ABRIENDO ARCHIVOS'
026600         STOP RUN
026700     END-IF.
026800 0100-EXIT.
026900     EXIT.
027000*
027100 0200-READ-FINDATA SECTION.
027200 0200-BEGIN.
027300     READ FINDATA-FILE
027400         AT END
027500             SET SW-FINDATA-EOF TO TRUE
027600     END-READ.
027700 0200-EXIT.
027800     EXIT.
027900*
028000*    ARMA EL GRUPO CURR/PREV DE UN SIMBOLO Y EMITE EL BLOQUE
028100*
028200 0300-PROCESS-GROUP SECTION.
028300 0300-BEGIN.
028400     MOVE FIN-SYMBOL TO WKS-GROUP-KEY
028500     MOVE 'N' TO SW-HAVE-CURR SW-HAVE-PREV
028600     MOVE ZERO TO WKS-CURR-REC WKS-PREV-REC
028700     PERFORM 0310-CAPTURE-ROW    THRU 0310-EXIT
028800         UNTIL SW-FINDATA-EOF OR FIN-SYMBOL NOT = WKS-GROUP-KEY
028900     ADD 1 TO CN-SYMBOLS-PROCESSED
029000     PERFORM 0400-PRINT-BLOCK    THRU 0400-EXIT.
029100 0300-EXIT.
029200     EXIT.
029300*
029400 0310-CAPTURE-ROW SECTION.
029500 0310-BEGIN.
029600     IF FIN-PERIOD-CURR
029700         MOVE 'Y' TO SW-HAVE-CURR
029800         MOVE FIN-SYMBOL        TO WKS-CR-SYMBOL
029900         MOVE FIN-NET-INCOME    TO WKS-CR-NET-INCOME
030000         MOVE FIN-EBT           TO WKS-CR-EBT
030100         MOVE FIN-OPER-PROFIT   TO WKS-CR-OPER-PROFIT
030200         MOVE FIN-REVENUE       TO WKS-CR-REVENUE
030300         MOVE FIN-COGS          TO WKS-CR-COGS
030400         MOVE FIN-TOTAL-ASSETS  TO WKS-CR-TOTAL-ASSETS
030500         MOVE FIN-TOTAL-EQUITY  TO WKS-CR-TOTAL-EQUITY
030600         MOVE FIN-TOTAL-DEBT    TO WKS-CR-TOTAL-DEBT
030700         MOVE FIN-INVENTORY     TO WKS-CR-INVENTORY
030800         MOVE FIN-CASH          TO WKS-CR-CASH
030900         MOVE FIN-SHORT-DEBT    TO WKS-CR-SHORT-DEBT
031000         MOVE FIN-OPER-CF       TO WKS-CR-OPER-CF
031100         MOVE FIN-ROE           TO WKS-CR-ROE
031200         MOVE FIN-DE-RATIO      TO WKS-CR-DE-RATIO
031300         MOVE FIN-CURRENT-RATIO TO WKS-CR-CURRENT-RATIO
031400         MOVE FIN-NET-MARGIN    TO WKS-CR-NET-MARGIN
031500         MOVE FIN-ALTMAN-Z      TO WKS-CR-ALTMAN-Z
031600         MOVE FIN-PIOTROSKI-F   TO WKS-CR-PIOTROSKI-F
031700         MOVE FIN-ICB-CODE      TO WKS-CR-ICB-CODE
031800         MOVE FIN-NII           TO WKS-CR-NII
031900         MOVE FIN-EARNING-ASSETS TO WKS-CR-EARNING-ASSETS
032000         MOVE FIN-TOTAL-LOANS   TO WKS-CR-TOTAL-LOANS
032100         MOVE FIN-TOTAL-DEPOSITS TO WKS-CR-TOTAL-DEPOSITS
032200         MOVE FIN-BAD-DEBT      TO WKS-CR-BAD-DEBT
032300         MOVE FIN-CAR           TO WKS-CR-CAR
032400         MOVE FIN-OPER-EXPENSES TO WKS-CR-OPER-EXPENSES
032500         MOVE FIN-OPER-INCOME   TO WKS-CR-OPER-INCOME
032600         MOVE FIN-RD-EXPENSE    TO WKS-CR-RD-EXPENSE
032700         MOVE FIN-RECURRING-REV TO WKS-CR-RECURRING-REV
032800         MOVE FIN-INTANGIBLES   TO WKS-CR-INTANGIBLES
032900         MOVE FIN-REV-GROWTH    TO WKS-CR-REV-GROWTH
033000     ELSE
033100         IF FIN-PERIOD-PREV
033200             MOVE 'Y' TO SW-HAVE-PREV
033300             MOVE FIN-ROE        TO WKS-PR-ROE
033400             MOVE FIN-DE-RATIO   TO WKS-PR-DE-RATIO
033500             MOVE FIN-NET-MARGIN TO WKS-PR-NET-MARGIN
033600         END-IF
033700     END-IF
033800     PERFORM 0200-READ-FINDATA THRU 0200-EXIT.
033900 0310-EXIT.
034000     EXIT.
034100*
034200*    EMITE EL BLOQUE DE 3 SECCIONES PARA EL SIMBOLO VIGENTE
034300*
034400 0400-PRINT-BLOCK SECTION.
034500 0400-BEGIN.
034600     MOVE SPACES TO WKS-FUNDRPT-LINE
034700     STRING '=== SIMBOLO: ' WKS-GROUP-KEY ' ==='
034800         DELIMITED BY SIZE INTO WKS-FUNDRPT-LINE
034900     WRITE WKS-FUNDRPT-LINE
035000     IF SW-CURR-PRESENT
035100         PERFORM 0410-PRINT-EWARN   THRU 0410-EXIT
035200         PERFORM 0420-PRINT-DUPONT  THRU 0420-EXIT
035300         PERFORM 0430-PRINT-INDUS   THRU 0430-EXIT
035400     ELSE
035500         MOVE SPACES TO WKS-FUNDRPT-LINE
035600         STRING '  SIN DATOS CURR - SIMBOLO OMITIDO'
035700             DELIMITED BY SIZE INTO WKS-FUNDRPT-LINE
035800         WRITE WKS-FUNDRPT-LINE
035900     END-IF.
036000 0400-EXIT.
036100     EXIT.
036200*
036300*    SECCION 1 - ALERTA TEMPRANA (TBEWARN)
036400*
036500 0410-PRINT-EWARN SECTION.
036600 0410-BEGIN.
036700     MOVE WKS-CR-ALTMAN-Z    TO WKS-EW-ALTMAN-Z
036800     MOVE 'Y'                TO WKS-EW-ALTMAN-Z-PRESENT
036900     MOVE WKS-CR-PIOTROSKI-F TO WKS-EW-PIOTROSKI-F
037000     MOVE 'Y'                TO WKS-EW-PIOTROSKI-PRESENT
037100     MOVE WKS-CR-ROE         TO WKS-EW-ROE-CURR
037200     MOVE WKS-PR-ROE         TO WKS-EW-ROE-PREV
037300     MOVE 'Y'                TO WKS-EW-ROE-PRESENT
037400     MOVE WKS-CR-DE-RATIO    TO WKS-EW-DE-CURR
037500     MOVE WKS-PR-DE-RATIO    TO WKS-EW-DE-PREV
037600     MOVE 'Y'                TO WKS-EW-DE-PRESENT
037700     MOVE WKS-CR-OPER-CF     TO WKS-EW-OPER-CF
037800     MOVE 'Y'                TO WKS-EW-OPER-CF-PRESENT
037900     MOVE WKS-CR-CURRENT-RATIO TO WKS-EW-CURRENT-RATIO
038000     MOVE 'Y'                TO WKS-EW-CURRENT-RATIO-PRESENT
038100     MOVE WKS-CR-NET-MARGIN  TO WKS-EW-NET-MARGIN-CURR
038200     MOVE WKS-PR-NET-MARGIN  TO WKS-EW-NET-MARGIN-PREV
038300     MOVE 'Y'                TO WKS-EW-NET-MARGIN-PRESENT
038400     IF NOT SW-PREV-PRESENT
038500         MOVE ZERO TO WKS-EW-ROE-PREV WKS-EW-DE-PREV
038600                      WKS-EW-NET-MARGIN-PREV
038700     END-IF
038800     CALL 'TBEWARN' USING WKS-EWARN-PARMS
038900     MOVE WKS-EW-SCORE TO WKS-SCORE-PRINT
039000     MOVE SPACES TO WKS-FUNDRPT-LINE
039100     STRING '  RISK SCORE ' WKS-SCORE-PRINT '/100 (' WKS-EW-LEVEL
039200         ')' DELIMITED BY SIZE INTO WKS-FUNDRPT-LINE
039300     WRITE WKS-FUNDRPT-LINE
039400     MOVE SPACES TO WKS-FUNDRPT-LINE
039500     STRING '  RECOMENDACION: ' WKS-EW-RECOMMENDATION
039600         DELIMITED BY SIZE INTO WKS-FUNDRPT-LINE
039700     WRITE WKS-FUNDRPT-LINE.
039800 0410-EXIT.
039900     EXIT.
040000*
040100*    SECCION 2 - DESCOMPOSICION DUPONT (TBDUPONT)
040200*
040300 0420-PRINT-DUPONT SECTION.
040400 0420-BEGIN.
040500     MOVE WKS-CR-NET-INCOME   TO WKS-DP-NET-INCOME
040600     MOVE WKS-CR-EBT          TO WKS-DP-EBT
040700     MOVE WKS-CR-OPER-PROFIT  TO WKS-DP-OPER-PROFIT
040800     IF WKS-CR-OPER-PROFIT NOT = ZERO
040900         MOVE 'Y' TO WKS-DP-OPER-PROFIT-PRESENT
041000     ELSE
041100         MOVE 'N' TO WKS-DP-OPER-PROFIT-PRESENT
041200     END-IF
041300     MOVE WKS-CR-REVENUE      TO WKS-DP-REVENUE
041400     MOVE WKS-CR-TOTAL-ASSETS TO WKS-DP-TOTAL-ASSETS
041500     MOVE WKS-CR-TOTAL-EQUITY TO WKS-DP-TOTAL-EQUITY
041600     CALL 'TBDUPONT' USING WKS-DUPONT-PARMS
041700     MOVE SPACES TO WKS-FUNDRPT-LINE
041800     STRING '  DUPONT DRIVER=' WKS-DP-DOMINANT-DRIVER
041900         DELIMITED BY SIZE INTO WKS-FUNDRPT-LINE
042000     WRITE WKS-FUNDRPT-LINE
042100     IF WKS-DP-ROE-COMPUTED-OK = 'Y'
042200         COMPUTE WKS-EDIT-PCT ROUNDED = WKS-DP-ROE-COMPUTED * 100
042300         MOVE WKS-EDIT-PCT TO WKS-PCT-PRINT
042400         MOVE SPACES TO WKS-FUNDRPT-LINE
042500         STRING '  ROE COMPUTADO = ' WKS-PCT-PRINT ' %'
042600             DELIMITED BY SIZE INTO WKS-FUNDRPT-LINE
042700         WRITE WKS-FUNDRPT-LINE
042800     END-IF.
042900 0420-EXIT.
043000     EXIT.
043100*
043200*    SECCION 3 - RUTEO E INDICADORES SECTORIALES (TBINDUS)
043300*
043400 0430-PRINT-INDUS SECTION.
043500 0430-BEGIN.
043600     MOVE WKS-CR-ICB-CODE       TO WKS-IN-ICB-CODE
043700     MOVE WKS-CR-NII            TO WKS-IN-NII
043800     MOVE WKS-CR-EARNING-ASSETS TO WKS-IN-EARNING-ASSETS
043900     MOVE WKS-CR-TOTAL-ASSETS   TO WKS-IN-TOTAL-ASSETS
044000     MOVE WKS-CR-BAD-DEBT       TO WKS-IN-BAD-DEBT
044100     MOVE WKS-CR-TOTAL-LOANS    TO WKS-IN-TOTAL-LOANS
044200     MOVE WKS-CR-CAR            TO WKS-IN-CAR
044300     MOVE WKS-CR-TOTAL-DEPOSITS TO WKS-IN-TOTAL-DEPOSITS
044400     MOVE WKS-CR-OPER-EXPENSES  TO WKS-IN-OPER-EXPENSES
044500     MOVE WKS-CR-OPER-INCOME    TO WKS-IN-OPER-INCOME
044600     MOVE WKS-CR-INVENTORY      TO WKS-IN-INVENTORY
044700     MOVE WKS-CR-DE-RATIO       TO WKS-IN-DE-RATIO
044800     MOVE WKS-CR-REVENUE        TO WKS-IN-REVENUE
044900     MOVE WKS-CR-COGS           TO WKS-IN-COGS
045000     MOVE WKS-CR-CASH           TO WKS-IN-CASH
045100     MOVE WKS-CR-SHORT-DEBT     TO WKS-IN-SHORT-DEBT
045200     MOVE WKS-CR-RD-EXPENSE     TO WKS-IN-RD-EXPENSE
045300     MOVE WKS-CR-OPER-PROFIT    TO WKS-IN-OPER-PROFIT
045400     MOVE WKS-CR-REV-GROWTH     TO WKS-IN-REV-GROWTH
045500     MOVE WKS-CR-RECURRING-REV  TO WKS-IN-RECURRING-REV
045600     MOVE WKS-CR-INTANGIBLES    TO WKS-IN-INTANGIBLES
045700     CALL 'TBINDUS' USING WKS-INDUS-PARMS
045800     MOVE SPACES TO WKS-FUNDRPT-LINE
045900     STRING '  INDUSTRIA: ' WKS-IN-INDUSTRY-TYPE
046000         DELIMITED BY SIZE INTO WKS-FUNDRPT-LINE
046100     WRITE WKS-FUNDRPT-LINE
046200     PERFORM 0431-PRINT-ONE-RATIO THRU 0431-EXIT
046300         VARYING WKS-RATE-SUB FROM 1 BY 1 UNTIL WKS-RATE-SUB > 5.
046400 0430-EXIT.
046500     EXIT.
046600*
046700 0431-PRINT-ONE-RATIO SECTION.
046800 0431-BEGIN.
046900     IF WKS-IR-NAME (WKS-RATE-SUB) NOT = SPACES
047000         MOVE WKS-IR-VALUE (WKS-RATE-SUB) TO WKS-EDIT-PCT
047100         MOVE WKS-EDIT-PCT TO WKS-PCT-PRINT
047200         MOVE SPACES TO WKS-FUNDRPT-LINE
047300         STRING '    ' WKS-IR-NAME (WKS-RATE-SUB) ' = '
047400             WKS-PCT-PRINT '  (' WKS-IR-TIER (WKS-RATE-SUB) ')'
047500             DELIMITED BY SIZE INTO WKS-FUNDRPT-LINE
047600         WRITE WKS-FUNDRPT-LINE
047700     END-IF.
047800 0431-EXIT.
047900     EXIT.
048000*
048100 0900-PRINT-TRAILER SECTION.
048200 0900-BEGIN.
048300     MOVE CN-SYMBOLS-PROCESSED TO WKS-EDIT-COUNT
048400     DISPLAY 'TBFUND - SIMBOLOS PROCESADOS: ' CN-SYMBOLS-PROCESSED.
048500 0900-EXIT.
048600     EXIT.
