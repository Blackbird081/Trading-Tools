000100*****************************************************************
000150*                                                               *
000200*   PROGRAMMER  : J. L. RIVAS (JLR)                             *
000250*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000300*   APPLICATION : TB - TRADING BATCH                            *
000350*   PROGRAM     : TBMATCH                                       *
000400*   TYPE        : BATCH - ORDER MATCHING ENGINE AGAINST         *
000450*               : PRICE-TICK FLOW                               *
000500*   DESCRIPTION : FOR EACH PRICE TICK SCANS THE SYMBOL'S        *
000550*               : PENDING ORDERS, MATCHES THEM BY ORDER TYPE    *
000600*               : AND EMITS THE FILL EVENTS                     *
000650*   TICKET      : TB-0057                                       *
000700*                                                               *
000750*****************************************************************
000800 IDENTIFICATION DIVISION.
000850 PROGRAM-ID. TBMATCH.
000900 AUTHOR. J L RIVAS.
000950 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
001000 DATE-WRITTEN. 07/09/1996.
001050 DATE-COMPILED.
001100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001150*****************************************************************
001200*  C H A N G E   L O G                                         *
001250* 07/09/1996  JLR  ORIGINAL PROGRAM - ORDER MATCHING            *TB0135A
001300*                  AGAINST TICK FLOW.                           *TB0135B
001350* 01/21/1997  DAR  ADDED CALL TO TBORDFSM TO VALIDATE           *TB0136A
001400*                  STATE TRANSITIONS.                           *TB0136B
001450* 08/05/1997  MHV  ADDED CASH RULE FOR ACCEPTING BUY            *TB0137A
001500*                  ORDERS.                                      *TB0137B
001550* 02/09/1999  JLR  YEAR 2000 REVIEW - DATE FIELDS EXPANDED      *TB0138A
001600*                  TO 4-POSITION YEAR.                          *TB0138B
001650* 05/17/2004  DAR  ADDED IN-MEMORY POSITIONS TABLE TO           *TB0139A
001700*                  UPDATE THE PORTFOLIO AT MATCH TIME.          *TB0139B
001750* 11/09/2011  MHV  EXPANDED ORDERS TABLE TO 200 RECORDS         *TB0140A
001800*                  FOR LARGER RUNS.                             *TB0140B
001850* 09/02/2020  JLR  GENERAL COMMENT REVIEW AND INSTALLATION      *TB0141A
001900*                  STANDARD.                                    *TB0141B
001950*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ORDERS-FILE ASSIGN TO ORDERSIN
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-ORDERS.
005200     SELECT TICKS-FILE ASSIGN TO TICKSIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-TICKS.
005500     SELECT FILLS-FILE ASSIGN TO FILLSOUT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-FILLS.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  ORDERS-FILE
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 80 CHARACTERS.
006400     COPY TBORDER.
006500*
006600 FD  TICKS-FILE
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 60 CHARACTERS.
006900     COPY TBTICK.
007000*
007100 FD  FILLS-FILE
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 80 CHARACTERS.
007400     COPY TBFILLR.
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800*    AREA DE PARAMETROS DE RIESGO (SYSIN)
007900*
008000     COPY TBPARM.
008100*
008200 01  WKS-FILE-STATUS-AREA.
008300     05  FS-ORDERS               PIC X(02) VALUE SPACES.
008400         88  FS-ORDERS-OK                    VALUE '00'.
008500         88  FS-ORDERS-EOF                   VALUE '10'.
008600     05  FS-TICKS                PIC X(02) VALUE SPACES.
008700         88  FS-TICKS-OK                     VALUE '00'.
008800         88  FS-TICKS-EOF                    VALUE '10'.
008900     05  FS-FILLS                PIC X(02) VALUE SPACES.
009000         88  FS-FILLS-OK                     VALUE '00'.
009100     05  FSE-FILE-ERROR          PIC X(01) VALUE 'N'.
009200         88  FSE-ERROR-FOUND                VALUE 'Y'.
009300     05  FILLER                  PIC X(03) VALUE SPACES.
009400*
009500 01  WKS-SWITCHES.
009600     05  SW-TICKS-EOF-FLAG       PIC X(01) VALUE 'N'.
009700         88  SW-TICKS-EOF                    VALUE 'Y'.
009800     05  SW-ORDERS-EOF-FLAG      PIC X(01) VALUE 'N'.
009900         88  SW-ORDERS-EOF                    VALUE 'Y'.
010000     05  SW-ACCEPT-OK            PIC X(01) VALUE 'N'.
010100         88  SW-ACCEPT-IS-OK                  VALUE 'Y'.
010200     05  SW-FILL-OK              PIC X(01) VALUE 'N'.
010300         88  SW-FILL-IS-OK                    VALUE 'Y'.
010400     05  FILLER                  PIC X(04) VALUE SPACES.
010500*
010600 01  WKS-COUNTERS.
010700     05  CN-ORDERS-LOADED        PIC 9(05) COMP VALUE ZERO.
010800     05  CN-TICKS-READ           PIC 9(05) COMP VALUE ZERO.
010900     05  CN-FILLS-WRITTEN        PIC 9(05) COMP VALUE ZERO.
011000     05  CN-POSN-USED            PIC 9(03) COMP VALUE ZERO.
011100     05  WKS-ORD-SUB             PIC 9(03) COMP VALUE ZERO.
011200     05  WKS-POSN-FOUND-IX       PIC 9(03) COMP VALUE ZERO.
011300     05  FILLER                  PIC X(02) VALUE SPACES.
011400*
011500 01  CN-CASH-BALANCE            PIC 9(15) COMP-3 VALUE ZERO.
011600*
011700*    TABLA DE ORDENES PENDIENTES CARGADA UNA SOLA VEZ
011800*
011900 01  WKS-ORDER-TABLE.
012000     05  WKS-OT-ENTRY OCCURS 200 TIMES
012100             INDEXED BY WKS-OT-IX.
012200         10  WKS-OT-ID           PIC X(12).
012300         10  WKS-OT-SYMBOL       PIC X(10).
012400         10  WKS-OT-SIDE         PIC X(04).
012500             88  WKS-OT-IS-BUY           VALUE 'BUY '.
012600             88  WKS-OT-IS-SELL          VALUE 'SELL'.
012700         10  WKS-OT-TYPE         PIC X(03).
012800             88  WKS-OT-IS-LIMIT         VALUE 'LO '.
012900         10  WKS-OT-QTY          PIC 9(09).
013000         10  WKS-OT-PRICE        PIC 9(09).
013100         10  WKS-OT-STATUS       PIC X(15).
013200             88  WKS-OT-IS-CREATED       VALUE 'CREATED'.
013300             88  WKS-OT-IS-PENDING       VALUE 'PENDING'.
013400             88  WKS-OT-IS-MATCHED       VALUE 'MATCHED'.
013500         10  FILLER              PIC X(05).
013600*
013700*    TABLA DE POSICIONES EN MEMORIA ACTUALIZADA AL CALZAR
013800*
013900 01  WKS-POSN-TABLE.
014000     05  WKS-PN-ENTRY OCCURS 50 TIMES
014100             INDEXED BY WKS-PN-IX.
014200         10  WKS-PN-SYMBOL       PIC X(10).
014300         10  WKS-PN-QTY          PIC 9(09).
014400         10  FILLER              PIC X(04).
014500*
014600*    AREAS DE TRABAJO DEL CALCE VIGENTE
014700*
014800 01  WKS-MATCH-AREA.
014900     05  WKS-FILL-PRICE          PIC 9(09) VALUE ZERO.
015000     05  WKS-FILL-COST           PIC 9(15) VALUE ZERO.
015100     05  WKS-REF-PRICE           PIC 9(09) VALUE ZERO.
015200     05  FILLER                  PIC X(04) VALUE SPACES.
015300*
015400*    INTERFASE CON TBORDFSM
015500*
015600 01  WKS-ORDFSM-PARMS.
015700     05  WKS-OF-FROM-STATE           PIC X(15).
015800     05  WKS-OF-TO-STATE             PIC X(15).
015900     05  WKS-OF-ORDER-QTY            PIC 9(09).
016000     05  WKS-OF-FILLED-QTY           PIC 9(09).
016100     05  WKS-OF-REMAINING-QTY        PIC 9(09).
016200     05  WKS-OF-TRANSITION-OK-FLAG   PIC X(01).
016300         88  WKS-OF-TRANSITION-IS-OK        VALUE 'Y'.
016400     05  WKS-OF-TERMINAL-FLAG        PIC X(01).
016500     05  FILLER                      PIC X(04) VALUE SPACES.
016600*
016700*    REDEFINES DE EDICION DE CONTADORES DEL TRAILER
016800*
016900 01  WKS-ORDERS-EDIT              PIC 9(05).
017000 01  WKS-ORDERS-EDIT-R REDEFINES WKS-ORDERS-EDIT.
017100     05  WKS-OE-MILES             PIC 9(02).
017200     05  WKS-OE-UNIDADES          PIC 9(03).
017300 01  WKS-TICKS-EDIT               PIC 9(05).
017400 01  WKS-TICKS-EDIT-R REDEFINES WKS-TICKS-EDIT.
017500     05  WKS-TE-MILES             PIC 9(02).
017600     05  WKS-TE-UNIDADES          PIC 9(03).
017700 01  WKS-FILLS-EDIT               PIC 9(05).
017800 01  WKS-FILLS-EDIT-R REDEFINES WKS-FILLS-EDIT.
017900     05  WKS-FE-MILES             PIC 9(02).
018000     05  WKS-FE-UNIDADES          PIC 9(03).
018100*
018200 PROCEDURE DIVISION.
018300*
018400 0000-MAIN-LINE SECTION.
018500 0000-MAIN.
018600     PERFORM 0100-INITIALIZE       THRU 0100-EXIT
018700     PERFORM 0200-READ-TICK        THRU 0200-EXIT
018800     PERFORM 0300-PROCESS-TICK     THRU 0300-EXIT
018900         UNTIL SW-TICKS-EOF
019000     PERFORM 0900-PRINT-TRAILER    THRU 0900-EXIT
019100     CLOSE ORDERS-FILE TICKS-FILE FILLS-FILE
019200     STOP RUN.
019300 0000-EXIT.
019400     EXIT.
019500*
019600 0100-INITIALIZE SECTION.
019700 0100-BEGIN.
019800     OPEN INPUT  ORDERS-FILE
019900     IF NOT FS-ORDERS-OK
020000         MOVE 'Y' TO FSE-FILE-ERROR
020100     END-IF
020200     OPEN INPUT  TICKS-FILE
020300     IF NOT FS-TICKS-OK
020400         MOVE 'Y' TO FSE-FILE-ERROR
020500     END-IF
020600     OPEN OUTPUT FILLS-FILE
020700     IF NOT FS-FILLS-OK
020800         MOVE 'Y' TO FSE-FILE-ERROR
020900     END-IF
021000     IF FSE-ERROR-FOUND
021100         DISPLAY 'TBMATCH - ERROR ABRIENDO ARCHIVOS'
021200         STOP RUN
021300     END-IF
021400     ACCEPT TB-PARM-CARD FROM SYSIN
021500     MOVE PRM-SETTLED-CASH TO CN-CASH-BALANCE
021600     PERFORM 0110-LOAD-ORDERS      THRU 0110-EXIT.
021700 0100-EXIT.
021800     EXIT.
021900*
022000*    CARGA LA TABLA DE ORDENES PENDIENTES EN MEMORIA
022100*
022200 0110-LOAD-ORDERS SECTION.
022300 0110-BEGIN.
022400     MOVE 1 TO WKS-ORD-SUB
022500     PERFORM 0120-READ-ORDER       THRU 0120-EXIT
022600     PERFORM 0115-STORE-ORDER      THRU 0115-EXIT
022700         UNTIL SW-ORDERS-EOF OR WKS-ORD-SUB > 200.
022800 0110-EXIT.
022900     EXIT.
023000*
023100 0115-STORE-ORDER SECTION.
023200 0115-BEGIN.
023300     MOVE ORD-ID          TO WKS-OT-ID (WKS-ORD-SUB)
023400     MOVE ORD-SYMBOL      TO WKS-OT-SYMBOL (WKS-ORD-SUB)
023500     MOVE ORD-SIDE        TO WKS-OT-SIDE (WKS-ORD-SUB)
023600     MOVE ORD-TYPE        TO WKS-OT-TYPE (WKS-ORD-SUB)
023700     MOVE ORD-QTY         TO WKS-OT-QTY (WKS-ORD-SUB)
023800     MOVE ORD-PRICE       TO WKS-OT-PRICE (WKS-ORD-SUB)
023900     MOVE ORD-STATUS      TO WKS-OT-STATUS (WKS-ORD-SUB)
024000     ADD 1 TO WKS-ORD-SUB
024100     ADD 1 TO CN-ORDERS-LOADED
024200     PERFORM 0120-READ-ORDER       THRU 0120-EXIT.
024300 0115-EXIT.
024400     EXIT.
024500*
024600 0120-READ-ORDER SECTION.
024700 0120-BEGIN.
024800     READ ORDERS-FILE
024900         AT END
025000             SET SW-ORDERS-EOF TO TRUE
025100     END-READ.
025200 0120-EXIT.
025300     EXIT.
025400*
025500 0200-READ-TICK SECTION.
025600 0200-BEGIN.
025700     READ TICKS-FILE
025800         AT END
025900             SET SW-TICKS-EOF TO TRUE
026000     END-READ
026100     IF NOT SW-TICKS-EOF
026200         ADD 1 TO CN-TICKS-READ
026300     END-IF.
026400 0200-EXIT.
026500     EXIT.
026600*
026700*    RECORRE LAS ORDENES DEL SIMBOLO DEL TICK VIGENTE
026800*
026900 0300-PROCESS-TICK SECTION.
027000 0300-BEGIN.
027100     SET WKS-OT-IX TO 1
027200     PERFORM 0310-TEST-ONE-ORDER   THRU 0310-EXIT
027300         UNTIL WKS-OT-IX > CN-ORDERS-LOADED
027400     PERFORM 0200-READ-TICK        THRU 0200-EXIT.
027500 0300-EXIT.
027600     EXIT.
027700*
027800 0310-TEST-ONE-ORDER SECTION.
027900 0310-BEGIN.
028000     IF WKS-OT-SYMBOL (WKS-OT-IX) = TICK-SYMBOL
028100         PERFORM 0320-TRY-ACCEPT   THRU 0320-EXIT
028200         PERFORM 0330-TRY-FILL     THRU 0330-EXIT
028300     END-IF
028400     SET WKS-OT-IX UP BY 1.
028500 0310-EXIT.
028600     EXIT.
028700*
028800*    ACEPTA UNA ORDEN CREADA SI CUMPLE LA REGLA DE EFECTIVO
028900*
029000 0320-TRY-ACCEPT SECTION.
029100 0320-BEGIN.
029200     MOVE 'N' TO SW-ACCEPT-OK
029300     IF WKS-OT-IS-CREATED (WKS-OT-IX)
029400         IF WKS-OT-IS-BUY (WKS-OT-IX)
029500             COMPUTE WKS-FILL-COST =
029600                 WKS-OT-PRICE (WKS-OT-IX) * WKS-OT-QTY (WKS-OT-IX)
029700             IF WKS-FILL-COST <= CN-CASH-BALANCE
029800                 MOVE 'Y' TO SW-ACCEPT-OK
029900             END-IF
030000         ELSE
030100             MOVE 'Y' TO SW-ACCEPT-OK
030200         END-IF
030300         IF SW-ACCEPT-IS-OK
030400             MOVE WKS-OT-STATUS (WKS-OT-IX) TO WKS-OF-FROM-STATE
030500             MOVE 'PENDING'                 TO WKS-OF-TO-STATE
030600             MOVE WKS-OT-QTY (WKS-OT-IX)    TO WKS-OF-ORDER-QTY
030700             MOVE ZERO                      TO WKS-OF-FILLED-QTY
030800             CALL 'TBORDFSM' USING WKS-ORDFSM-PARMS
030900             IF WKS-OF-TRANSITION-IS-OK
031000                 MOVE 'PENDING' TO WKS-OT-STATUS (WKS-OT-IX)
031100             END-IF
031200         END-IF
031300     END-IF.
031400 0320-EXIT.
031500     EXIT.
031600*
031700*    PRUEBA LA REGLA DE CALCE SEGUN TIPO Y LADO DE LA ORDEN
031800*
031900 0330-TRY-FILL SECTION.
032000 0330-BEGIN.
032100     MOVE 'N' TO SW-FILL-OK
032200     IF WKS-OT-IS-PENDING (WKS-OT-IX)
032300         PERFORM 0331-CALC-FILL-PRICE  THRU 0331-EXIT
032400         IF SW-FILL-IS-OK AND WKS-OT-IS-BUY (WKS-OT-IX)
032500             COMPUTE WKS-FILL-COST =
032600                 WKS-FILL-PRICE * WKS-OT-QTY (WKS-OT-IX)
032700             IF WKS-FILL-COST > CN-CASH-BALANCE
032800                 MOVE 'N' TO SW-FILL-OK
032900             END-IF
033000         END-IF
033100         IF SW-FILL-IS-OK
033200             PERFORM 0340-APPLY-FILL   THRU 0340-EXIT
033300         END-IF
033400     END-IF.
033500 0330-EXIT.
033600     EXIT.
033700*
033800*    DETERMINA SI EL TICK VIGENTE CALZA LA ORDEN Y A QUE PRECIO
033900*
034000 0331-CALC-FILL-PRICE SECTION.
034100 0331-BEGIN.
034200     IF WKS-OT-IS-LIMIT (WKS-OT-IX)
034300         IF WKS-OT-IS-BUY (WKS-OT-IX)
034400             IF TICK-ASK > ZERO
034500                 MOVE TICK-ASK TO WKS-REF-PRICE
034600             ELSE
034700                 MOVE TICK-LAST TO WKS-REF-PRICE
034800             END-IF
034900             IF WKS-REF-PRICE <= WKS-OT-PRICE (WKS-OT-IX)
035000                 MOVE WKS-OT-PRICE (WKS-OT-IX) TO WKS-FILL-PRICE
035100                 MOVE 'Y' TO SW-FILL-OK
035200             END-IF
035300         ELSE
035400             IF TICK-BID > ZERO
035500                 MOVE TICK-BID TO WKS-REF-PRICE
035600             ELSE
035700                 MOVE TICK-LAST TO WKS-REF-PRICE
035800             END-IF
035900             IF WKS-REF-PRICE >= WKS-OT-PRICE (WKS-OT-IX)
036000                 MOVE WKS-OT-PRICE (WKS-OT-IX) TO WKS-FILL-PRICE
036100                 MOVE 'Y' TO SW-FILL-OK
036200             END-IF
036300         END-IF
036400     ELSE
036500         MOVE TICK-LAST TO WKS-FILL-PRICE
036600         MOVE 'Y' TO SW-FILL-OK
036700     END-IF.
036800 0331-EXIT.
036900     EXIT.
037000*
037100*    APLICA EL CALCE - ACTUALIZA CARTERA Y EMITE EL FILL
037200*
037300 0340-APPLY-FILL SECTION.
037400 0340-BEGIN.
037500     MOVE WKS-OT-STATUS (WKS-OT-IX)  TO WKS-OF-FROM-STATE
037600     MOVE 'MATCHED'                  TO WKS-OF-TO-STATE
037700     MOVE WKS-OT-QTY (WKS-OT-IX)     TO WKS-OF-ORDER-QTY
037800     MOVE WKS-OT-QTY (WKS-OT-IX)     TO WKS-OF-FILLED-QTY
037900     CALL 'TBORDFSM' USING WKS-ORDFSM-PARMS
038000     IF WKS-OF-TRANSITION-IS-OK
038100         MOVE 'MATCHED' TO WKS-OT-STATUS (WKS-OT-IX)
038200         PERFORM 0350-FIND-OR-ADD-POSN THRU 0350-EXIT
038300         IF WKS-OT-IS-BUY (WKS-OT-IX)
038400             COMPUTE CN-CASH-BALANCE = CN-CASH-BALANCE -
038500                     (WKS-FILL-PRICE * WKS-OT-QTY (WKS-OT-IX))
038600             ADD WKS-OT-QTY (WKS-OT-IX) TO
038700                 WKS-PN-QTY (WKS-PN-IX)
038800         ELSE
038900             COMPUTE CN-CASH-BALANCE = CN-CASH-BALANCE +
039000                     (WKS-FILL-PRICE * WKS-OT-QTY (WKS-OT-IX))
039100             SUBTRACT WKS-OT-QTY (WKS-OT-IX) FROM
039200                 WKS-PN-QTY (WKS-PN-IX)
039300             IF WKS-PN-QTY (WKS-PN-IX) < ZERO
039400                 MOVE ZERO TO WKS-PN-QTY (WKS-PN-IX)
039500             END-IF
039600         END-IF
039700         MOVE WKS-OT-ID (WKS-OT-IX)     TO FILL-ORDER-ID
039800         MOVE WKS-OT-SYMBOL (WKS-OT-IX) TO FILL-SYMBOL
039900         MOVE WKS-OT-SIDE (WKS-OT-IX)   TO FILL-SIDE
040000         MOVE WKS-OT-QTY (WKS-OT-IX)    TO FILL-QTY
040100         MOVE WKS-FILL-PRICE            TO FILL-PRICE
040200         WRITE TB-FILL-REC
040300         ADD 1 TO CN-FILLS-WRITTEN
040400     END-IF.
040500 0340-EXIT.
040600     EXIT.
040700*
040800*    BUSCA LA POSICION DEL SIMBOLO EN LA TABLA - LA CREA SI
040900*    NO EXISTE TODAVIA
041000*
041100 0350-FIND-OR-ADD-POSN SECTION.
041200 0350-BEGIN.
041300     MOVE ZERO TO WKS-POSN-FOUND-IX
041400     PERFORM 0351-TEST-ONE-POSN   THRU 0351-EXIT
041500         VARYING WKS-PN-IX FROM 1 BY 1
041600         UNTIL WKS-PN-IX > CN-POSN-USED
041700     IF WKS-POSN-FOUND-IX = ZERO
041800         ADD 1 TO CN-POSN-USED
041900         SET WKS-PN-IX TO CN-POSN-USED
042000         MOVE WKS-OT-SYMBOL (WKS-OT-IX) TO
042100              WKS-PN-SYMBOL (WKS-PN-IX)
042200         MOVE ZERO TO WKS-PN-QTY (WKS-PN-IX)
042300     ELSE
042400         SET WKS-PN-IX TO WKS-POSN-FOUND-IX
042500     END-IF.
042600 0350-EXIT.
042700     EXIT.
042800*
042900 0351-TEST-ONE-POSN SECTION.
043000 0351-BEGIN.
043100     IF WKS-PN-SYMBOL (WKS-PN-IX) = WKS-OT-SYMBOL (WKS-OT-IX)
043200         SET WKS-POSN-FOUND-IX TO WKS-PN-IX
043300         SET WKS-PN-IX TO CN-POSN-USED
043400     END-IF.
043500 0351-EXIT.
043600     EXIT.
043700*
043800 0900-PRINT-TRAILER SECTION.
043900 0900-BEGIN.
044000     MOVE CN-ORDERS-LOADED TO WKS-ORDERS-EDIT
044100     MOVE CN-TICKS-READ    TO WKS-TICKS-EDIT
044200     MOVE CN-FILLS-WRITTEN TO WKS-FILLS-EDIT
044300     DISPLAY 'TBMATCH - ORDENES CARGADAS : ' CN-ORDERS-LOADED
044400     DISPLAY 'TBMATCH - TICKS PROCESADOS  : ' CN-TICKS-READ
044500     DISPLAY 'TBMATCH - FILLS EMITIDOS    : ' CN-FILLS-WRITTEN.
044600 0900-EXIT.
044700     EXIT.
