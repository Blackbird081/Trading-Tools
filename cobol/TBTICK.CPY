000100*****************************************************************
000200*                                                                *
000300*   TBTICK  --  PRICE TICK RECORD LAYOUT (MATCHER FEED)         *
000400*                                                                *
000500*   TBMATCH READS ONE OF THESE PER SIMULATED MARKET EVENT AND   *
000600*   SCANS THE PENDING-ORDER TABLE FOR THE SAME SYMBOL.          *
000700*                                                                *
000800*   MAINT LOG                                                   *
000900*   19/11/2022  DAR  ORIGINAL LAYOUT - TBCU0128                 *
001000*                                                                *
001100*****************************************************************
001200 01  TB-TICK-REC.
001300     05  TICK-SYMBOL              PIC X(10).
001400     05  TICK-LAST                PIC 9(09).
001500     05  TICK-BID                 PIC 9(09).
001600     05  TICK-ASK                 PIC 9(09).
001700     05  FILLER                   PIC X(23).
