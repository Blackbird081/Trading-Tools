000100*****************************************************************
000200*                                                                *
000300*   TBORDER  --  ORDER RECORD LAYOUT (VALIDATION / MATCHING)    *
000400*                                                                *
000500*   FEEDS BOTH TBRISKCK (PRE-TRADE VALIDATION) AND TBMATCH      *
000600*   (PAPER-TRADING MATCH ENGINE).  ORD-STATUS VALUES ARE THE    *
000700*   TBORDFSM STATE NAMES - SEE THAT COPYBOOK/PROGRAM FOR THE    *
000800*   TRANSITION WHITELIST.                                       *
000900*                                                                *
001000*   MAINT LOG                                                   *
001100*   11/09/2020  JLR  ORIGINAL LAYOUT - TBCU0031                 *
001200*   14/01/2022  MHV  ADDED ORD-FILLED-QTY - TBCU0118            *
001300*                                                                *
001400*****************************************************************
001500 01  TB-ORDER-REC.
001600     05  ORD-ID                   PIC X(12).
001700     05  ORD-SYMBOL               PIC X(10).
001800     05  ORD-SIDE                 PIC X(04).
001900         88  ORD-SIDE-BUY                  VALUE 'BUY '.
002000         88  ORD-SIDE-SELL                 VALUE 'SELL'.
002100     05  ORD-TYPE                 PIC X(03).
002200         88  ORD-TYPE-LIMIT                VALUE 'LO '.
002300         88  ORD-TYPE-ATO                  VALUE 'ATO'.
002400         88  ORD-TYPE-ATC                  VALUE 'ATC'.
002500         88  ORD-TYPE-MARKET               VALUE 'MP '.
002600     05  ORD-QTY                  PIC 9(09).
002700     05  ORD-PRICE                PIC 9(09).
002800     05  ORD-STATUS               PIC X(15).
002900     05  ORD-FILLED-QTY           PIC 9(09).
003000     05  FILLER                   PIC X(20).
