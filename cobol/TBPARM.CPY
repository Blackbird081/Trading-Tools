000100*****************************************************************
000200*                                                                *
000300*   TBPARM  --  RUN PARAMETER CARD (READ VIA ACCEPT FROM SYSIN) *
000400*                                                                *
000500*   ONE CARD PER RUN.  CARRIES THE RISK, SCREENING AND ORDER    *
000600*   THRESHOLDS THAT USED TO BE HARD-CODED IN THE OLD PROGRAMS   *
000700*   AND THAT AUDIT NOW WANTS ON A CONTROL CARD SO THEY CAN BE   *
000800*   CHANGED WITHOUT A RECOMPILE.  ALL DRIVERS COPY THIS MEMBER  *
000900*   INTO WORKING-STORAGE AND ACCEPT IT IN THEIR OPENING SECTION.*
001000*                                                                *
001100*   MAINT LOG                                                   *
001200*   11/01/2023  DAR  ORIGINAL LAYOUT - TBCU0136                 *
001300*   06/06/2023  DAR  ADDED PRM-SLIPPAGE-BPS - TBCU0142          *
001400*                                                                *
001500*****************************************************************
001600 01  TB-PARM-CARD.
001700     05  PRM-NAV                  PIC 9(15).
001800     05  PRM-PURCHASING-POWER     PIC 9(15).
001900     05  PRM-SETTLED-CASH         PIC 9(15).
002000     05  PRM-MAX-POSITION-PCT     PIC 9(03)V9(02).
002100     05  PRM-MIN-PRICE            PIC 9(09).
002200     05  PRM-MAX-PRICE            PIC 9(09).
002300     05  PRM-MIN-VOLUME           PIC 9(12).
002400     05  PRM-ALLOWED-EXCH         PIC X(15).
002500     05  PRM-STOP-LOSS-PCT        PIC 9(03)V9(02).
002600     05  PRM-TAKE-PROFIT-PCT      PIC 9(03)V9(02).
002700     05  PRM-VAR-LIMIT-PCT        PIC 9(03)V9(02).
002800     05  PRM-CONCENTRATION-PCT    PIC 9(03)V9(02).
002900     05  PRM-COMMISSION-BPS       PIC 9(05)V9(02).
003000     05  PRM-SLIPPAGE-BPS         PIC 9(05)V9(02).
003100     05  PRM-MOMENTUM-THRESH      PIC S9(03)V9(04).
003200     05  PRM-TECH-SCORE-MIN       PIC 9(03).
003300     05  FILLER                   PIC X(15).
