000100*****************************************************************
000200*                                                                *
000300*   PROGRAMMER  : J. L. RIVAS (JLR)                             *
000400*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000500*   APPLICATION : TB - TRADING BATCH                             *
000600*   PROGRAM     : TBEWARN                                        *
000700*   TYPE        : SUBPROGRAM (CALLED)                            *
000800*   DESCRIPTION : COMPUTES THE FINANCIAL-DISTRESS EARLY-WARNING *
000900*               : SCORE (0-100) FROM ALTMAN Z, PIOTROSKI F,     *
001000*               : ROE, DEBT/EQUITY, OPERATING CASH FLOW,        *
001100*               : CURRENT RATIO AND NET MARGIN, INCLUDING       *
001200*               : PERIOD-OVER-PERIOD DETERIORATION CHECKS, AND  *
001300*               : MAPS THE SCORE TO A RISK LEVEL AND A FIXED    *
001400*               : RECOMMENDATION TEXT.                            *
001500*   TICKET      : TB-0005                                        *
001600*                                                                *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. TBEWARN.
002000 AUTHOR. J L RIVAS.
002100 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
002200 DATE-WRITTEN. 11/09/1995.
002300 DATE-COMPILED.
002400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002500*****************************************************************
002600*  C H A N G E   L O G                                          *
002700*  11/09/1995  JLR  ORIGINAL CODING PER REQUEST TB-0005 -       *TB0040A
002800*                   ALTMAN/PIOTROSKI/ROE SCORING ONLY            *TB0040B
002900*  02/17/1997  JLR  ADDED DEBT/EQUITY AND CASH FLOW FACTORS     *TB0041A
003000*                   PER REQUEST TB-0018                          *TB0041B
003100*  02/09/1999  RRQ  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS   *TB0042A
003200*                   PROGRAM, NO CHANGES REQUIRED                 *TB0042B
003300*  06/25/2003  MHV  ADDED CURRENT RATIO AND NET MARGIN FACTORS  *TB0043A
003400*                   PER REQUEST TB-0084                          *TB0043B
003500*  01/14/2019  DAR  ADDED PRIOR-PERIOD DETERIORATION CHECKS ON  *TB0044A
003600*                   ROE, D/E AND NET MARGIN PER REQUEST TB-0116 *TB0044B
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 WORKING-STORAGE SECTION.
004300*****************************************************************
004400*        LEVEL / RECOMMENDATION TABLE (THRESHOLD DESCENDING)    *
004500*****************************************************************
004600 01  TABLA-NIVELES.
004700     05  FILLER PIC X(60) VALUE
004800         'CRITICAL   IMMEDIATE REVIEW - CONSIDER EXIT OR HEDGE  '.
004900     05  FILLER PIC X(60) VALUE
005000         'HIGH       CLOSE MONITORING - REDUCE POSITION SIZE    '.
005100     05  FILLER PIC X(60) VALUE
005200         'MEDIUM     WATCH NEXT PERIOD RESULTS CLOSELY          '.
005300     05  FILLER PIC X(60) VALUE
005400         'LOW        NO IMMEDIATE ACTION REQUIRED               '.
005500 01  TBN-TABLE-R REDEFINES TABLA-NIVELES.
005600     05  TBN-ENTRY OCCURS 4 TIMES INDEXED BY TBN-IX.
005700         10  TBN-LEVEL            PIC X(11).
005800         10  TBN-RECOMMENDATION   PIC X(49).
005900 77  WKS-CN-SCORE             PIC 9(03) COMP VALUE ZERO.
006000 01  WKS-SCORE-EDIT               PIC 9(03) VALUE ZERO.
006100 01  WKS-SCORE-EDIT-R REDEFINES WKS-SCORE-EDIT.
006200     05  WKS-SE-HUNDREDS           PIC 9(01).
006300     05  WKS-SE-REST               PIC 9(02).
006400 01  WKS-MESSAGE-AREA.
006500     05  ME-TRACE                  PIC X(60) VALUE SPACES.
006600     05  FILLER                    PIC X(20) VALUE SPACES.
006700 01  WKS-MESSAGE-AREA-R REDEFINES WKS-MESSAGE-AREA.
006800     05  WKS-MA-FIRST-WORD         PIC X(10).
006900     05  FILLER                    PIC X(70).
007000 LINKAGE SECTION.
007100 01  LK-EWARN-PARMS.
007200     05  LK-ALTMAN-Z              PIC S9(03)V9(02).
007300     05  LK-ALTMAN-Z-PRESENT      PIC X(01).
007400     05  LK-PIOTROSKI-F           PIC 9(01).
007500     05  LK-PIOTROSKI-PRESENT     PIC X(01).
007600     05  LK-ROE-CURR              PIC S9(01)V9(04).
007700     05  LK-ROE-PREV              PIC S9(01)V9(04).
007800     05  LK-ROE-PRESENT           PIC X(01).
007900     05  LK-DE-CURR               PIC S9(03)V9(04).
008000     05  LK-DE-PREV               PIC S9(03)V9(04).
008100     05  LK-DE-PRESENT            PIC X(01).
008200     05  LK-OPER-CF               PIC S9(13).
008300     05  LK-OPER-CF-PRESENT       PIC X(01).
008400     05  LK-CURRENT-RATIO         PIC S9(03)V9(04).
008500     05  LK-CURRENT-RATIO-PRESENT PIC X(01).
008600     05  LK-NET-MARGIN-CURR       PIC S9(01)V9(04).
008700     05  LK-NET-MARGIN-PREV       PIC S9(01)V9(04).
008800     05  LK-NET-MARGIN-PRESENT    PIC X(01).
008900     05  LK-SCORE                 PIC 9(03).
009000     05  LK-LEVEL                 PIC X(11).
009100     05  LK-RECOMMENDATION        PIC X(49).
009200     05  FILLER                   PIC X(10).
009300 PROCEDURE DIVISION USING LK-EWARN-PARMS.
009400*****************************************************************
009500*        M A I N   L I N E   -   T B E W A R N                  *
009600*****************************************************************
009700 0000-MAIN-LINE SECTION.
009800     MOVE 0 TO WKS-CN-SCORE
009900     PERFORM 0100-SCORE-ALTMAN THRU 0100-EXIT
010000     PERFORM 0200-SCORE-PIOTROSKI THRU 0200-EXIT
010100     PERFORM 0300-SCORE-ROE THRU 0300-EXIT
010200     PERFORM 0400-SCORE-DEBT-EQUITY THRU 0400-EXIT
010300     PERFORM 0500-SCORE-OPER-CF THRU 0500-EXIT
010400     PERFORM 0600-SCORE-CURRENT-RATIO THRU 0600-EXIT
010500     PERFORM 0700-SCORE-NET-MARGIN THRU 0700-EXIT
010600     IF WKS-CN-SCORE > 100
010700        MOVE 100 TO WKS-CN-SCORE
010800     END-IF
010900     MOVE WKS-CN-SCORE TO LK-SCORE
011000     PERFORM 0800-ASSIGN-LEVEL THRU 0800-EXIT
011100     GOBACK.
011200 0000-EXIT.
011300     EXIT.
011400*****************************************************************
011500*    0100  ALTMAN Z - LOWER IS WORSE.                            *
011600*****************************************************************
011700 0100-SCORE-ALTMAN SECTION.
011800     IF LK-ALTMAN-Z-PRESENT = 'Y'
011900        IF LK-ALTMAN-Z < 1.81
012000           ADD 25 TO WKS-CN-SCORE
012100        ELSE
012200           IF LK-ALTMAN-Z < 2.99
012300              ADD 10 TO WKS-CN-SCORE
012400           END-IF
012500        END-IF
012600     END-IF.
012700 0100-EXIT.
012800     EXIT.
012900*****************************************************************
013000*    0200  PIOTROSKI F - LOWER IS WORSE.                         *
013100*****************************************************************
013200 0200-SCORE-PIOTROSKI SECTION.
013300     IF LK-PIOTROSKI-PRESENT = 'Y'
013400        IF LK-PIOTROSKI-F <= 2
013500           ADD 20 TO WKS-CN-SCORE
013600        ELSE
013700           IF LK-PIOTROSKI-F <= 4
013800              ADD 10 TO WKS-CN-SCORE
013900           END-IF
014000        END-IF
014100     END-IF.
014200 0200-EXIT.
014300     EXIT.
014400*****************************************************************
014500*    0300  ROE - CURRENT LEVEL PLUS DETERIORATION VS PRIOR.     *
014600*****************************************************************
014700 0300-SCORE-ROE SECTION.
014800     IF LK-ROE-PRESENT = 'Y'
014900        IF LK-ROE-CURR < 0
015000           ADD 20 TO WKS-CN-SCORE
015100        ELSE
015200           IF LK-ROE-CURR < 0.05
015300              ADD 10 TO WKS-CN-SCORE
015400           END-IF
015500        END-IF
015600        IF LK-ROE-PREV NOT = 0
015700           IF LK-ROE-CURR < (0.7 * LK-ROE-PREV)
015800              ADD 10 TO WKS-CN-SCORE
015900           END-IF
016000        END-IF
016100     END-IF.
016200 0300-EXIT.
016300     EXIT.
016400*****************************************************************
016500*    0400  DEBT/EQUITY - LEVEL PLUS DETERIORATION VS PRIOR.     *
016600*****************************************************************
016700 0400-SCORE-DEBT-EQUITY SECTION.
016800     IF LK-DE-PRESENT = 'Y'
016900        IF LK-DE-CURR > 3.0
017000           ADD 15 TO WKS-CN-SCORE
017100        ELSE
017200           IF LK-DE-CURR > 2.0
017300              ADD 7 TO WKS-CN-SCORE
017400           END-IF
017500        END-IF
017600        IF LK-DE-PREV NOT = 0
017700           IF LK-DE-CURR > (1.5 * LK-DE-PREV)
017800              ADD 8 TO WKS-CN-SCORE
017900           END-IF
018000        END-IF
018100     END-IF.
018200 0400-EXIT.
018300     EXIT.
018400*****************************************************************
018500*    0500  OPERATING CASH FLOW.                                  *
018600*****************************************************************
018700 0500-SCORE-OPER-CF SECTION.
018800     IF LK-OPER-CF-PRESENT = 'Y'
018900        IF LK-OPER-CF < 0
019000           ADD 15 TO WKS-CN-SCORE
019100        END-IF
019200     END-IF.
019300 0500-EXIT.
019400     EXIT.
019500*****************************************************************
019600*    0600  CURRENT RATIO.                                        *
019700*****************************************************************
019800 0600-SCORE-CURRENT-RATIO SECTION.
019900     IF LK-CURRENT-RATIO-PRESENT = 'Y'
020000        IF LK-CURRENT-RATIO < 1.0
020100           ADD 15 TO WKS-CN-SCORE
020200        ELSE
020300           IF LK-CURRENT-RATIO < 1.5
020400              ADD 5 TO WKS-CN-SCORE
020500           END-IF
020600        END-IF
020700     END-IF.
020800 0600-EXIT.
020900     EXIT.
021000*****************************************************************
021100*    0700  NET MARGIN - LEVEL PLUS DETERIORATION VS PRIOR.       *
021200*****************************************************************
021300 0700-SCORE-NET-MARGIN SECTION.
021400     IF LK-NET-MARGIN-PRESENT = 'Y'
021500        IF LK-NET-MARGIN-CURR < 0
021600           ADD 15 TO WKS-CN-SCORE
021700        ELSE
021800           IF LK-NET-MARGIN-CURR < 0.03
021900              ADD 5 TO WKS-CN-SCORE
022000           END-IF
022100        END-IF
022200        IF LK-NET-MARGIN-PREV NOT = 0
022300           IF LK-NET-MARGIN-CURR < (0.5 * LK-NET-MARGIN-PREV)
022400              ADD 8 TO WKS-CN-SCORE
022500           END-IF
022600        END-IF
022700     END-IF.
022800 0700-EXIT.
022900     EXIT.
023000*****************************************************************
023100*    0800  MAP THE FINAL SCORE TO A LEVEL AND RECOMMENDATION    *
023200*    TEXT USING THE LEVEL TABLE (THRESHOLDS DESCENDING).        *
023300*****************************************************************
023400 0800-ASSIGN-LEVEL SECTION.
023500     IF LK-SCORE >= 60
023600        MOVE 1 TO TBN-IX
023700     ELSE
023800        IF LK-SCORE >= 40
023900           MOVE 2 TO TBN-IX
024000        ELSE
024100           IF LK-SCORE >= 20
024200              MOVE 3 TO TBN-IX
024300           ELSE
024400              MOVE 4 TO TBN-IX
024500           END-IF
024600        END-IF
024700     END-IF
024800     MOVE TBN-LEVEL (TBN-IX)          TO LK-LEVEL
024900     MOVE TBN-RECOMMENDATION (TBN-IX) TO LK-RECOMMENDATION
025000     MOVE LK-SCORE TO WKS-SCORE-EDIT
025100     MOVE SPACES TO ME-TRACE
025200     STRING 'TBEWARN SCORE=' WKS-SCORE-EDIT ' LEVEL=' LK-LEVEL
025300            DELIMITED BY SIZE INTO ME-TRACE
025400     DISPLAY ME-TRACE UPON CONSOLE.
025500 0800-EXIT.
025600     EXIT.
