000100*****************************************************************
000200*                                                                *
000300*   PROGRAMMER  : D. A. REYES (DAR)                             *
000400*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000500*   APPLICATION : TB - TRADING BATCH                             *
000600*   PROGRAM     : TBSETTLE                                       *
000700*   TYPE        : SUBPROGRAM (CALLED)                            *
000800*   DESCRIPTION : WALKS THE TRADING CALENDAR FORWARD FROM A      *
000900*               : BUY DATE TO ITS T+2.5 SETTLEMENT DATE AND      *
001000*               : DECIDES WHETHER THE POSITION IS SELLABLE AS   *
001100*               : OF THE CURRENT DATE/HOUR SUPPLIED BY THE       *
001200*               : CALLER.                                        *
001300*   TICKET      : TB-0002                                        *
001400*                                                                *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. TBSETTLE.
001800 AUTHOR. D A REYES.
001900 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
002000 DATE-WRITTEN. 01/21/1991.
002100 DATE-COMPILED.
002200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002300*****************************************************************
002400*  C H A N G E   L O G                                          *
002500*  01/21/1991  DAR  ORIGINAL CODING - T+3 SETTLEMENT PER OLD    *TB0010A
002600*                   MARKET RULES, REQUEST TB-0002               *TB0010B
002700*  08/14/1996  MHV  CHANGED TO T+2.5 SETTLEMENT RULE - MARKET   *TB0011A
002800*                   RULE CHANGE, REQUEST TB-0044                *TB0011B
002900*  02/09/1999  RRQ  YEAR 2000 REVIEW - CALENDAR TABLE HOLDS     *TB0012A
003000*                   4-DIGIT YEARS ALREADY, NO CHANGES REQUIRED  *TB0012B
003100*  03/11/2008  JLR  ADDED SATURDAY/SUNDAY SKIP LOOP REWRITE FOR *TB0013A
003200*                   CLARITY PER AUDIT REQUEST TB-0075           *TB0013B
003300*  12/05/2025  DAR  REFRESHED HOLIDAY TABLE FOR 2026 CALENDAR   *TB0014A
003400*                   YEAR PER OPERATIONS MEMO TB-0141             *TB0014B
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 WORKING-STORAGE SECTION.
004100*****************************************************************
004150*        TABLA DE FERIADOS FIJOS 2026 - CADENA DE FILLERS       *
004175*        EMPACADOS EN ORDEN CRONOLOGICO ASCENDENTE               *
004200*        ENE 01, ENE 26-30 (TET), ABR 30, MAY 01, SEP 02         *
004400*****************************************************************
004500 01  TABLA-FERIADOS.
004600     05  FILLER    PIC 9(08) VALUE 20260101.
004700     05  FILLER    PIC 9(08) VALUE 20260126.
004800     05  FILLER    PIC 9(08) VALUE 20260127.
004900     05  FILLER    PIC 9(08) VALUE 20260128.
005000     05  FILLER    PIC 9(08) VALUE 20260129.
005100     05  FILLER    PIC 9(08) VALUE 20260130.
005200     05  FILLER    PIC 9(08) VALUE 20260430.
005300     05  FILLER    PIC 9(08) VALUE 20260501.
005400     05  FILLER    PIC 9(08) VALUE 20260902.
005500 01  TBF-TABLE-R REDEFINES TABLA-FERIADOS.
005600     05  TBF-FERIADO OCCURS 9 TIMES INDEXED BY TBF-IX
005700                       PIC 9(08).
005800*****************************************************************
005900*        DAYS-IN-MONTH TABLE (LEAP YEAR NOT NEEDED - CALENDAR   *
006000*        WALK NEVER CROSSES MORE THAN A FEW DAYS)                *
006100*****************************************************************
006200 01  TABLA-DIAS-MES.
006300     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
006400 01  TDM-TABLE-R REDEFINES TABLA-DIAS-MES.
006500     02  TDM-DIA-FIN-MES  PIC 99 OCCURS 12 TIMES.
006600 77  WKS-CN-STEPS            PIC 9(02) COMP VALUE ZERO.
006700 77  WKS-CN-HOLS-FOUND       PIC 9(02) COMP VALUE ZERO.
006800 77  WKS-TABLE-SUB           PIC 9(02) COMP VALUE ZERO.
006900 77  WKS-DAY-OF-WEEK         PIC 9(01) COMP VALUE ZERO.
007000 77  WKS-Z-YEAR              PIC 9(04) COMP VALUE ZERO.
007100 77  WKS-Z-MONTH             PIC 9(02) COMP VALUE ZERO.
007200 77  WKS-Z-DAY               PIC 9(02) COMP VALUE ZERO.
007300 77  WKS-Z-CENTURY           PIC 9(02) COMP VALUE ZERO.
007400 77  WKS-Z-YR-IN-CENT        PIC 9(02) COMP VALUE ZERO.
007500 77  WKS-Z-TERM1             PIC 9(04) COMP VALUE ZERO.
007600 77  WKS-Z-RAW               PIC 9(06) COMP VALUE ZERO.
007700 77  WKS-Z-QUOTIENT          PIC 9(06) COMP VALUE ZERO.
007800 01  WKS-WORK-DATE               PIC 9(08) VALUE ZERO.
007900 01  WKS-WORK-DATE-R REDEFINES WKS-WORK-DATE.
008000     05  WKS-WD-YEAR             PIC 9(04).
008100     05  WKS-WD-MONTH            PIC 9(02).
008200     05  WKS-WD-DAY              PIC 9(02).
008300 01  WKS-T1-DATE                 PIC 9(08) VALUE ZERO.
008400 01  WKS-T1-DATE-R REDEFINES WKS-T1-DATE.
008500     05  WKS-T1-YEAR              PIC 9(04).
008600     05  WKS-T1-MONTH             PIC 9(02).
008700     05  WKS-T1-DAY               PIC 9(02).
008800 01  WKS-SETTLE-SW               PIC X(01) VALUE 'N'.
008900     88  WKS-IS-TRADING-DAY               VALUE 'Y'.
009000     88  WKS-NOT-TRADING-DAY               VALUE 'N'.
009100 01  WKS-DAYNUM-TABLE.
009200     05  FILLER PIC X(21) VALUE 'MONTUEWEDTHUFRISATSUN'.
009300 01  WKS-DAYNUM-TABLE-R REDEFINES WKS-DAYNUM-TABLE.
009400     05  WKS-DAYNUM-NAME OCCURS 7 TIMES PIC X(03).
009500 LINKAGE SECTION.
009600 01  LK-SETTLEMENT-PARMS.
009700     05  LK-BUY-DATE              PIC 9(08).
009800     05  LK-CURRENT-DATE          PIC 9(08).
009900     05  LK-CURRENT-HOUR          PIC 9(02).
010000     05  LK-SETTLEMENT-DATE       PIC 9(08).
010100     05  LK-SELLABLE-FLAG         PIC X(01).
010200         88  LK-IS-SELLABLE-NOW           VALUE 'Y'.
010300         88  LK-NOT-SELLABLE-NOW          VALUE 'N'.
010400     05  FILLER                   PIC X(10).
010500 PROCEDURE DIVISION USING LK-SETTLEMENT-PARMS.
010600*****************************************************************
010700*        M A I N   L I N E   -   T B S E T T L E                *
010800*****************************************************************
010900 0000-MAIN-LINE SECTION.
011000     MOVE LK-BUY-DATE TO WKS-WORK-DATE
011100     PERFORM 0100-NEXT-TRADING-DAY THRU 0100-EXIT
011200     MOVE WKS-WORK-DATE TO WKS-T1-DATE
011300     PERFORM 0100-NEXT-TRADING-DAY THRU 0100-EXIT
011400     MOVE WKS-WORK-DATE TO LK-SETTLEMENT-DATE
011500     PERFORM 0200-DECIDE-SELLABLE THRU 0200-EXIT
011600     GOBACK.
011700 0000-EXIT.
011800     EXIT.
011900*****************************************************************
012000*    0100  ADVANCE WKS-WORK-DATE TO THE NEXT TRADING DAY        *
012100*    (SKIP SATURDAY, SUNDAY AND ANY DATE IN THE HOLIDAY TABLE). *
012200*****************************************************************
012300 0100-NEXT-TRADING-DAY SECTION.
012400     MOVE 'N' TO WKS-SETTLE-SW
012500     PERFORM 0110-ADVANCE-ONE-DAY THRU 0110-EXIT
012600             UNTIL WKS-IS-TRADING-DAY.
012700 0100-EXIT.
012800     EXIT.
012900 0110-ADVANCE-ONE-DAY SECTION.
013000     PERFORM 0120-BUMP-CALENDAR THRU 0120-EXIT
013100     PERFORM 0130-CHECK-TRADING-DAY THRU 0130-EXIT.
013200 0110-EXIT.
013300     EXIT.
013400*****************************************************************
013500*    0120  ADD ONE CALENDAR DAY TO WKS-WORK-DATE USING THE      *
013600*    DAYS-IN-MONTH TABLE (NO INTRINSIC FUNCTIONS PER STANDARD). *
013700*****************************************************************
013800 0120-BUMP-CALENDAR SECTION.
013900     ADD 1 TO WKS-WD-DAY
014000     IF WKS-WD-DAY > TDM-DIA-FIN-MES (WKS-WD-MONTH)
014100        MOVE 1 TO WKS-WD-DAY
014200        ADD 1 TO WKS-WD-MONTH
014300        IF WKS-WD-MONTH > 12
014400           MOVE 1 TO WKS-WD-MONTH
014500           ADD 1 TO WKS-WD-YEAR
014600        END-IF
014700     END-IF.
014800 0120-EXIT.
014900     EXIT.
015000*****************************************************************
015100*    0130  A DAY IS A TRADING DAY WHEN IT IS NOT A HOLIDAY AND  *
015200*    NOT A SATURDAY/SUNDAY.  WEEKDAY NUMBER IS DERIVED FROM     *
015300*    ZELLER'S CONGRUENCE, WORKED IN PLAIN COMPUTE STATEMENTS.   *
015400*****************************************************************
015500 0130-CHECK-TRADING-DAY SECTION.
015600     PERFORM 0140-ZELLER-WEEKDAY THRU 0140-EXIT
015700     MOVE 0 TO WKS-CN-HOLS-FOUND
015800     PERFORM 0150-CHECK-HOLIDAY THRU 0150-EXIT
015900             VARYING TBF-IX FROM 1 BY 1
016000             UNTIL TBF-IX > 9
016100     IF WKS-CN-HOLS-FOUND > 0
016200        MOVE 'N' TO WKS-SETTLE-SW
016300     ELSE
016400        IF WKS-DAY-OF-WEEK = 0 OR WKS-DAY-OF-WEEK = 1
016500           MOVE 'N' TO WKS-SETTLE-SW
016600        ELSE
016700           MOVE 'Y' TO WKS-SETTLE-SW
016800        END-IF
016900     END-IF.
017000 0130-EXIT.
017100     EXIT.
017200 0150-CHECK-HOLIDAY SECTION.
017300     IF TBF-FERIADO (TBF-IX) = WKS-WORK-DATE
017400        ADD 1 TO WKS-CN-HOLS-FOUND
017500     END-IF.
017600 0150-EXIT.
017700     EXIT.
017800*****************************************************************
017900*    0140  ZELLER'S CONGRUENCE - GREGORIAN, WORKED ENTIRELY IN  *
018000*    PLAIN COMPUTE/DIVIDE STATEMENTS (NO INTRINSIC FUNCTIONS,   *
018100*    NO MOD OPERATOR - THIS SHOP DOES NOT USE THEM).  RESULT IN *
018200*    WKS-DAY-OF-WEEK: 0=SATURDAY 1=SUNDAY 2=MONDAY ... 6=FRIDAY.*
018300*    A CONSTANT MULTIPLE OF 7 (700) IS ADDED BEFORE THE FINAL   *
018400*    DIVIDE SO THE INTERMEDIATE NEVER GOES NEGATIVE.            *
018500*****************************************************************
018600 0140-ZELLER-WEEKDAY SECTION.
018700     MOVE WKS-WD-MONTH TO WKS-Z-MONTH
018800     MOVE WKS-WD-DAY   TO WKS-Z-DAY
018900     MOVE WKS-WD-YEAR  TO WKS-Z-YEAR
019000     IF WKS-Z-MONTH < 3
019100        ADD 12 TO WKS-Z-MONTH
019200        SUBTRACT 1 FROM WKS-Z-YEAR
019300     END-IF
019400     DIVIDE WKS-Z-YEAR BY 100
019500            GIVING WKS-Z-CENTURY REMAINDER WKS-Z-YR-IN-CENT
019600     COMPUTE WKS-Z-TERM1 = (13 * (WKS-Z-MONTH + 1)) / 5
019700     COMPUTE WKS-Z-RAW =
019800             WKS-Z-DAY + WKS-Z-TERM1 + WKS-Z-YR-IN-CENT
019900             + (WKS-Z-YR-IN-CENT / 4) + (WKS-Z-CENTURY / 4)
020000             + (700 - (2 * WKS-Z-CENTURY))
020100     DIVIDE WKS-Z-RAW BY 7
020200            GIVING WKS-Z-QUOTIENT REMAINDER WKS-DAY-OF-WEEK.
020300 0140-EXIT.
020400     EXIT.
020500*****************************************************************
020600*    0200  SELLABLE STRICTLY AFTER SETTLEMENT DATE; ON THE      *
020700*    SETTLEMENT DATE ITSELF ONLY FROM THE 13:00 SESSION ON.     *
020800*****************************************************************
020900 0200-DECIDE-SELLABLE SECTION.
021000     IF LK-CURRENT-DATE > LK-SETTLEMENT-DATE
021100        MOVE 'Y' TO LK-SELLABLE-FLAG
021200     ELSE
021300        IF LK-CURRENT-DATE = LK-SETTLEMENT-DATE
021400           AND LK-CURRENT-HOUR >= 13
021500           MOVE 'Y' TO LK-SELLABLE-FLAG
021600        ELSE
021700           MOVE 'N' TO LK-SELLABLE-FLAG
021800        END-IF
021900     END-IF.
022000 0200-EXIT.
022100     EXIT.
