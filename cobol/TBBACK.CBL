000100*****************************************************************
000150*                                                               *
000200*   PROGRAMMER  : D. A. REYES (DAR)                             *
000250*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000300*   APPLICATION : TB - TRADING BATCH                            *
000350*   PROGRAM     : TBBACK                                        *
000400*   TYPE        : BATCH - HISTORICAL REPLAY OF MOMENTUM         *
000450*               : STRATEGY AND PERFORMANCE REPORT               *
000500*   DESCRIPTION : FOR EACH OHLCV SYMBOL REPLAYS THE MOMENTUM    *
000550*               : STRATEGY BAR BY BAR, EMITS THE TRADES AND     *
000600*               : COMPUTES THE METRIC SUITE VIA TBMETRIC FOR    *
000650*               : THE PERFRPT REPORT                            *
000700*   TICKET      : TB-0061                                       *
000750*                                                               *
000800*****************************************************************
000850 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. TBBACK.
000950 AUTHOR. D A REYES.
001000 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
001050 DATE-WRITTEN. 09/03/1996.
001100 DATE-COMPILED.
001150 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200*****************************************************************
001250*  C H A N G E   L O G                                         *
001300* 09/03/1996  DAR  ORIGINAL PROGRAM - SIMULATION OF THE         *TB0142A
001350*                  MOMENTUM STRATEGY BY SYMBOL.                 *TB0142B
001400* 03/11/1997  MHV  ADDED CALL TO TBMETRIC FOR THE               *TB0143A
001450*                  PERFORMANCE METRIC SUITE.                    *TB0143B
001500* 09/22/1997  JLR  ADDED WRITE OF TRADES (BUY/SELL) TO          *TB0144A
001550*                  THE TRADES FILE.                             *TB0144B
001600* 02/09/1999  DAR  YEAR 2000 REVIEW - DATE FIELDS EXPANDED      *TB0145A
001650*                  TO 4-POSITION YEAR.                          *TB0145B
001700* 07/14/2006  MHV  ADDED SYMBOL CONTROL BREAK WITH TRADE        *TB0146A
001750*                  SUBTOTALS.                                   *TB0146B
001800* 12/01/2015  JLR  EXPANDED BAR HISTORY TO 260 POSITIONS        *TB0147A
001850*                  FOR ONE TRADING YEAR.                        *TB0147B
001900* 09/02/2020  DAR  GENERAL COMMENT REVIEW AND INSTALLATION      *TB0148A
001950*                  STANDARD.                                    *TB0148B
002000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT OHLCV-FILE ASSIGN TO OHLCVIN
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-OHLCV.
005200     SELECT TRADES-FILE ASSIGN TO TRADESOU
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-TRADES.
005500     SELECT PERFRPT-FILE ASSIGN TO PERFRPT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-PERFRPT.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  OHLCV-FILE
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 80 CHARACTERS.
006400     COPY TBOHLCV.
006500*
006600 FD  TRADES-FILE
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 80 CHARACTERS.
006900     COPY TBTRADE.
007000*
007100 FD  PERFRPT-FILE
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 132 CHARACTERS.
007400 01  WKS-PERFRPT-LINE            PIC X(132).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800*    AREA DE PARAMETROS DE RIESGO (SYSIN)
007900*
008000     COPY TBPARM.
008100*
008200 01  WKS-FILE-STATUS-AREA.
008300     05  FS-OHLCV                PIC X(02) VALUE SPACES.
008400         88  FS-OHLCV-OK                     VALUE '00'.
008500         88  FS-OHLCV-EOF                    VALUE '10'.
008600     05  FS-TRADES               PIC X(02) VALUE SPACES.
008700         88  FS-TRADES-OK                    VALUE '00'.
008800     05  FS-PERFRPT              PIC X(02) VALUE SPACES.
008900         88  FS-PERFRPT-OK                   VALUE '00'.
009000     05  FSE-FILE-ERROR          PIC X(01) VALUE 'N'.
009100         88  FSE-ERROR-FOUND                VALUE 'Y'.
009200     05  FILLER                  PIC X(03) VALUE SPACES.
009300*
009400 01  WKS-SWITCHES.
009500     05  SW-OHLCV-EOF-FLAG       PIC X(01) VALUE 'N'.
009600         88  SW-OHLCV-EOF                    VALUE 'Y'.
009700     05  SW-IN-POSITION          PIC X(01) VALUE 'N'.
009800         88  SW-HAS-POSITION                 VALUE 'Y'.
009900     05  FILLER                  PIC X(06) VALUE SPACES.
010000*
010100 01  WKS-COUNTERS.
010200     05  CN-BAR-COUNT             PIC 9(05) COMP VALUE ZERO.
010300     05  CN-NAV-COUNT             PIC 9(05) COMP VALUE ZERO.
010400     05  CN-PNL-COUNT             PIC 9(05) COMP VALUE ZERO.
010500     05  WKS-BAR-IX               PIC 9(05) COMP VALUE ZERO.
010600     05  WKS-BACK-IX              PIC S9(05) COMP VALUE ZERO.
010700     05  CN-SYM-TRADE-COUNT       PIC 9(05) COMP VALUE ZERO.
010800     05  CN-GRAND-TRADE-COUNT     PIC 9(07) COMP VALUE ZERO.
010900     05  FILLER                   PIC X(02) VALUE SPACES.
011000*
011100 01  WKS-GROUP-KEY               PIC X(10) VALUE SPACES.
011200*
011300*    HISTORIAL DE BARRAS OHLCV DEL SIMBOLO VIGENTE
011400*
011500 01  WKS-BAR-TABLE.
011600     05  WKS-BAR-ENTRY OCCURS 260 TIMES
011700             INDEXED BY WKS-BX.
011800         10  WKS-BAR-DATE        PIC 9(08).
011900         10  WKS-BAR-CLOSE       PIC 9(09).
012000         10  FILLER              PIC X(03).
012100*
012200*    SERIES DE NAV Y DE GANANCIA/PERDIDA POR TRADE
012300*
012400 01  WKS-NAV-SERIES.
012500     05  WKS-NAV-ENTRY OCCURS 260 TIMES PIC S9(13)V99.
012600 01  WKS-PNL-SERIES.
012700     05  WKS-PNL-ENTRY OCCURS 260 TIMES PIC S9(13)V99.
012800*
012900*    AREAS DE TRABAJO DE LA SIMULACION VIGENTE
013000*
013100 01  WKS-SIM-AREA.
013200     05  WKS-CASH                PIC S9(15)V99 VALUE ZERO.
013300     05  WKS-POSITION-QTY        PIC 9(09) VALUE ZERO.
013400     05  WKS-BUY-PRICE           PIC S9(09)V99 VALUE ZERO.
013500     05  WKS-MOMENTUM            PIC S9(03)V9(04) VALUE ZERO.
013600     05  WKS-EXEC-PRICE          PIC S9(09)V99 VALUE ZERO.
013700     05  WKS-TRADE-QTY           PIC 9(09) VALUE ZERO.
013800     05  WKS-TRADE-COST          PIC S9(15)V99 VALUE ZERO.
013900     05  WKS-SYM-BUY-VALUE       PIC S9(15)V99 VALUE ZERO.
014000     05  WKS-SYM-SELL-VALUE      PIC S9(15)V99 VALUE ZERO.
014100     05  WKS-GRAND-BUY-VALUE     PIC S9(17)V99 VALUE ZERO.
014200     05  WKS-GRAND-SELL-VALUE    PIC S9(17)V99 VALUE ZERO.
014300     05  WKS-AFFORDABLE-QTY      PIC 9(09) VALUE ZERO.
014400     05  WKS-LOT-REM             PIC 9(09) VALUE ZERO.
014500     05  FILLER                  PIC X(04) VALUE SPACES.
014600*
014700 01  WKS-INITIAL-CAPITAL         PIC S9(15)V99 VALUE ZERO.
014800*
014900*    INTERFASE CON TBMETRIC
015000*
015100 01  WKS-METRIC-PARMS.
015200     05  WKS-MT-NAV-COUNT             PIC 9(05) COMP.
015300     05  WKS-MT-NAV OCCURS 260 TIMES  PIC S9(13)V99.
015400     05  WKS-MT-INITIAL-CAPITAL       PIC S9(13)V99.
015500     05  WKS-MT-FINAL-CAPITAL         PIC S9(13)V99.
015600     05  WKS-MT-DAYS                  PIC 9(05) COMP.
015700     05  WKS-MT-PNL-COUNT             PIC 9(05) COMP.
015800     05  WKS-MT-PNL OCCURS 260 TIMES  PIC S9(13)V99.
015900     05  WKS-MT-TOTAL-RETURN-PCT      PIC S9(03)V9(04).
016000     05  WKS-MT-CAGR                  PIC S9(03)V9(04).
016100     05  WKS-MT-WIN-RATE              PIC S9(01)V9(04).
016200     05  WKS-MT-PROFIT-FACTOR         PIC S9(05)V9(04).
016300     05  WKS-MT-SQN                   PIC S9(03)V9(04).
016400     05  WKS-MT-SHARPE                PIC S9(03)V9(04).
016500     05  WKS-MT-SORTINO               PIC S9(03)V9(04).
016600     05  WKS-MT-MAX-DRAWDOWN          PIC S9(01)V9(04).
016700     05  WKS-MT-CALMAR                PIC S9(05)V9(04).
016800     05  WKS-MT-VOLATILITY            PIC S9(03)V9(04).
016850     05  FILLER                       PIC X(04) VALUE SPACES.
016900*
017000*    REDEFINES DE EDICION DEL CONTADOR DE BARRAS
017100*
017200 01  WKS-BAR-COUNT-EDIT           PIC 9(05).
017300 01  WKS-BAR-COUNT-EDIT-R REDEFINES WKS-BAR-COUNT-EDIT.
017400     05  WKS-BCE-MILES            PIC 9(02).
017500     05  WKS-BCE-UNIDADES         PIC 9(03).
017600 01  WKS-TRADE-COUNT-EDIT         PIC 9(07).
017700 01  WKS-TRADE-COUNT-EDIT-R REDEFINES WKS-TRADE-COUNT-EDIT.
017800     05  WKS-TCE-MILLONES         PIC 9(01).
017900     05  WKS-TCE-RESTO            PIC 9(06).
018000*
018100 01  WKS-PCT-PRINT               PIC -ZZ9.9999.
018200 01  WKS-MONEY-PRINT             PIC -ZZZZZZZZZZZZZZ9.99.
018300 01  WKS-COUNT-PRINT             PIC ZZZZ9.
018400*
018500 PROCEDURE DIVISION.
018600*
018700 0000-MAIN-LINE SECTION.
018800 0000-MAIN.
018900     PERFORM 0100-INITIALIZE        THRU 0100-EXIT
019000     PERFORM 0200-READ-OHLCV        THRU 0200-EXIT
019100     PERFORM 0300-PROCESS-GROUP     THRU 0300-EXIT
019200         UNTIL SW-OHLCV-EOF
019300     PERFORM 0900-PRINT-GRAND-TOTAL THRU 0900-EXIT
019400     CLOSE OHLCV-FILE TRADES-FILE PERFRPT-FILE
019500     STOP RUN.
019600 0000-EXIT.
019700     EXIT.
019800*
019900 0100-INITIALIZE SECTION.
020000 0100-BEGIN.
020100     OPEN INPUT  OHLCV-FILE
020200     IF NOT FS-OHLCV-OK
020300         MOVE 'Y' TO FSE-FILE-ERROR
020400     END-IF
020500     OPEN OUTPUT TRADES-FILE
020600     IF NOT FS-TRADES-OK
020700         MOVE 'Y' TO FSE-FILE-ERROR
020800     END-IF
020900     OPEN OUTPUT PERFRPT-FILE
021000     IF NOT FS-PERFRPT-OK
021100         MOVE 'Y' TO FSE-FILE-ERROR
021200     END-IF
021300     IF FSE-ERROR-FOUND
021400         DISPLAY 'TBBACK - ERROR ABRIENDO ARCHIVOS'
021500         STOP RUN
021600     END-IF
021700     ACCEPT TB-PARM-CARD FROM SYSIN
021800     MOVE PRM-NAV TO WKS-INITIAL-CAPITAL.
021900 0100-EXIT.
022000     EXIT.
022100*
022200 0200-READ-OHLCV SECTION.
022300 0200-BEGIN.
022400     READ OHLCV-FILE
022500         AT END
022600             SET SW-OHLCV-EOF TO TRUE
022700     END-READ.
022800 0200-EXIT.
022900     EXIT.
023000*
023100*    ARMA EL HISTORIAL DEL SIMBOLO Y CORRE LA SIMULACION
023200*
023300 0300-PROCESS-GROUP SECTION.
023400 0300-BEGIN.
023500     MOVE OHLCV-SYMBOL TO WKS-GROUP-KEY
023600     MOVE ZERO TO CN-BAR-COUNT
023700     PERFORM 0310-CAPTURE-BAR    THRU 0310-EXIT
023800         UNTIL SW-OHLCV-EOF OR OHLCV-SYMBOL NOT = WKS-GROUP-KEY
023900     IF CN-BAR-COUNT >= 20
024000         PERFORM 0400-RUN-SIMULATION THRU 0400-EXIT
024100         PERFORM 0500-CALL-METRICS   THRU 0500-EXIT
024200         PERFORM 0600-PRINT-BLOCK    THRU 0600-EXIT
024300         ADD WKS-SYM-BUY-VALUE  TO WKS-GRAND-BUY-VALUE
024400         ADD WKS-SYM-SELL-VALUE TO WKS-GRAND-SELL-VALUE
024500         ADD CN-SYM-TRADE-COUNT TO CN-GRAND-TRADE-COUNT
024600     END-IF.
024700 0300-EXIT.
024800     EXIT.
024900*
025000 0310-CAPTURE-BAR SECTION.
025100 0310-BEGIN.
025200     ADD 1 TO CN-BAR-COUNT
025300     IF CN-BAR-COUNT <= 260
025400         MOVE OHLCV-DATE  TO WKS-BAR-DATE (CN-BAR-COUNT)
025500         MOVE OHLCV-CLOSE TO WKS-BAR-CLOSE (CN-BAR-COUNT)
025600     END-IF
025700     PERFORM 0200-READ-OHLCV    THRU 0200-EXIT.
025800 0310-EXIT.
025900     EXIT.
026000*
026100*    REPRODUCE LA ESTRATEGIA DE MOMENTUM BARRA A BARRA
026200*
026300 0400-RUN-SIMULATION SECTION.
026400 0400-BEGIN.
026500     MOVE WKS-INITIAL-CAPITAL TO WKS-CASH
026600     MOVE ZERO TO WKS-POSITION-QTY WKS-BUY-PRICE
026700                  CN-PNL-COUNT CN-SYM-TRADE-COUNT
026800                  WKS-SYM-BUY-VALUE WKS-SYM-SELL-VALUE
026900     MOVE 'N' TO SW-IN-POSITION
027000     MOVE 1 TO CN-NAV-COUNT
027100     MOVE WKS-INITIAL-CAPITAL TO WKS-NAV-ENTRY (1)
027200     PERFORM 0410-SIM-ONE-BAR   THRU 0410-EXIT
027300         VARYING WKS-BAR-IX FROM 20 BY 1
027400         UNTIL WKS-BAR-IX > CN-BAR-COUNT.
027500 0400-EXIT.
027600     EXIT.
027700*
027800 0410-SIM-ONE-BAR SECTION.
027900 0410-BEGIN.
028000     PERFORM 0420-CALC-MOMENTUM  THRU 0420-EXIT
028100     IF NOT SW-HAS-POSITION AND WKS-MOMENTUM >= PRM-MOMENTUM-THRESH
028200         PERFORM 0430-DO-ENTRY   THRU 0430-EXIT
028300     ELSE
028400         IF SW-HAS-POSITION
028500             COMPUTE WKS-BACK-IX =
028600                 PRM-MOMENTUM-THRESH * -1
028700             IF WKS-MOMENTUM <= WKS-BACK-IX
028800                 PERFORM 0440-DO-EXIT  THRU 0440-EXIT
028900             END-IF
029000         END-IF
029100     END-IF
029200     PERFORM 0450-APPEND-NAV    THRU 0450-EXIT.
029300 0410-EXIT.
029400     EXIT.
029500*
029600*    CALCULA EL PUNTAJE DE MOMENTUM CONTRA LA BARRA DE HACE
029700*    5 POSICIONES, ACOTADO A [-10, +10]
029800*
029900 0420-CALC-MOMENTUM SECTION.
030000 0420-BEGIN.
030100     MOVE ZERO TO WKS-MOMENTUM
030200     COMPUTE WKS-BACK-IX = WKS-BAR-IX - 5
030300     IF WKS-BACK-IX >= 1
030400         IF WKS-BAR-CLOSE (WKS-BACK-IX) > ZERO
030500             COMPUTE WKS-MOMENTUM ROUNDED =
030600                 100 * (WKS-BAR-CLOSE (WKS-BAR-IX) -
030700                 WKS-BAR-CLOSE (WKS-BACK-IX)) /
030800                 WKS-BAR-CLOSE (WKS-BACK-IX)
030900             IF WKS-MOMENTUM > 10
031000                 MOVE 10 TO WKS-MOMENTUM
031100             END-IF
031200             IF WKS-MOMENTUM < -10
031300                 MOVE -10 TO WKS-MOMENTUM
031400             END-IF
031500         END-IF
031600     END-IF.
031700 0420-EXIT.
031800     EXIT.
031900*
032000*    ENTRADA - COMPRA AL PISO DE LOTE DE 100 SEGUN EL EFECTIVO
032100*    DISPONIBLE Y EL PORCENTAJE MAXIMO DE POSICION
032200*
032300 0430-DO-ENTRY SECTION.
032400 0430-BEGIN.
032500     COMPUTE WKS-AFFORDABLE-QTY =
032600         (WKS-CASH * PRM-MAX-POSITION-PCT) /
032700         WKS-BAR-CLOSE (WKS-BAR-IX)
032800     DIVIDE WKS-AFFORDABLE-QTY BY 100
032900         GIVING WKS-TRADE-QTY REMAINDER WKS-LOT-REM
033000     MULTIPLY WKS-TRADE-QTY BY 100
033100     COMPUTE WKS-EXEC-PRICE ROUNDED =
033200         WKS-BAR-CLOSE (WKS-BAR-IX) * 1.0025
033300     COMPUTE WKS-TRADE-COST = WKS-EXEC-PRICE * WKS-TRADE-QTY
033400     IF WKS-TRADE-QTY > ZERO AND WKS-TRADE-COST <= WKS-CASH
033500         SUBTRACT WKS-TRADE-COST FROM WKS-CASH
033600         MOVE WKS-TRADE-QTY   TO WKS-POSITION-QTY
033700         MOVE WKS-EXEC-PRICE  TO WKS-BUY-PRICE
033800         SET SW-HAS-POSITION TO TRUE
033900         MOVE WKS-GROUP-KEY   TO TRD-SYMBOL
034000         MOVE 'BUY '          TO TRD-SIDE
034100         MOVE WKS-TRADE-QTY   TO TRD-QTY
034200         MOVE WKS-EXEC-PRICE  TO TRD-PRICE
034300         MOVE WKS-BAR-DATE (WKS-BAR-IX) TO TRD-DATE
034400         PERFORM 0460-BUILD-ORDER-ID THRU 0460-EXIT
034500         WRITE TB-TRADE-REC
034600         ADD 1 TO CN-SYM-TRADE-COUNT
034700         ADD WKS-TRADE-COST TO WKS-SYM-BUY-VALUE
034800     END-IF.
034900 0430-EXIT.
035000     EXIT.
035100*
035200*    SALIDA - VENDE TODA LA POSICION Y REGISTRA LA GANANCIA
035300*    O PERDIDA DEL TRADE
035400*
035500 0440-DO-EXIT SECTION.
035600 0440-BEGIN.
035700     COMPUTE WKS-EXEC-PRICE ROUNDED =
035800         WKS-BAR-CLOSE (WKS-BAR-IX) * 0.9975
035900     COMPUTE WKS-TRADE-COST = WKS-EXEC-PRICE * WKS-POSITION-QTY
036000     ADD WKS-TRADE-COST TO WKS-CASH
036100     ADD 1 TO CN-PNL-COUNT
036200     IF CN-PNL-COUNT <= 260
036300         COMPUTE WKS-PNL-ENTRY (CN-PNL-COUNT) =
036400             (WKS-EXEC-PRICE - WKS-BUY-PRICE) * WKS-POSITION-QTY
036500     END-IF
036600     MOVE WKS-GROUP-KEY     TO TRD-SYMBOL
036700     MOVE 'SELL'            TO TRD-SIDE
036800     MOVE WKS-POSITION-QTY  TO TRD-QTY
036900     MOVE WKS-EXEC-PRICE    TO TRD-PRICE
037000     MOVE WKS-BAR-DATE (WKS-BAR-IX) TO TRD-DATE
037100     PERFORM 0460-BUILD-ORDER-ID THRU 0460-EXIT
037200     WRITE TB-TRADE-REC
037300     ADD 1 TO CN-SYM-TRADE-COUNT
037400     ADD WKS-TRADE-COST TO WKS-SYM-SELL-VALUE
037500     MOVE ZERO TO WKS-POSITION-QTY WKS-BUY-PRICE
037600     SET SW-IN-POSITION TO FALSE.
037700 0440-EXIT.
037800     EXIT.
037900*
038000*    ACUMULA EL VALOR DE LA CARTERA A PRECIO DE CIERRE DE LA
038100*    BARRA VIGENTE EN LA SERIE DE NAV
038200*
038300 0450-APPEND-NAV SECTION.
038400 0450-BEGIN.
038500     ADD 1 TO CN-NAV-COUNT
038600     IF CN-NAV-COUNT <= 260
038700         COMPUTE WKS-NAV-ENTRY (CN-NAV-COUNT) = WKS-CASH +
038800             (WKS-POSITION-QTY * WKS-BAR-CLOSE (WKS-BAR-IX))
038900     END-IF.
039000 0450-EXIT.
039100     EXIT.
039200*
039300*    ARMA UN NUMERO DE ORDEN SINTETICO PARA EL TRADE DE BACKTEST
039400*
039500 0460-BUILD-ORDER-ID SECTION.
039600 0460-BEGIN.
039700     MOVE SPACES TO TRD-ORDER-ID
039800     STRING 'BT-' WKS-BAR-IX DELIMITED BY SIZE
039900         INTO TRD-ORDER-ID.
040000 0460-EXIT.
040100     EXIT.
040200*
040300*    ARMA EL BLOQUE DE MEDICION DE TBMETRIC Y LO INVOCA
040400*
040500 0500-CALL-METRICS SECTION.
040600 0500-BEGIN.
040700     MOVE CN-NAV-COUNT        TO WKS-MT-NAV-COUNT
040800     MOVE WKS-NAV-SERIES      TO WKS-MT-NAV (1)
040900     MOVE WKS-INITIAL-CAPITAL TO WKS-MT-INITIAL-CAPITAL
041000     MOVE WKS-NAV-ENTRY (CN-NAV-COUNT) TO WKS-MT-FINAL-CAPITAL
041100     COMPUTE WKS-MT-DAYS = CN-BAR-COUNT - 19
041200     MOVE CN-PNL-COUNT        TO WKS-MT-PNL-COUNT
041300     MOVE WKS-PNL-SERIES      TO WKS-MT-PNL (1)
041400     CALL 'TBMETRIC' USING WKS-METRIC-PARMS.
041500 0500-EXIT.
041600     EXIT.
041700*
041800*    EMITE EL BLOQUE COLUMNAR DE METRICAS Y EL SUBTOTAL DEL
041900*    SIMBOLO
042000*
042100 0600-PRINT-BLOCK SECTION.
042200 0600-BEGIN.
042300     MOVE SPACES TO WKS-PERFRPT-LINE
042400     STRING '=== SIMBOLO: ' WKS-GROUP-KEY ' ==='
042500         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
042600     WRITE WKS-PERFRPT-LINE
042700     MOVE WKS-MT-INITIAL-CAPITAL TO WKS-MONEY-PRINT
042800     MOVE SPACES TO WKS-PERFRPT-LINE
042900     STRING '  CAPITAL INICIAL   = ' WKS-MONEY-PRINT
043000         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
043100     WRITE WKS-PERFRPT-LINE
043200     MOVE WKS-MT-FINAL-CAPITAL   TO WKS-MONEY-PRINT
043300     MOVE SPACES TO WKS-PERFRPT-LINE
043400     STRING '  CAPITAL FINAL     = ' WKS-MONEY-PRINT
043500         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
043600     WRITE WKS-PERFRPT-LINE
043700     MOVE WKS-MT-TOTAL-RETURN-PCT TO WKS-PCT-PRINT
043800     MOVE SPACES TO WKS-PERFRPT-LINE
043900     STRING '  RETORNO TOTAL %   = ' WKS-PCT-PRINT
044000         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
044100     WRITE WKS-PERFRPT-LINE
044200     MOVE WKS-MT-CAGR TO WKS-PCT-PRINT
044300     MOVE SPACES TO WKS-PERFRPT-LINE
044400     STRING '  CAGR              = ' WKS-PCT-PRINT
044500         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
044600     WRITE WKS-PERFRPT-LINE
044700     MOVE WKS-MT-SHARPE TO WKS-PCT-PRINT
044800     MOVE SPACES TO WKS-PERFRPT-LINE
044900     STRING '  SHARPE            = ' WKS-PCT-PRINT
045000         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
045100     WRITE WKS-PERFRPT-LINE
045200     MOVE WKS-MT-SORTINO TO WKS-PCT-PRINT
045300     MOVE SPACES TO WKS-PERFRPT-LINE
045400     STRING '  SORTINO           = ' WKS-PCT-PRINT
045500         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
045600     WRITE WKS-PERFRPT-LINE
045700     MOVE WKS-MT-CALMAR TO WKS-PCT-PRINT
045800     MOVE SPACES TO WKS-PERFRPT-LINE
045900     STRING '  CALMAR            = ' WKS-PCT-PRINT
046000         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
046100     WRITE WKS-PERFRPT-LINE
046200     MOVE WKS-MT-VOLATILITY TO WKS-PCT-PRINT
046300     MOVE SPACES TO WKS-PERFRPT-LINE
046400     STRING '  VOLATILIDAD       = ' WKS-PCT-PRINT
046500         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
046600     WRITE WKS-PERFRPT-LINE
046700     MOVE WKS-MT-MAX-DRAWDOWN TO WKS-PCT-PRINT
046800     MOVE SPACES TO WKS-PERFRPT-LINE
046900     STRING '  MAX DRAWDOWN      = ' WKS-PCT-PRINT
047000         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
047100     WRITE WKS-PERFRPT-LINE
047200     MOVE CN-SYM-TRADE-COUNT TO WKS-COUNT-PRINT
047300     MOVE SPACES TO WKS-PERFRPT-LINE
047400     STRING '  CANTIDAD DE TRADES= ' WKS-COUNT-PRINT
047500         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
047600     WRITE WKS-PERFRPT-LINE
047700     MOVE WKS-MT-WIN-RATE TO WKS-PCT-PRINT
047800     MOVE SPACES TO WKS-PERFRPT-LINE
047900     STRING '  WIN RATE          = ' WKS-PCT-PRINT
048000         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
048100     WRITE WKS-PERFRPT-LINE
048200     MOVE WKS-MT-PROFIT-FACTOR TO WKS-PCT-PRINT
048300     MOVE SPACES TO WKS-PERFRPT-LINE
048400     STRING '  PROFIT FACTOR     = ' WKS-PCT-PRINT
048500         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
048600     WRITE WKS-PERFRPT-LINE
048700     MOVE WKS-MT-SQN TO WKS-PCT-PRINT
048800     MOVE SPACES TO WKS-PERFRPT-LINE
048900     STRING '  SQN               = ' WKS-PCT-PRINT
049000         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
049100     WRITE WKS-PERFRPT-LINE
049200     MOVE WKS-SYM-BUY-VALUE  TO WKS-MONEY-PRINT
049300     MOVE SPACES TO WKS-PERFRPT-LINE
049400     STRING '  SUBTOTAL COMPRA   = ' WKS-MONEY-PRINT
049500         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
049600     WRITE WKS-PERFRPT-LINE
049700     MOVE WKS-SYM-SELL-VALUE TO WKS-MONEY-PRINT
049800     MOVE SPACES TO WKS-PERFRPT-LINE
049900     STRING '  SUBTOTAL VENTA    = ' WKS-MONEY-PRINT
050000         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
050100     WRITE WKS-PERFRPT-LINE.
050200 0600-EXIT.
050300     EXIT.
050400*
050500*    EMITE LOS TOTALES GENERALES AL FINAL DE LA CORRIDA
050600*
050700 0900-PRINT-GRAND-TOTAL SECTION.
050800 0900-BEGIN.
050900     MOVE SPACES TO WKS-PERFRPT-LINE
051000     STRING '=== TOTALES GENERALES ===' DELIMITED BY SIZE
051100         INTO WKS-PERFRPT-LINE
051200     WRITE WKS-PERFRPT-LINE
051300     MOVE CN-GRAND-TRADE-COUNT TO WKS-TRADE-COUNT-EDIT
051400     MOVE SPACES TO WKS-PERFRPT-LINE
051500     STRING '  TOTAL DE TRADES     = ' WKS-TRADE-COUNT-EDIT
051600         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
051700     WRITE WKS-PERFRPT-LINE
051800     MOVE WKS-GRAND-BUY-VALUE  TO WKS-MONEY-PRINT
051900     MOVE SPACES TO WKS-PERFRPT-LINE
052000     STRING '  TOTAL COMPRA (VND)  = ' WKS-MONEY-PRINT
052100         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
052200     WRITE WKS-PERFRPT-LINE
052300     MOVE WKS-GRAND-SELL-VALUE TO WKS-MONEY-PRINT
052400     MOVE SPACES TO WKS-PERFRPT-LINE
052500     STRING '  TOTAL VENTA (VND)   = ' WKS-MONEY-PRINT
052600         DELIMITED BY SIZE INTO WKS-PERFRPT-LINE
052700     WRITE WKS-PERFRPT-LINE
052800     DISPLAY 'TBBACK - CORRIDA FINALIZADA - TRADES: '
052900         CN-GRAND-TRADE-COUNT.
053000 0900-EXIT.
053100     EXIT.
