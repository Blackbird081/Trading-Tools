000100*****************************************************************
000150*                                                               *
000200*   PROGRAMMER  : M. H. VILLATORO (MHV)                         *
000250*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000300*   APPLICATION : TB - TRADING BATCH                            *
000350*   PROGRAM     : TBTECHSC                                      *
000400*   TYPE        : BATCH - TECHNICAL SCORING AND RISK            *
000450*               : ASSESSMENT BY CANDIDATE                       *
000500*   DESCRIPTION : COMPUTES THE COMPOSITE TECHNICAL SCORE OF     *
000550*               : EACH WATCHLIST SYMBOL AND, FOR STANDOUT       *
000600*               : CANDIDATES, SIZES THE POSITION AGAINST THE    *
000650*               : CURRENT RISK LIMITS                           *
000700*   TICKET      : TB-0043                                       *
000750*                                                               *
000800*****************************************************************
000850 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. TBTECHSC.
000950 AUTHOR. M H VILLATORO.
001000 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
001050 DATE-WRITTEN. 01/09/1995.
001100 DATE-COMPILED.
001150 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200*****************************************************************
001250*  C H A N G E   L O G                                         *
001300* 01/09/1995  MHV  ORIGINAL PROGRAM - TECHNICAL SCORE FROM      *TB0149A
001350*                  MOVING AVERAGES AND RSI.                     *TB0149B
001400* 07/30/1996  MHV  ADDED MACD INDICATOR WITH BULLISH /          *TB0150A
001450*                  BEARISH CROSSOVER OVER THE HISTORY.          *TB0150B
001500* 04/17/1998  JLR  ADDED BOLLINGER BANDS AND A FALLBACK         *TB0151A
001550*                  FORMULA BY CLOSE.                            *TB0151B
001600* 02/09/1999  DAR  YEAR 2000 REVIEW - OHLCV DATES EXPANDED      *TB0152A
001650*                  TO 8 POSITIONS (CCYYMMDD).                   *TB0152B
001700* 11/21/2003  MHV  ADDED RISK ASSESSMENT (RISK-ASSESS) FOR      *TB0153A
001750*                  STANDOUT CANDIDATES, VIA TBEWARN AND         *TB0153B
001800*                  TBPRTVAL.                                    *TB0153C
001850* 08/05/2009  JLR  ADDED PER-SYMBOL CONCENTRATION AND           *TB0154A
001900*                  EXECUTOR LOT SIZING.                         *TB0154B
001950* 06/12/2014  DAR  EXPANDED BAR HISTORY TO 260 RECORDS PER      *TB0155A
002000*                  SYMBOL.                                      *TB0155B
002050* 09/02/2020  MHV  GENERAL COMMENT REVIEW AND INSTALLATION      *TB0156A
002100*                  STANDARD.                                    *TB0156B
002150*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005050     UPSI-0 ON STATUS IS SW-KILL-SWITCH-ON
005075     UPSI-0 OFF STATUS IS SW-KILL-SWITCH-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT WATCHLIST-FILE ASSIGN TO WATCHLST
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-WATCHLIST.
005600     SELECT OHLCV-FILE     ASSIGN TO OHLCVIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-OHLCV.
005900     SELECT FINDATA-FILE   ASSIGN TO FINDATIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-FINDATA.
006200     SELECT POSITIONS-FILE ASSIGN TO POSITIONS
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-POSITIONS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  WATCHLIST-FILE
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 80 CHARACTERS.
007100     COPY TBWLIST.
007200*
007300 FD  OHLCV-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 80 CHARACTERS.
007600     COPY TBOHLCV.
007700*
007800 FD  FINDATA-FILE
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 80 CHARACTERS.
008100     COPY TBFINDT.
008200*
008300 FD  POSITIONS-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 80 CHARACTERS.
008600     COPY TBPOSIT.
008700*
008800 WORKING-STORAGE SECTION.
008900*
009100     COPY TBPARM.
009200*
009300 01  WKS-FILE-STATUS-AREA.
009400     05  FS-WATCHLIST            PIC X(02) VALUE SPACES.
009500         88  FS-WATCHLIST-OK               VALUE '00'.
009600         88  FS-WATCHLIST-EOF               VALUE '10'.
009700     05  FS-OHLCV                PIC X(02) VALUE SPACES.
009800         88  FS-OHLCV-OK                    VALUE '00'.
009900         88  FS-OHLCV-EOF                   VALUE '10'.
010000     05  FS-FINDATA              PIC X(02) VALUE SPACES.
010100         88  FS-FINDATA-OK                  VALUE '00'.
010200         88  FS-FINDATA-EOF                  VALUE '10'.
010300     05  FS-POSITIONS            PIC X(02) VALUE SPACES.
010400         88  FS-POSITIONS-OK                VALUE '00'.
010500         88  FS-POSITIONS-EOF                VALUE '10'.
010600     05  FSE-FILE-ERROR          PIC X(01) VALUE 'N'.
010700         88  FSE-ERROR-FOUND               VALUE 'Y'.
010800     05  FILLER                  PIC X(01) VALUE SPACES.
010900*
011000 01  WKS-SWITCHES.
011100     05  SW-WATCHLIST-EOF-FLAG   PIC X(01) VALUE 'N'.
011200         88  SW-WATCHLIST-EOF              VALUE 'Y'.
011300     05  SW-CANDIDATE-FLAG       PIC X(01) VALUE 'N'.
011400         88  SW-IS-TOP-CANDIDATE            VALUE 'Y'.
011500     05  SW-CURR-FOUND           PIC X(01) VALUE 'N'.
011600         88  SW-CURR-WAS-FOUND               VALUE 'Y'.
011700     05  SW-PREV-FOUND           PIC X(01) VALUE 'N'.
011800         88  SW-PREV-WAS-FOUND               VALUE 'Y'.
011900     05  SW-POSITION-FOUND       PIC X(01) VALUE 'N'.
012000         88  SW-POSITION-WAS-FOUND            VALUE 'Y'.
012100     05  SW-ASSESS-REJECT        PIC X(01) VALUE 'N'.
012200         88  SW-ASSESS-IS-REJECTED            VALUE 'Y'.
012300     05  FILLER                  PIC X(02) VALUE SPACES.
012400*
012500 01  WKS-COUNTERS.
012600     05  CN-SYMBOLS-SCORED       PIC 9(05) COMP VALUE ZERO.
012700     05  CN-TOP-CANDIDATES       PIC 9(05) COMP VALUE ZERO.
012800     05  CN-BAR-COUNT            PIC 9(03) COMP VALUE ZERO.
012900     05  WKS-I                   PIC 9(03) COMP VALUE ZERO.
013000     05  WKS-J                   PIC 9(03) COMP VALUE ZERO.
013100     05  WKS-POS-SUB             PIC 9(03) COMP VALUE ZERO.
013200     05  FILLER                  PIC X(03) VALUE SPACES.
013300*
013400*    HISTORIAL DE BARRAS OHLCV DEL SIMBOLO VIGENTE
013500*
013600 01  WKS-BAR-TABLE.
013700     05  WKS-BAR-ENTRY OCCURS 260 TIMES
013800             INDEXED BY WKS-BAR-IX.
013900         10  WKS-BAR-CLOSE       PIC 9(09).
014000*
014100*    TABLA DE POSICIONES DE CARTERA (CARGADA UNA SOLA VEZ)
014200*
014300 01  WKS-POSITION-TABLE.
014400     05  WKS-POS-COUNT           PIC 9(03) COMP VALUE ZERO.
014500     05  WKS-POS-ENTRY OCCURS 200 TIMES
014600             INDEXED BY WKS-POS-IX.
014700         10  WKS-PT-SYMBOL       PIC X(10).
014800         10  WKS-PT-QTY          PIC 9(09).
014900         10  WKS-PT-SELLABLE-QTY PIC 9(09).
015000         10  WKS-PT-AVG-PRICE    PIC 9(09).
015100         10  WKS-PT-MKT-PRICE    PIC 9(09).
015200         10  FILLER              PIC X(02).
015300*
015400*    REGISTROS ACTUALES / ANTERIORES DE FUNDAMENTOS
015500*
015600 01  WKS-FIN-CURR.
015700     05  WKS-FC-ROE              PIC S9(01)V9(04) VALUE ZERO.
015800     05  WKS-FC-DE-RATIO         PIC S9(03)V9(04) VALUE ZERO.
015900     05  WKS-FC-CURRENT-RATIO    PIC S9(03)V9(04) VALUE ZERO.
016000     05  WKS-FC-NET-MARGIN       PIC S9(01)V9(04) VALUE ZERO.
016100     05  WKS-FC-ALTMAN-Z         PIC S9(03)V9(02) VALUE ZERO.
016200     05  WKS-FC-PIOTROSKI-F      PIC 9(01) VALUE ZERO.
016300     05  WKS-FC-OPER-CF          PIC S9(13) VALUE ZERO.
016400     05  FILLER                  PIC X(04) VALUE SPACES.
016500 01  WKS-FIN-PREV.
016600     05  WKS-FP-ROE              PIC S9(01)V9(04) VALUE ZERO.
016700     05  WKS-FP-DE-RATIO         PIC S9(03)V9(04) VALUE ZERO.
016800     05  WKS-FP-NET-MARGIN       PIC S9(01)V9(04) VALUE ZERO.
016900     05  FILLER                  PIC X(04) VALUE SPACES.
017000*
017100*    AREAS DE CALCULO DE INDICADORES TECNICOS
017200*
017300 01  WKS-INDICATORS.
017400     05  WKS-SCORE               PIC S9(03)V9(01) VALUE ZERO.
017500     05  WKS-SMA20               PIC 9(09) VALUE ZERO.
017600     05  WKS-SMA50               PIC 9(09) VALUE ZERO.
017700     05  WKS-SMA200              PIC 9(09) VALUE ZERO.
017800     05  WKS-STDDEV20            PIC 9(09) VALUE ZERO.
017900     05  WKS-DEV-SUM-SQ          PIC 9(15) COMP-3 VALUE ZERO.
018000     05  WKS-DEV                 PIC S9(09) VALUE ZERO.
018100     05  WKS-UPPER-BAND          PIC 9(09) VALUE ZERO.
018200     05  WKS-LOWER-BAND          PIC 9(09) VALUE ZERO.
018300     05  WKS-GAIN-SUM            PIC 9(12) VALUE ZERO.
018400     05  WKS-LOSS-SUM            PIC 9(12) VALUE ZERO.
018500     05  WKS-AVG-GAIN            PIC 9(09)V9(04) VALUE ZERO.
018600     05  WKS-AVG-LOSS            PIC 9(09)V9(04) VALUE ZERO.
018700     05  WKS-RSI                 PIC 9(03)V9(02) VALUE ZERO.
018800     05  WKS-RS                  PIC 9(07)V9(04) VALUE ZERO.
018900     05  WKS-EMA12               PIC 9(09)V9(04) VALUE ZERO.
019000     05  WKS-EMA26               PIC 9(09)V9(04) VALUE ZERO.
019100     05  WKS-MACD-PREV           PIC S9(09)V9(04) VALUE ZERO.
019200     05  WKS-MACD-CURR           PIC S9(09)V9(04) VALUE ZERO.
019300     05  WKS-SIGNAL-PREV         PIC S9(09)V9(04) VALUE ZERO.
019400     05  WKS-SIGNAL-CURR         PIC S9(09)V9(04) VALUE ZERO.
019500     05  WKS-EMA-K12             PIC 9(01)V9(06) VALUE 0.153846.
019600     05  WKS-EMA-K26             PIC 9(01)V9(06) VALUE 0.074074.
019700     05  WKS-EMA-K9              PIC 9(01)V9(06) VALUE 0.200000.
019800     05  WKS-CHANGE-PCT          PIC S9(03)V9(02) VALUE ZERO.
019900     05  WKS-ACTION              PIC X(04) VALUE SPACES.
020000     05  WKS-SQRT-IN              PIC 9(09)V9(04) VALUE ZERO.
020100     05  WKS-SQRT-GUESS           PIC 9(09)V9(04) VALUE ZERO.
020200     05  WKS-SQRT-ITER            PIC 9(02) COMP VALUE ZERO.
020300     05  FILLER                   PIC X(04) VALUE SPACES.
020400*    REDEFINES DE EDICION DEL PUNTAJE PARA IMPRESION
020500 01  WKS-SCORE-EDIT              PIC S9(03)V9.
020600 01  WKS-SCORE-EDIT-R REDEFINES WKS-SCORE-EDIT.
020700     05  WKS-SE-SIGNO            PIC X(01).
020800     05  WKS-SE-ENTERO           PIC 9(03).
020900     05  WKS-SE-DECIMAL          PIC 9(01).
021000*    REDEFINES DE EDICION DE CANTIDAD DE BARRAS
021100 01  WKS-BAR-COUNT-EDIT          PIC 9(05).
021200 01  WKS-BAR-COUNT-EDIT-R REDEFINES WKS-BAR-COUNT-EDIT.
021300     05  WKS-BCE-CENTENAS        PIC 9(02).
021400     05  WKS-BCE-RESTO           PIC 9(03).
021500*    REDEFINES DE EDICION DEL LOTE DEL EJECUTOR
021600 01  WKS-LOT-COUNT-EDIT          PIC 9(09).
021700 01  WKS-LOT-COUNT-EDIT-R REDEFINES WKS-LOT-COUNT-EDIT.
021800     05  WKS-LCE-MILES           PIC 9(06).
021900     05  WKS-LCE-UNIDADES        PIC 9(03).
022000*
022100*    AREAS DE EVALUACION DE RIESGO (RISK-ASSESS)
022200*
022300 01  WKS-ASSESS-AREA.
022400     05  WKS-AFFORDABLE          PIC 9(15) VALUE ZERO.
022500     05  WKS-NAV-CAP             PIC 9(15) VALUE ZERO.
022600     05  WKS-LOT-COUNT           PIC 9(09) COMP VALUE ZERO.
022700     05  WKS-ACTUAL-VALUE        PIC 9(15) VALUE ZERO.
022800     05  WKS-POSITION-PCT        PIC 9(03)V9(04) VALUE ZERO.
022900     05  WKS-CONCENTRATION-PCT   PIC 9(03)V9(04) VALUE ZERO.
023000     05  WKS-STOP-LOSS-PRICE     PIC 9(09) VALUE ZERO.
023100     05  WKS-TAKE-PROFIT-PRICE   PIC 9(09) VALUE ZERO.
023200     05  WKS-EXECUTOR-QTY        PIC 9(09) VALUE ZERO.
023300     05  WKS-VAR-95              PIC 9(15) VALUE ZERO.
023400     05  WKS-REJECT-REASON       PIC X(40) VALUE SPACES.
023500     05  FILLER                  PIC X(04) VALUE SPACES.
023600*
023700*    INTERFASE CON TBEWARN
023800*
023900 01  WKS-EWARN-PARMS.
024000     05  WKS-EW-ALTMAN-Z             PIC S9(03)V9(02).
024100     05  WKS-EW-ALTMAN-Z-PRESENT     PIC X(01).
024200     05  WKS-EW-PIOTROSKI-F          PIC 9(01).
024300     05  WKS-EW-PIOTROSKI-PRESENT    PIC X(01).
024400     05  WKS-EW-ROE-CURR             PIC S9(01)V9(04).
024500     05  WKS-EW-ROE-PREV             PIC S9(01)V9(04).
024600     05  WKS-EW-ROE-PRESENT          PIC X(01).
024700     05  WKS-EW-DE-CURR              PIC S9(03)V9(04).
024800     05  WKS-EW-DE-PREV              PIC S9(03)V9(04).
024900     05  WKS-EW-DE-PRESENT           PIC X(01).
025000     05  WKS-EW-OPER-CF              PIC S9(13).
025100     05  WKS-EW-OPER-CF-PRESENT      PIC X(01).
025200     05  WKS-EW-CURRENT-RATIO        PIC S9(03)V9(04).
025300     05  WKS-EW-CURRENT-RATIO-PRESENT PIC X(01).
025400     05  WKS-EW-NET-MARGIN-CURR      PIC S9(01)V9(04).
025500     05  WKS-EW-NET-MARGIN-PREV      PIC S9(01)V9(04).
025600     05  WKS-EW-NET-MARGIN-PRESENT   PIC X(01).
025700     05  WKS-EW-SCORE                PIC 9(03).
025800     05  WKS-EW-LEVEL                PIC X(11).
025900     05  WKS-EW-RECOMMENDATION       PIC X(49).
026000     05  FILLER                      PIC X(04) VALUE SPACES.
026100*
026200*    INTERFASE CON TBPRTVAL
026300*
026400 01  WKS-PRTVAL-PARMS.
026500     05  WKS-PV-QTY                  PIC 9(09).
026600     05  WKS-PV-SELLABLE-QTY         PIC 9(09).
026700     05  WKS-PV-AVG-PRICE            PIC 9(09).
026800     05  WKS-PV-MKT-PRICE            PIC 9(09).
026900     05  WKS-PV-SYMBOL-FOUND-FLAG    PIC X(01).
027000     05  WKS-PV-MARKET-VALUE         PIC 9(15).
027100     05  WKS-PV-UNREAL-PNL           PIC S9(15).
027200     05  WKS-PV-UNREAL-PNL-PCT       PIC S9(03)V9(04).
027300     05  FILLER                      PIC X(04) VALUE SPACES.
027400*
027500 PROCEDURE DIVISION.
027600*
027700 0000-MAIN-LINE SECTION.
027800 0000-MAIN.
027900     PERFORM 0100-INITIALIZE       THRU 0100-EXIT
028000     PERFORM 0200-READ-WATCHLIST   THRU 0200-EXIT
028100     PERFORM 0300-SCORE-SYMBOL     THRU 0300-EXIT
028200         UNTIL SW-WATCHLIST-EOF
028300     PERFORM 0900-PRINT-TRAILER    THRU 0900-EXIT
028400     CLOSE WATCHLIST-FILE OHLCV-FILE FINDATA-FILE POSITIONS-FILE
028500     STOP RUN.
028600 0000-EXIT.
028700     EXIT.
028800*
028900 0100-INITIALIZE SECTION.
029000 0100-BEGIN.
029100     OPEN INPUT  WATCHLIST-FILE
029200     IF NOT FS-WATCHLIST-OK
029300         MOVE 'Y' TO FSE-FILE-ERROR
029400     END-IF
029500     OPEN INPUT  POSITIONS-FILE
029600     IF NOT FS-POSITIONS-OK
029700         MOVE 'Y' TO FSE-FILE-ERROR
029800     END-IF
029900     IF FSE-ERROR-FOUND
030000         DISPLAY 'TBTECHSC - ERROR ABRIENDO ARCHIVOS'
030100         STOP RUN
030200     END-IF
030300     ACCEPT TB-PARM-CARD FROM SYSIN
030400     IF PRM-TECH-SCORE-MIN = ZERO
030500         MOVE 5 TO PRM-TECH-SCORE-MIN
030600     END-IF
030700     PERFORM 0110-LOAD-POSITIONS  THRU 0110-EXIT
030800     DISPLAY 'TBTECHSC - REPORTE DE CANDIDATOS DESTACADOS'
030900     DISPLAY '  SIMBOLO   PUNTAJE ACCION VEREDICTO'.
031000 0100-EXIT.
031100     EXIT.
031200*
031300 0110-LOAD-POSITIONS SECTION.
031400 0110-BEGIN.
031500     PERFORM 0111-READ-POSITION   THRU 0111-EXIT
031600     PERFORM 0112-STORE-POSITION  THRU 0112-EXIT
031700         UNTIL FS-POSITIONS-EOF.
031800 0110-EXIT.
031900     EXIT.
032000*
032100 0111-READ-POSITION SECTION.
032200 0111-BEGIN.
032300     READ POSITIONS-FILE
032400         AT END
032500             SET FS-POSITIONS-EOF TO TRUE
032600     END-READ.
032700 0111-EXIT.
032800     EXIT.
032900*
033000 0112-STORE-POSITION SECTION.
033100 0112-BEGIN.
033200     IF WKS-POS-COUNT < 200
033300         ADD 1 TO WKS-POS-COUNT
033400         SET WKS-POS-IX TO WKS-POS-COUNT
033500         MOVE POS-SYMBOL       TO WKS-PT-SYMBOL (WKS-POS-IX)
033600         MOVE POS-QTY          TO WKS-PT-QTY (WKS-POS-IX)
033700         MOVE POS-SELLABLE-QTY TO WKS-PT-SELLABLE-QTY
033800                                             (WKS-POS-IX)
033900         MOVE POS-AVG-PRICE    TO WKS-PT-AVG-PRICE (WKS-POS-IX)
034000         MOVE POS-MKT-PRICE    TO WKS-PT-MKT-PRICE (WKS-POS-IX)
034100     END-IF
034200     PERFORM 0111-READ-POSITION THRU 0111-EXIT.
034300 0112-EXIT.
034400     EXIT.
034500*
034600 0200-READ-WATCHLIST SECTION.
034700 0200-BEGIN.
034800     READ WATCHLIST-FILE
034900         AT END
035000             SET SW-WATCHLIST-EOF TO TRUE
035100     END-READ.
035200 0200-EXIT.
035300     EXIT.
035400*
035500*    CALCULA EL PUNTAJE TECNICO DEL SIMBOLO VIGENTE
035600*
035700 0300-SCORE-SYMBOL SECTION.
035800 0300-BEGIN.
035900     ADD 1 TO CN-SYMBOLS-SCORED
036000     PERFORM 0310-LOAD-BARS       THRU 0310-EXIT
036100     PERFORM 0320-COMPUTE-SCORE   THRU 0320-EXIT
036200     MOVE WKS-SCORE TO WKS-SCORE-EDIT
036300     IF WKS-SCORE >= PRM-TECH-SCORE-MIN
036400         MOVE 'Y' TO SW-CANDIDATE-FLAG
036500         MOVE 'BUY'  TO WKS-ACTION
036600     ELSE
036700         IF WKS-SCORE <= (ZERO - PRM-TECH-SCORE-MIN)
036800             MOVE 'Y' TO SW-CANDIDATE-FLAG
036900             MOVE 'SELL' TO WKS-ACTION
037000         ELSE
037100             MOVE 'N' TO SW-CANDIDATE-FLAG
037200             MOVE 'HOLD' TO WKS-ACTION
037300         END-IF
037400     END-IF
037500     IF SW-IS-TOP-CANDIDATE
037600         ADD 1 TO CN-TOP-CANDIDATES
037700         PERFORM 0500-RISK-ASSESS-CAND THRU 0500-EXIT
037800     ELSE
037900         DISPLAY '  ' WLST-SYMBOL '  ' WKS-SCORE-EDIT
038000             ' ' WKS-ACTION ' NOT-A-CANDIDATE'
038100     END-IF
038200     PERFORM 0200-READ-WATCHLIST THRU 0200-EXIT.
038300 0300-EXIT.
038400     EXIT.
038500*
038600*    CARGA EL HISTORIAL OHLCV DEL SIMBOLO (REAPERTURA DEL
038700*    ARCHIVO MAESTRO, YA QUE VIENE ORDENADO POR SIMBOLO/FECHA)
038800*
038900 0310-LOAD-BARS SECTION.
039000 0310-BEGIN.
039100     MOVE ZERO TO CN-BAR-COUNT
039200     IF FS-OHLCV NOT = SPACES
039300         CLOSE OHLCV-FILE
039400     END-IF
039500     OPEN INPUT OHLCV-FILE
039600     PERFORM 0311-READ-OHLCV      THRU 0311-EXIT
039700     PERFORM 0312-TEST-BAR        THRU 0312-EXIT
039800         UNTIL FS-OHLCV-EOF.
039900 0310-EXIT.
040000     EXIT.
040100*
040200 0311-READ-OHLCV SECTION.
040300 0311-BEGIN.
040400     READ OHLCV-FILE
040500         AT END
040600             SET FS-OHLCV-EOF TO TRUE
040700     END-READ.
040800 0311-EXIT.
040900     EXIT.
041000*
041100 0312-TEST-BAR SECTION.
041200 0312-BEGIN.
041300     IF OHLCV-SYMBOL = WLST-SYMBOL
041400         IF CN-BAR-COUNT < 260
041500             ADD 1 TO CN-BAR-COUNT
041600             SET WKS-BAR-IX TO CN-BAR-COUNT
041700             MOVE OHLCV-CLOSE TO WKS-BAR-CLOSE (WKS-BAR-IX)
041800         END-IF
041900     END-IF
042000     PERFORM 0311-READ-OHLCV THRU 0311-EXIT.
042100 0312-EXIT.
042200     EXIT.
042300*
042400*    DERIVA LOS INDICADORES Y COMPONE EL PUNTAJE (-10 A +10)
042500*
042600 0320-COMPUTE-SCORE SECTION.
042700 0320-BEGIN.
042800     MOVE ZERO TO WKS-SCORE
042900     IF CN-BAR-COUNT >= 200
043000         PERFORM 0330-CALC-SMA        THRU 0330-EXIT
043100         PERFORM 0340-CALC-RSI        THRU 0340-EXIT
043200         PERFORM 0350-CALC-MACD       THRU 0350-EXIT
043300         PERFORM 0360-CALC-BOLLINGER  THRU 0360-EXIT
043400         PERFORM 0370-ADD-RSI-POINTS  THRU 0370-EXIT
043500         PERFORM 0380-ADD-MACD-POINTS THRU 0380-EXIT
043600         PERFORM 0390-ADD-BOLL-POINTS THRU 0390-EXIT
043700         PERFORM 0395-ADD-TREND-POINTS THRU 0395-EXIT
043800     ELSE
043900         PERFORM 0398-FALLBACK-SCORE  THRU 0398-EXIT
044000     END-IF.
044100 0320-EXIT.
044200     EXIT.
044300*
044400*    PROMEDIOS MOVILES SIMPLES DE 20, 50 Y 200 BARRAS
044500*    (LAS ULTIMAS N BARRAS DEL ARREGLO)
044600*
044700 0330-CALC-SMA SECTION.
044800 0330-BEGIN.
044900     MOVE ZERO TO WKS-SMA20 WKS-SMA50 WKS-SMA200
045000     MOVE ZERO TO WKS-GAIN-SUM
045100     PERFORM 0331-ACCUM-SMA200 THRU 0331-EXIT
045200         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > CN-BAR-COUNT
045300     DIVIDE WKS-GAIN-SUM BY CN-BAR-COUNT GIVING WKS-SMA200
045400     MOVE ZERO TO WKS-GAIN-SUM
045500     COMPUTE WKS-J = CN-BAR-COUNT - 49
045600     PERFORM 0332-ACCUM-SMA50 THRU 0332-EXIT
045700         VARYING WKS-I FROM WKS-J BY 1 UNTIL WKS-I > CN-BAR-COUNT
045800     DIVIDE WKS-GAIN-SUM BY 50 GIVING WKS-SMA50
045900     MOVE ZERO TO WKS-GAIN-SUM
046000     COMPUTE WKS-J = CN-BAR-COUNT - 19
046100     PERFORM 0333-ACCUM-SMA20 THRU 0333-EXIT
046200         VARYING WKS-I FROM WKS-J BY 1 UNTIL WKS-I > CN-BAR-COUNT
046300     DIVIDE WKS-GAIN-SUM BY 20 GIVING WKS-SMA20.
046400 0330-EXIT.
046500     EXIT.
046600*
046700 0331-ACCUM-SMA200 SECTION.
046800 0331-BEGIN.
046900     ADD WKS-BAR-CLOSE (WKS-I) TO WKS-GAIN-SUM.
047000 0331-EXIT.
047100     EXIT.
047200*
047300 0332-ACCUM-SMA50 SECTION.
047400 0332-BEGIN.
047500     ADD WKS-BAR-CLOSE (WKS-I) TO WKS-GAIN-SUM.
047600 0332-EXIT.
047700     EXIT.
047800*
047900 0333-ACCUM-SMA20 SECTION.
048000 0333-BEGIN.
048100     ADD WKS-BAR-CLOSE (WKS-I) TO WKS-GAIN-SUM.
048200 0333-EXIT.
048300     EXIT.
048400*
048500*    RSI(14) - PROMEDIO SIMPLE DE GANANCIAS Y PERDIDAS SOBRE
048600*    LAS ULTIMAS 14 VARIACIONES (VARIANTE SIMPLIFICADA DEL
048700*    RSI DE WILDER, SEGUN NORMA DE CALCULO TB-STD-004)
048800*
048900 0340-CALC-RSI SECTION.
049000 0340-BEGIN.
049100     MOVE ZERO TO WKS-GAIN-SUM WKS-LOSS-SUM
049200     COMPUTE WKS-J = CN-BAR-COUNT - 14
049300     PERFORM 0341-ACCUM-CHANGE THRU 0341-EXIT
049400         VARYING WKS-I FROM WKS-J BY 1 UNTIL WKS-I >= CN-BAR-COUNT
049500     DIVIDE WKS-GAIN-SUM BY 14 GIVING WKS-AVG-GAIN
049600     DIVIDE WKS-LOSS-SUM BY 14 GIVING WKS-AVG-LOSS
049700     IF WKS-AVG-LOSS = ZERO
049800         MOVE 100 TO WKS-RSI
049900     ELSE
050000         DIVIDE WKS-AVG-GAIN BY WKS-AVG-LOSS GIVING WKS-RS
050100         COMPUTE WKS-RSI ROUNDED =
050200             100 - (100 / (1 + WKS-RS))
050300     END-IF.
050400 0340-EXIT.
050500     EXIT.
050600*
050700 0341-ACCUM-CHANGE SECTION.
050800 0341-BEGIN.
050900     IF WKS-BAR-CLOSE (WKS-I + 1) > WKS-BAR-CLOSE (WKS-I)
051000         COMPUTE WKS-GAIN-SUM = WKS-GAIN-SUM +
051100             (WKS-BAR-CLOSE (WKS-I + 1) - WKS-BAR-CLOSE (WKS-I))
051200     ELSE
051300         IF WKS-BAR-CLOSE (WKS-I + 1) < WKS-BAR-CLOSE (WKS-I)
051400             COMPUTE WKS-LOSS-SUM = WKS-LOSS-SUM +
051500                 (WKS-BAR-CLOSE (WKS-I) - WKS-BAR-CLOSE (WKS-I + 1))
051600         END-IF
051700     END-IF.
051800 0341-EXIT.
051900     EXIT.
052000*
052100*    MACD (12,26,9) - PROMEDIOS EXPONENCIALES CALCULADOS DESDE
052200*    EL INICIO DEL HISTORIAL PARA UBICAR EL CRUCE MAS RECIENTE
052300*
052400 0350-CALC-MACD SECTION.
052500 0350-BEGIN.
052600     MOVE WKS-BAR-CLOSE (1) TO WKS-EMA12
052700     MOVE WKS-BAR-CLOSE (1) TO WKS-EMA26
052800     MOVE ZERO TO WKS-SIGNAL-PREV WKS-SIGNAL-CURR
052900     MOVE ZERO TO WKS-MACD-PREV WKS-MACD-CURR
053000     PERFORM 0351-ROLL-ONE-BAR THRU 0351-EXIT
053100         VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > CN-BAR-COUNT.
053200 0350-EXIT.
053300     EXIT.
053400*
053500 0351-ROLL-ONE-BAR SECTION.
053600 0351-BEGIN.
053700     MOVE WKS-MACD-CURR   TO WKS-MACD-PREV
053800     MOVE WKS-SIGNAL-CURR TO WKS-SIGNAL-PREV
053900     COMPUTE WKS-EMA12 =
054000         (WKS-BAR-CLOSE (WKS-I) * WKS-EMA-K12) +
054100         (WKS-EMA12 * (1 - WKS-EMA-K12))
054200     COMPUTE WKS-EMA26 =
054300         (WKS-BAR-CLOSE (WKS-I) * WKS-EMA-K26) +
054400         (WKS-EMA26 * (1 - WKS-EMA-K26))
054500     COMPUTE WKS-MACD-CURR = WKS-EMA12 - WKS-EMA26
054600     COMPUTE WKS-SIGNAL-CURR =
054700         (WKS-MACD-CURR * WKS-EMA-K9) +
054800         (WKS-SIGNAL-PREV * (1 - WKS-EMA-K9)).
054900 0351-EXIT.
055000     EXIT.
055100*
055200*    BANDAS DE BOLLINGER (20 BARRAS, 2 DESVIACIONES)
055300*
055400 0360-CALC-BOLLINGER SECTION.
055500 0360-BEGIN.
055600     MOVE ZERO TO WKS-DEV-SUM-SQ
055700     COMPUTE WKS-J = CN-BAR-COUNT - 19
055800     PERFORM 0361-ACCUM-DEV-SQ THRU 0361-EXIT
055900         VARYING WKS-I FROM WKS-J BY 1 UNTIL WKS-I > CN-BAR-COUNT
056000     DIVIDE WKS-DEV-SUM-SQ BY 20 GIVING WKS-STDDEV20
056100     PERFORM 9100-SQRT-NEWTON  THRU 9100-EXIT
056200     COMPUTE WKS-UPPER-BAND = WKS-SMA20 + (2 * WKS-STDDEV20)
056300     IF WKS-SMA20 > (2 * WKS-STDDEV20)
056400         COMPUTE WKS-LOWER-BAND = WKS-SMA20 - (2 * WKS-STDDEV20)
056500     ELSE
056600         MOVE ZERO TO WKS-LOWER-BAND
056700     END-IF.
056800 0360-EXIT.
056900     EXIT.
057000*
057100 0361-ACCUM-DEV-SQ SECTION.
057200 0361-BEGIN.
057300     COMPUTE WKS-DEV = WKS-BAR-CLOSE (WKS-I) - WKS-SMA20
057400     COMPUTE WKS-DEV-SUM-SQ = WKS-DEV-SUM-SQ + (WKS-DEV * WKS-DEV).
057500 0361-EXIT.
057600     EXIT.
057700*
057800*    RAIZ CUADRADA GENERICA (NEWTON-RAPHSON, 20 ITERACIONES)
057900*    REUTILIZADA DE LA NORMA DE CALCULO TB-STD-004
058000*
058100 9100-SQRT-NEWTON SECTION.
058200 9100-BEGIN.
058300     MOVE WKS-STDDEV20 TO WKS-SQRT-IN
058400     IF WKS-SQRT-IN > 1
058500         DIVIDE WKS-SQRT-IN BY 2 GIVING WKS-SQRT-GUESS
058600     ELSE
058700         MOVE WKS-SQRT-IN TO WKS-SQRT-GUESS
058800     END-IF
058900     IF WKS-SQRT-IN > ZERO
059000         PERFORM 9110-ONE-ITERATION THRU 9110-EXIT
059100             VARYING WKS-SQRT-ITER FROM 1 BY 1
059200             UNTIL WKS-SQRT-ITER > 20
059300     ELSE
059400         MOVE ZERO TO WKS-SQRT-GUESS
059500     END-IF
059600     MOVE WKS-SQRT-GUESS TO WKS-STDDEV20.
059700 9100-EXIT.
059800     EXIT.
059900*
060000 9110-ONE-ITERATION SECTION.
060100 9110-BEGIN.
060200     IF WKS-SQRT-GUESS NOT = ZERO
060300         COMPUTE WKS-SQRT-GUESS ROUNDED =
060400             (WKS-SQRT-GUESS + (WKS-SQRT-IN / WKS-SQRT-GUESS)) / 2
060500     END-IF.
060600 9110-EXIT.
060700     EXIT.
060800*
060900 0370-ADD-RSI-POINTS SECTION.
061000 0370-BEGIN.
061100     IF WKS-RSI < 30
061200         COMPUTE WKS-SCORE = WKS-SCORE + 3.0
061300     ELSE
061400         IF WKS-RSI < 40
061500             COMPUTE WKS-SCORE = WKS-SCORE + 1.5
061600         ELSE
061700             IF WKS-RSI > 70
061800                 COMPUTE WKS-SCORE = WKS-SCORE - 3.0
061900             ELSE
062000                 IF WKS-RSI > 60.01
062100                     COMPUTE WKS-SCORE = WKS-SCORE - 1.5
062200                 END-IF
062300             END-IF
062400         END-IF
062500     END-IF.
062600 0370-EXIT.
062700     EXIT.
062800*
062900 0380-ADD-MACD-POINTS SECTION.
063000 0380-BEGIN.
063100     IF WKS-MACD-CURR > WKS-SIGNAL-CURR
063200         AND WKS-MACD-PREV <= WKS-SIGNAL-PREV
063300         COMPUTE WKS-SCORE = WKS-SCORE + 3.0
063400     ELSE
063500         IF WKS-MACD-CURR < WKS-SIGNAL-CURR
063600             AND WKS-MACD-PREV >= WKS-SIGNAL-PREV
063700             COMPUTE WKS-SCORE = WKS-SCORE - 3.0
063800         END-IF
063900     END-IF.
064000 0380-EXIT.
064100     EXIT.
064200*
064300 0390-ADD-BOLL-POINTS SECTION.
064400 0390-BEGIN.
064500     IF WKS-BAR-CLOSE (CN-BAR-COUNT) <= WKS-LOWER-BAND
064600         COMPUTE WKS-SCORE = WKS-SCORE + 2.0
064700     ELSE
064800         IF WKS-BAR-CLOSE (CN-BAR-COUNT) >= WKS-UPPER-BAND
064900             COMPUTE WKS-SCORE = WKS-SCORE - 2.0
065000         END-IF
065100     END-IF.
065200 0390-EXIT.
065300     EXIT.
065400*
065500 0395-ADD-TREND-POINTS SECTION.
065600 0395-BEGIN.
065700     IF WKS-SMA50 > ZERO AND WKS-SMA200 > ZERO
065800         IF WKS-SMA50 > WKS-SMA200
065900             COMPUTE WKS-SCORE = WKS-SCORE + 2.0
066000         ELSE
066100             IF WKS-SMA50 < WKS-SMA200
066200                 COMPUTE WKS-SCORE = WKS-SCORE - 2.0
066300             END-IF
066400         END-IF
066500     END-IF
066600     IF WKS-SCORE > 10
066700         MOVE 10 TO WKS-SCORE
066800     END-IF
066900     IF WKS-SCORE < -10
067000         MOVE -10 TO WKS-SCORE
067100     END-IF.
067200 0395-EXIT.
067300     EXIT.
067400*
067500*    FORMULA DE RESPALDO CUANDO NO HAY HISTORIAL SUFICIENTE
067600*    PARA LOS INDICADORES COMPLETOS
067700*
067800 0398-FALLBACK-SCORE SECTION.
067900 0398-BEGIN.
068000     IF CN-BAR-COUNT < 2
068100         MOVE ZERO TO WKS-SCORE
068200     ELSE
068300         IF WKS-BAR-CLOSE (CN-BAR-COUNT - 1) <= ZERO
068400             MOVE ZERO TO WKS-SCORE
068500         ELSE
068600             COMPUTE WKS-CHANGE-PCT ROUNDED =
068700                 100 * (WKS-BAR-CLOSE (CN-BAR-COUNT) -
068800                        WKS-BAR-CLOSE (CN-BAR-COUNT - 1)) /
068900                 WKS-BAR-CLOSE (CN-BAR-COUNT - 1)
069000             COMPUTE WKS-SCORE ROUNDED = WKS-CHANGE-PCT
069100             IF WKS-SCORE > 10
069200                 MOVE 10 TO WKS-SCORE
069300             END-IF
069400             IF WKS-SCORE < -10
069500                 MOVE -10 TO WKS-SCORE
069600             END-IF
069700         END-IF
069800     END-IF.
069900 0398-EXIT.
070000     EXIT.
070100*
070200*    EVALUACION DE RIESGO PARA UN CANDIDATO DESTACADO
070300*    (RISK-ASSESS)
070400*
070500 0500-RISK-ASSESS-CAND SECTION.
070600 0500-BEGIN.
070650*
070660*    03/04/2011 MHV TB-0163 SE AGREGA VALIDACION DE INTERRUPTOR
070670*                DE EMERGENCIA (KILL SWITCH) COMO PRIMER FILTRO,
070680*                IGUAL QUE EN TBRISKCK - CORTA DE INMEDIATO.
070690*
070700     MOVE 'N' TO SW-ASSESS-REJECT
070800     MOVE SPACES TO WKS-REJECT-REASON
070850     IF SW-KILL-SWITCH-ON
070860         MOVE 'Y' TO SW-ASSESS-REJECT
070870         MOVE 'KILL SWITCH ACTIVE' TO WKS-REJECT-REASON
070880     END-IF
070900     IF NOT SW-ASSESS-IS-REJECTED AND WKS-ACTION = 'HOLD'
071000         MOVE 'Y' TO SW-ASSESS-REJECT
071100         MOVE 'HOLD - NO ACTION' TO WKS-REJECT-REASON
071200     END-IF
071300     IF NOT SW-ASSESS-IS-REJECTED
071400         PERFORM 0510-LOAD-FINDATA    THRU 0510-EXIT
071500         PERFORM 0520-CALL-EWARN      THRU 0520-EXIT
071600         IF WKS-EW-LEVEL = 'CRITICAL'
071700             MOVE 'Y' TO SW-ASSESS-REJECT
071750             MOVE SPACES TO WKS-REJECT-REASON
071760             STRING 'EARLY WARNING CRITICAL SCORE='
071770                 WKS-EW-SCORE DELIMITED BY SIZE
071780                 INTO WKS-REJECT-REASON
071900         END-IF
072000     END-IF
072100     IF NOT SW-ASSESS-IS-REJECTED
072200         PERFORM 0530-SIZE-POSITION   THRU 0530-EXIT
072300     END-IF
072400     IF NOT SW-ASSESS-IS-REJECTED
072500         PERFORM 0540-CHECK-CONCENTR  THRU 0540-EXIT
072600     END-IF
072700     IF NOT SW-ASSESS-IS-REJECTED
072800         PERFORM 0550-STOPS-AND-QTY   THRU 0550-EXIT
072900         DISPLAY '  ' WLST-SYMBOL '  ' WKS-SCORE-EDIT
073000             ' ' WKS-ACTION ' APPROVED-QTY='
073100             WKS-EXECUTOR-QTY ' VAR95=' WKS-VAR-95
073200     ELSE
073300         DISPLAY '  ' WLST-SYMBOL '  ' WKS-SCORE-EDIT
073400             ' ' WKS-ACTION ' REJECTED-'
073500             WKS-REJECT-REASON
073600     END-IF.
073700 0500-EXIT.
073800     EXIT.
073900*
074000*    UBICA LOS REGISTROS CURR Y PREV DEL SIMBOLO EN FINDATA
074100*
074200 0510-LOAD-FINDATA SECTION.
074300 0510-BEGIN.
074400     MOVE 'N' TO SW-CURR-FOUND SW-PREV-FOUND
074500     MOVE ZERO TO WKS-FIN-CURR WKS-FIN-PREV
074600     IF FS-FINDATA NOT = SPACES
074700         CLOSE FINDATA-FILE
074800     END-IF
074900     OPEN INPUT FINDATA-FILE
075000     PERFORM 0511-READ-FINDATA   THRU 0511-EXIT
075100     PERFORM 0512-TEST-FINDATA   THRU 0512-EXIT
075200         UNTIL FS-FINDATA-EOF.
075300 0510-EXIT.
075400     EXIT.
075500*
075600 0511-READ-FINDATA SECTION.
075700 0511-BEGIN.
075800     READ FINDATA-FILE
075900         AT END
076000             SET FS-FINDATA-EOF TO TRUE
076100     END-READ.
076200 0511-EXIT.
076300     EXIT.
076400*
076500 0512-TEST-FINDATA SECTION.
076600 0512-BEGIN.
076700     IF FIN-SYMBOL = WLST-SYMBOL
076800         IF FIN-PERIOD-CURR
076900             MOVE 'Y' TO SW-CURR-FOUND
077000             MOVE FIN-ROE           TO WKS-FC-ROE
077100             MOVE FIN-DE-RATIO      TO WKS-FC-DE-RATIO
077200             MOVE FIN-CURRENT-RATIO TO WKS-FC-CURRENT-RATIO
077300             MOVE FIN-NET-MARGIN    TO WKS-FC-NET-MARGIN
077400             MOVE FIN-ALTMAN-Z      TO WKS-FC-ALTMAN-Z
077500             MOVE FIN-PIOTROSKI-F   TO WKS-FC-PIOTROSKI-F
077600             MOVE FIN-OPER-CF       TO WKS-FC-OPER-CF
077700         ELSE
077800             IF FIN-PERIOD-PREV
077900                 MOVE 'Y' TO SW-PREV-FOUND
078000                 MOVE FIN-ROE        TO WKS-FP-ROE
078100                 MOVE FIN-DE-RATIO   TO WKS-FP-DE-RATIO
078200                 MOVE FIN-NET-MARGIN TO WKS-FP-NET-MARGIN
078300             END-IF
078400         END-IF
078500     END-IF
078600     PERFORM 0511-READ-FINDATA THRU 0511-EXIT.
078700 0512-EXIT.
078800     EXIT.
078900*
079000 0520-CALL-EWARN SECTION.
079100 0520-BEGIN.
079200     MOVE WKS-FC-ALTMAN-Z    TO WKS-EW-ALTMAN-Z
079300     MOVE 'Y'                TO WKS-EW-ALTMAN-Z-PRESENT
079400     MOVE WKS-FC-PIOTROSKI-F TO WKS-EW-PIOTROSKI-F
079500     MOVE 'Y'                TO WKS-EW-PIOTROSKI-PRESENT
079600     MOVE WKS-FC-ROE         TO WKS-EW-ROE-CURR
079700     MOVE WKS-FP-ROE         TO WKS-EW-ROE-PREV
079800     MOVE 'Y'                TO WKS-EW-ROE-PRESENT
079900     MOVE WKS-FC-DE-RATIO    TO WKS-EW-DE-CURR
080000     MOVE WKS-FP-DE-RATIO    TO WKS-EW-DE-PREV
080100     MOVE 'Y'                TO WKS-EW-DE-PRESENT
080200     MOVE WKS-FC-OPER-CF     TO WKS-EW-OPER-CF
080300     MOVE 'Y'                TO WKS-EW-OPER-CF-PRESENT
080400     MOVE WKS-FC-CURRENT-RATIO TO WKS-EW-CURRENT-RATIO
080500     MOVE 'Y'                TO WKS-EW-CURRENT-RATIO-PRESENT
080600     MOVE WKS-FC-NET-MARGIN  TO WKS-EW-NET-MARGIN-CURR
080700     MOVE WKS-FP-NET-MARGIN  TO WKS-EW-NET-MARGIN-PREV
080800     MOVE 'Y'                TO WKS-EW-NET-MARGIN-PRESENT
080900     IF NOT SW-CURR-WAS-FOUND
081000         MOVE 'N' TO WKS-EW-ALTMAN-Z-PRESENT
081100         MOVE 'N' TO WKS-EW-PIOTROSKI-PRESENT
081200         MOVE 'N' TO WKS-EW-ROE-PRESENT
081300         MOVE 'N' TO WKS-EW-DE-PRESENT
081400         MOVE 'N' TO WKS-EW-OPER-CF-PRESENT
081500         MOVE 'N' TO WKS-EW-CURRENT-RATIO-PRESENT
081600         MOVE 'N' TO WKS-EW-NET-MARGIN-PRESENT
081700     END-IF
081800     CALL 'TBEWARN' USING WKS-EWARN-PARMS.
081900 0520-EXIT.
082000     EXIT.
082100*
082200*    DIMENSIONA LA POSICION SEGUN LOS LIMITES DE RIESGO
082300*
082400 0530-SIZE-POSITION SECTION.
082500 0530-BEGIN.
082510*
082520*    18/07/2013 MHV TB-0181 SE CALCULA EL VAR AL 95 POR CIENTO
082530*                POR DEFECTO (SIN HISTORIA DE RENDIMIENTOS)
082540*                COMO EL DOS POR CIENTO DEL NAV.
082550*
082560     COMPUTE WKS-VAR-95 = PRM-NAV * 0.02
082600     COMPUTE WKS-NAV-CAP = PRM-NAV * PRM-MAX-POSITION-PCT
082700     IF PRM-PURCHASING-POWER < WKS-NAV-CAP
082800         MOVE PRM-PURCHASING-POWER TO WKS-AFFORDABLE
082900     ELSE
083000         MOVE WKS-NAV-CAP TO WKS-AFFORDABLE
083100     END-IF
083200     IF WLST-SYMBOL = SPACES OR WKS-BAR-CLOSE (CN-BAR-COUNT) = ZERO
083300         MOVE ZERO TO WKS-LOT-COUNT
083400     ELSE
083500         DIVIDE WKS-AFFORDABLE BY WKS-BAR-CLOSE (CN-BAR-COUNT)
083600             GIVING WKS-LOT-COUNT
083700         DIVIDE WKS-LOT-COUNT BY 100 GIVING WKS-LOT-COUNT
083800     END-IF
083900     COMPUTE WKS-ACTUAL-VALUE =
084000         WKS-LOT-COUNT * 100 * WKS-BAR-CLOSE (CN-BAR-COUNT)
084100     IF PRM-NAV = ZERO
084200         MOVE ZERO TO WKS-POSITION-PCT
084300     ELSE
084400         COMPUTE WKS-POSITION-PCT ROUNDED =
084500             WKS-ACTUAL-VALUE / PRM-NAV
084600     END-IF
084700     IF WKS-POSITION-PCT > PRM-MAX-POSITION-PCT
084800         MOVE 'Y' TO SW-ASSESS-REJECT
084900         MOVE 'POSITION PCT EXCEEDS LIMIT' TO WKS-REJECT-REASON
085000     END-IF.
085100 0530-EXIT.
085200     EXIT.
085300*
085400*    CONTROL DE CONCENTRACION POR SIMBOLO YA EN CARTERA
085500*
085600 0540-CHECK-CONCENTR SECTION.
085700 0540-BEGIN.
085800     MOVE ZERO TO WKS-POS-SUB
085900     PERFORM 0541-FIND-POSITION THRU 0541-EXIT
086000         VARYING WKS-POS-IX FROM 1 BY 1
086100         UNTIL WKS-POS-IX > WKS-POS-COUNT
086200     IF WKS-POS-SUB NOT = ZERO AND WKS-ACTION = 'BUY'
086300         SET WKS-POS-IX TO WKS-POS-SUB
086400         IF PRM-NAV = ZERO
086500             MOVE ZERO TO WKS-CONCENTRATION-PCT
086600         ELSE
086700             COMPUTE WKS-CONCENTRATION-PCT ROUNDED =
086800                 (WKS-PT-QTY (WKS-POS-IX) * 100) / PRM-NAV
086900         END-IF
087000         IF WKS-CONCENTRATION-PCT > 0.30
087100             MOVE 'Y' TO SW-ASSESS-REJECT
087200             MOVE 'CONCENTRATION LIMIT EXCEEDED'
087300                 TO WKS-REJECT-REASON
087400         END-IF
087500     END-IF.
087600 0540-EXIT.
087700     EXIT.
087800*
087900 0541-FIND-POSITION SECTION.
088000 0541-BEGIN.
088100     IF WKS-PT-SYMBOL (WKS-POS-IX) = WLST-SYMBOL
088200         SET WKS-POS-SUB TO WKS-POS-IX
088300         SET WKS-POS-IX TO WKS-POS-COUNT
088400     END-IF.
088500 0541-EXIT.
088600     EXIT.
088700*
088800*    CALCULA STOP-LOSS, TAKE-PROFIT Y LOTE DEL EJECUTOR
088900*
089000 0550-STOPS-AND-QTY SECTION.
089100 0550-BEGIN.
089200     IF PRM-STOP-LOSS-PCT = ZERO
089300         MOVE 0.05 TO PRM-STOP-LOSS-PCT
089400     END-IF
089500     IF PRM-TAKE-PROFIT-PCT = ZERO
089600         MOVE 0.15 TO PRM-TAKE-PROFIT-PCT
089700     END-IF
089800     COMPUTE WKS-STOP-LOSS-PRICE ROUNDED =
089900         WKS-BAR-CLOSE (CN-BAR-COUNT) * (1 - PRM-STOP-LOSS-PCT)
090000     COMPUTE WKS-TAKE-PROFIT-PRICE ROUNDED =
090100         WKS-BAR-CLOSE (CN-BAR-COUNT) * (1 + PRM-TAKE-PROFIT-PCT)
090200     IF WKS-BAR-CLOSE (CN-BAR-COUNT) = ZERO
090300         MOVE ZERO TO WKS-EXECUTOR-QTY
090400     ELSE
090500         COMPUTE WKS-EXECUTOR-QTY =
090600             (PRM-NAV * WKS-POSITION-PCT) /
090700             WKS-BAR-CLOSE (CN-BAR-COUNT)
090800         DIVIDE WKS-EXECUTOR-QTY BY 100 GIVING WKS-EXECUTOR-QTY
090900         MULTIPLY WKS-EXECUTOR-QTY BY 100
091000     END-IF
091100     IF WKS-EXECUTOR-QTY = ZERO
091200         MOVE 'Y' TO SW-ASSESS-REJECT
091300         MOVE 'EXECUTOR QTY IS ZERO' TO WKS-REJECT-REASON
091400     END-IF.
091500 0550-EXIT.
091600     EXIT.
091700*
091800 0900-PRINT-TRAILER SECTION.
091900 0900-BEGIN.
092000     MOVE CN-SYMBOLS-SCORED TO WKS-BAR-COUNT-EDIT
092100     DISPLAY 'TBTECHSC - SIMBOLOS EVALUADOS   : ' CN-SYMBOLS-SCORED
092200     DISPLAY 'TBTECHSC - CANDIDATOS DESTACADOS: ' CN-TOP-CANDIDATES.
092300 0900-EXIT.
092400     EXIT.
