000100*****************************************************************
000150*                                                               *
000200*   PROGRAMMER  : M. H. VILLATORO (MHV)                         *
000250*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000300*   APPLICATION : TB - TRADING BATCH                            *
000350*   PROGRAM     : TBREBAL                                       *
000400*   TYPE        : BATCH - PORTFOLIO REBALANCE AGAINST TARGET    *
000450*               : WEIGHTS                                       *
000500*   DESCRIPTION : FOR EACH TARGET-WEIGHT SYMBOL COMPUTES THE    *
000550*               : BUY/SELL ACTION NEEDED TO BRING THE           *
000600*               : PORTFOLIO TO ITS TARGET WEIGHT                *
000650*   TICKET      : TB-0052                                       *
000700*                                                               *
000750*****************************************************************
000800 IDENTIFICATION DIVISION.
000850 PROGRAM-ID. TBREBAL.
000900 AUTHOR. M H VILLATORO.
000950 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
001000 DATE-WRITTEN. 05/14/1996.
001050 DATE-COMPILED.
001100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001150*****************************************************************
001200*  C H A N G E   L O G                                         *
001250* 05/14/1996  MHV  ORIGINAL PROGRAM - REBALANCE AGAINST         *TB0128A
001300*                  TARGET WEIGHTS.                              *TB0128B
001350* 11/02/1996  DAR  ADDED CALL TO TBPRTVAL TO VALUE THE          *TB0129A
001400*                  CURRENT POSITION.                            *TB0129B
001450* 06/18/1998  JLR  ADDED ROUNDING TO A LOT OF 100 WITH A        *TB0130A
001500*                  FLOOR RULE FOR NEGATIVE DIFFERENCES.         *TB0130B
001550* 02/09/1999  MHV  YEAR 2000 REVIEW - DATE FIELDS EXPANDED      *TB0131A
001600*                  TO 4-POSITION YEAR.                          *TB0131B
001650* 04/22/2003  DAR  ADDED RUN-END TOTAL-BUY AND TOTAL-SELL       *TB0132A
001700*                  ACCUMULATORS.                                *TB0132B
001750* 10/07/2009  JLR  EXPANDED POSITIONS TABLE TO 200 SYMBOLS      *TB0133A
001800*                  FOR LARGER PORTFOLIOS.                       *TB0133B
001850* 09/02/2020  MHV  GENERAL COMMENT REVIEW AND INSTALLATION      *TB0134A
001900*                  STANDARD.                                    *TB0134B
001950*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT POSITIONS-FILE ASSIGN TO POSITNIN
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-POSITIONS.
005100     SELECT WEIGHTS-FILE ASSIGN TO WEIGHTIN
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-WEIGHTS.
005400     SELECT REBALACT-FILE ASSIGN TO REBALACT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-REBALACT.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  POSITIONS-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 80 CHARACTERS.
006300     COPY TBPOSIT.
006400*
006500 FD  WEIGHTS-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 40 CHARACTERS.
006800 01  TB-WEIGHT-REC.
006900     05  WGT-SYMBOL              PIC X(10).
007000     05  WGT-WEIGHT              PIC 9(03)V9(04).
007100     05  WGT-PRICE               PIC 9(09).
007200     05  FILLER                  PIC X(14).
007300*
007400 FD  REBALACT-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 80 CHARACTERS.
007700     COPY TBRBALR.
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  WKS-FILE-STATUS-AREA.
008200     05  FS-POSITIONS            PIC X(02) VALUE SPACES.
008300         88  FS-POSITIONS-OK                VALUE '00'.
008400         88  FS-POSITIONS-EOF                VALUE '10'.
008500     05  FS-WEIGHTS              PIC X(02) VALUE SPACES.
008600         88  FS-WEIGHTS-OK                   VALUE '00'.
008700         88  FS-WEIGHTS-EOF                  VALUE '10'.
008800     05  FS-REBALACT             PIC X(02) VALUE SPACES.
008900         88  FS-REBALACT-OK                  VALUE '00'.
009000     05  FSE-FILE-ERROR          PIC X(01) VALUE 'N'.
009100         88  FSE-ERROR-FOUND                VALUE 'Y'.
009200     05  FILLER                  PIC X(03) VALUE SPACES.
009300*
009400 01  WKS-SWITCHES.
009500     05  SW-WEIGHTS-EOF-FLAG     PIC X(01) VALUE 'N'.
009600         88  SW-WEIGHTS-EOF                  VALUE 'Y'.
009700     05  SW-POSITIONS-EOF-FLAG   PIC X(01) VALUE 'N'.
009800         88  SW-POSITIONS-EOF                 VALUE 'Y'.
009900     05  FILLER                  PIC X(06) VALUE SPACES.
010000*
010100 01  WKS-COUNTERS.
010200     05  CN-WEIGHTS-READ         PIC 9(05) COMP VALUE ZERO.
010300     05  CN-POS-LOADED           PIC 9(05) COMP VALUE ZERO.
010400     05  WKS-POS-SUB             PIC 9(03) COMP VALUE ZERO.
010500     05  FILLER                  PIC X(02) VALUE SPACES.
010600*
010700*    TARJETA DE PARAMETROS DE LA CORRIDA (NAV DE LA CARTERA)
010800*
010900*
011000*    AREA DE PARAMETROS DE RIESGO (SYSIN)
011100*
011200     COPY TBPARM.
011300*
011400*    TABLA DE POSICIONES VIGENTES CARGADA UNA SOLA VEZ
011500*
011600 01  WKS-POSITION-TABLE.
011700     05  WKS-POS-ENTRY OCCURS 200 TIMES
011800             INDEXED BY WKS-POS-IX.
011900         10  WKS-PT-SYMBOL       PIC X(10).
012000         10  WKS-PT-QTY          PIC 9(09).
012100         10  WKS-PT-SELLABLE-QTY PIC 9(09).
012200         10  WKS-PT-AVG-PRICE    PIC 9(09).
012300         10  FILLER              PIC X(04).
012400*
012500 01  WKS-TOTALS.
012600     05  CN-BUY-TOTAL            PIC 9(15) VALUE ZERO.
012700     05  CN-SELL-TOTAL           PIC 9(15) VALUE ZERO.
012800     05  FILLER                  PIC X(04) VALUE SPACES.
012900*
013000*    AREAS DE TRABAJO DEL CALCULO DE REBALANCEO
013100*
013200 01  WKS-CALC-AREA.
013300     05  WKS-HELD-QTY            PIC 9(09) VALUE ZERO.
013400     05  WKS-HELD-AVG-PRICE      PIC 9(09) VALUE ZERO.
013500     05  WKS-HELD-SELLABLE       PIC 9(09) VALUE ZERO.
013600     05  WKS-TARGET-VALUE        PIC 9(15) VALUE ZERO.
013700     05  WKS-CURRENT-VALUE       PIC 9(15) VALUE ZERO.
013800     05  WKS-DIFF-VALUE          PIC S9(15) VALUE ZERO.
013900     05  WKS-DIFF-QTY-RAW        PIC S9(09) VALUE ZERO.
014000     05  WKS-DIFF-QTY-FLOOR      PIC S9(07) VALUE ZERO.
014100     05  WKS-DIFF-QTY-REM        PIC S9(07) VALUE ZERO.
014200     05  WKS-DIFF-QTY-FINAL      PIC S9(09) VALUE ZERO.
014300     05  WKS-SIDE                PIC X(04) VALUE SPACES.
014400     05  FILLER                  PIC X(04) VALUE SPACES.
014500*
014600*    INTERFASE CON TBPRTVAL
014700*
014800 01  WKS-PRTVAL-PARMS.
014900     05  WKS-PV-QTY                PIC 9(09).
015000     05  WKS-PV-SELLABLE-QTY       PIC 9(09).
015100     05  WKS-PV-AVG-PRICE          PIC 9(09).
015200     05  WKS-PV-MKT-PRICE          PIC 9(09).
015300     05  WKS-PV-SYMBOL-FOUND-FLAG  PIC X(01).
015400         88  WKS-PV-SYMBOL-WAS-FOUND       VALUE 'Y'.
015500         88  WKS-PV-SYMBOL-NOT-FOUND       VALUE 'N'.
015600     05  WKS-PV-MARKET-VALUE       PIC 9(15).
015700     05  WKS-PV-UNREAL-PNL         PIC S9(15).
015800     05  WKS-PV-UNREAL-PNL-PCT     PIC S9(03)V9(04).
015900     05  FILLER                    PIC X(04) VALUE SPACES.
016000*
016100*    REDEFINES DE EDICION - CONTEO DE PESOS LEIDOS
016200*
016300 01  WKS-WEIGHTS-EDIT             PIC 9(05).
016400 01  WKS-WEIGHTS-EDIT-R REDEFINES WKS-WEIGHTS-EDIT.
016500     05  WKS-WE-MILES             PIC 9(02).
016600     05  WKS-WE-UNIDADES          PIC 9(03).
016700 01  WKS-BUY-TOTAL-EDIT           PIC 9(15).
016800 01  WKS-BUY-TOTAL-EDIT-R REDEFINES WKS-BUY-TOTAL-EDIT.
016900     05  WKS-BTE-BILLONES         PIC 9(06).
017000     05  WKS-BTE-RESTO            PIC 9(09).
017100 01  WKS-SELL-TOTAL-EDIT          PIC 9(15).
017200 01  WKS-SELL-TOTAL-EDIT-R REDEFINES WKS-SELL-TOTAL-EDIT.
017300     05  WKS-STE-BILLONES         PIC 9(06).
017400     05  WKS-STE-RESTO            PIC 9(09).
017500*
017600 PROCEDURE DIVISION.
017700*
017800 0000-MAIN-LINE SECTION.
017900 0000-MAIN.
018000     PERFORM 0100-INITIALIZE       THRU 0100-EXIT
018100     PERFORM 0200-READ-WEIGHTS     THRU 0200-EXIT
018200     PERFORM 0300-PROCESS-WEIGHT   THRU 0300-EXIT
018300         UNTIL SW-WEIGHTS-EOF
018400     PERFORM 0900-PRINT-TRAILER    THRU 0900-EXIT
018500     CLOSE POSITIONS-FILE WEIGHTS-FILE REBALACT-FILE
018600     STOP RUN.
018700 0000-EXIT.
018800     EXIT.
018900*
019000 0100-INITIALIZE SECTION.
019100 0100-BEGIN.
019200     OPEN INPUT  POSITIONS-FILE
019300     IF NOT FS-POSITIONS-OK
019400         MOVE 'Y' TO FSE-FILE-ERROR
019500     END-IF
019600     OPEN INPUT  WEIGHTS-FILE
019700     IF NOT FS-WEIGHTS-OK
019800         MOVE 'Y' TO FSE-FILE-ERROR
019900     END-IF
020000     OPEN OUTPUT REBALACT-FILE
020100     IF NOT FS-REBALACT-OK
020200         MOVE 'Y' TO FSE-FILE-ERROR
020300     END-IF
020400     IF FSE-ERROR-FOUND
020500         DISPLAY 'TBREBAL - ERROR ABRIENDO ARCHIVOS'
020600         STOP RUN
020700     END-IF
020800     ACCEPT TB-PARM-CARD FROM SYSIN
020900     PERFORM 0110-LOAD-POSITIONS   THRU 0110-EXIT.
021000 0100-EXIT.
021100     EXIT.
021200*
021300*    CARGA LA TABLA DE POSICIONES VIGENTES EN MEMORIA
021400*
021500 0110-LOAD-POSITIONS SECTION.
021600 0110-BEGIN.
021700     MOVE 1 TO WKS-POS-SUB
021800     PERFORM 0120-READ-POSITION    THRU 0120-EXIT
021900     PERFORM 0115-STORE-POSITION   THRU 0115-EXIT
022000         UNTIL SW-POSITIONS-EOF OR WKS-POS-SUB > 200.
022100 0110-EXIT.
022200     EXIT.
022300*
022400 0115-STORE-POSITION SECTION.
022500 0115-BEGIN.
022600     MOVE POS-SYMBOL         TO WKS-PT-SYMBOL (WKS-POS-SUB)
022700     MOVE POS-QTY            TO WKS-PT-QTY (WKS-POS-SUB)
022800     MOVE POS-SELLABLE-QTY   TO WKS-PT-SELLABLE-QTY (WKS-POS-SUB)
022900     MOVE POS-AVG-PRICE      TO WKS-PT-AVG-PRICE (WKS-POS-SUB)
023000     ADD 1 TO WKS-POS-SUB
023100     ADD 1 TO CN-POS-LOADED
023200     PERFORM 0120-READ-POSITION    THRU 0120-EXIT.
023300 0115-EXIT.
023400     EXIT.
023500*
023600 0120-READ-POSITION SECTION.
023700 0120-BEGIN.
023800     READ POSITIONS-FILE
023900         AT END
024000             SET SW-POSITIONS-EOF TO TRUE
024100     END-READ.
024200 0120-EXIT.
024300     EXIT.
024400*
024500 0200-READ-WEIGHTS SECTION.
024600 0200-BEGIN.
024700     READ WEIGHTS-FILE
024800         AT END
024900             SET SW-WEIGHTS-EOF TO TRUE
025000     END-READ
025100     IF NOT SW-WEIGHTS-EOF
025200         ADD 1 TO CN-WEIGHTS-READ
025300     END-IF.
025400 0200-EXIT.
025500     EXIT.
025600*
025700*    PROCESA UN SIMBOLO DE PESO OBJETIVO
025800*
025900 0300-PROCESS-WEIGHT SECTION.
026000 0300-BEGIN.
026100     MOVE ZERO TO WKS-HELD-QTY WKS-HELD-AVG-PRICE
026200                  WKS-HELD-SELLABLE
026300     PERFORM 0310-FIND-POSITION    THRU 0310-EXIT
026400     IF WGT-PRICE > ZERO
026500         PERFORM 0320-VALUE-POSITION  THRU 0320-EXIT
026600         PERFORM 0330-CALC-DIFF       THRU 0330-EXIT
026700         PERFORM 0340-WRITE-ACTION    THRU 0340-EXIT
026800     END-IF
026900     PERFORM 0200-READ-WEIGHTS     THRU 0200-EXIT.
027000 0300-EXIT.
027100     EXIT.
027200*
027300*    BUSCA LA POSICION VIGENTE DEL SIMBOLO EN LA TABLA
027400*
027500 0310-FIND-POSITION SECTION.
027600 0310-BEGIN.
027700     SET WKS-POS-IX TO 1
027800     PERFORM 0311-TEST-ONE-SLOT    THRU 0311-EXIT
027900         UNTIL WKS-POS-IX > CN-POS-LOADED.
028000 0310-EXIT.
028100     EXIT.
028200*
028300 0311-TEST-ONE-SLOT SECTION.
028400 0311-BEGIN.
028500     IF WKS-PT-SYMBOL (WKS-POS-IX) = WGT-SYMBOL
028600         MOVE WKS-PT-QTY (WKS-POS-IX)          TO WKS-HELD-QTY
028700         MOVE WKS-PT-AVG-PRICE (WKS-POS-IX)    TO
028800              WKS-HELD-AVG-PRICE
028900         MOVE WKS-PT-SELLABLE-QTY (WKS-POS-IX) TO
029000              WKS-HELD-SELLABLE
029100         SET WKS-POS-IX TO CN-POS-LOADED
029200     END-IF
029300     SET WKS-POS-IX UP BY 1.
029400 0311-EXIT.
029500     EXIT.
029600*
029700*    VALORIZA LA POSICION VIGENTE VIA TBPRTVAL
029800*
029900 0320-VALUE-POSITION SECTION.
030000 0320-BEGIN.
030100     MOVE WKS-HELD-QTY          TO WKS-PV-QTY
030200     MOVE WKS-HELD-SELLABLE     TO WKS-PV-SELLABLE-QTY
030300     MOVE WKS-HELD-AVG-PRICE    TO WKS-PV-AVG-PRICE
030400     MOVE WGT-PRICE             TO WKS-PV-MKT-PRICE
030500     IF WKS-HELD-QTY > ZERO
030600         SET WKS-PV-SYMBOL-WAS-FOUND TO TRUE
030700     ELSE
030800         SET WKS-PV-SYMBOL-NOT-FOUND TO TRUE
030900     END-IF
031000     CALL 'TBPRTVAL' USING WKS-PRTVAL-PARMS
031100     MOVE WKS-PV-MARKET-VALUE   TO WKS-CURRENT-VALUE.
031200 0320-EXIT.
031300     EXIT.
031400*
031500*    CALCULA LA DIFERENCIA CONTRA EL PESO OBJETIVO Y LA
031600*    REDONDEA A LOTE DE 100 CON REGLA DE PISO
031700*
031800 0330-CALC-DIFF SECTION.
031900 0330-BEGIN.
032000     COMPUTE WKS-TARGET-VALUE = PRM-NAV * WGT-WEIGHT
032100     COMPUTE WKS-DIFF-VALUE = WKS-TARGET-VALUE -
032200             WKS-CURRENT-VALUE
032300     DIVIDE WKS-DIFF-VALUE BY WGT-PRICE
032400         GIVING WKS-DIFF-QTY-RAW
032500     DIVIDE WKS-DIFF-QTY-RAW BY 100
032600         GIVING WKS-DIFF-QTY-FLOOR
032700         REMAINDER WKS-DIFF-QTY-REM
032800     IF WKS-DIFF-QTY-RAW < ZERO AND WKS-DIFF-QTY-REM NOT = ZERO
032900         SUBTRACT 1 FROM WKS-DIFF-QTY-FLOOR
033000     END-IF
033100     COMPUTE WKS-DIFF-QTY-FINAL = WKS-DIFF-QTY-FLOOR * 100.
033200 0330-EXIT.
033300     EXIT.
033400*
033500*    EMITE LA ACCION DE REBALANCEO SI HAY DIFERENCIA
033600*
033700 0340-WRITE-ACTION SECTION.
033800 0340-BEGIN.
033900     IF WKS-DIFF-QTY-FINAL > ZERO
034000         MOVE 'BUY '  TO RBL-SIDE
034100         MOVE WKS-DIFF-QTY-FINAL TO RBL-QTY
034200         MOVE WGT-SYMBOL   TO RBL-SYMBOL
034300         MOVE WGT-PRICE    TO RBL-PRICE
034400         MOVE WGT-WEIGHT   TO RBL-TARGET-PCT
034500         WRITE TB-REBAL-ACTION-REC
034600         COMPUTE CN-BUY-TOTAL = CN-BUY-TOTAL +
034700                 (WGT-PRICE * WKS-DIFF-QTY-FINAL)
034800     ELSE
034900         IF WKS-DIFF-QTY-FINAL < ZERO
035000             MOVE 'SELL'  TO RBL-SIDE
035100             COMPUTE RBL-QTY = WKS-DIFF-QTY-FINAL * -1
035200             MOVE WGT-SYMBOL   TO RBL-SYMBOL
035300             MOVE WGT-PRICE    TO RBL-PRICE
035400             MOVE WGT-WEIGHT   TO RBL-TARGET-PCT
035500             WRITE TB-REBAL-ACTION-REC
035600             COMPUTE CN-SELL-TOTAL = CN-SELL-TOTAL +
035700                     (WGT-PRICE * RBL-QTY)
035800         END-IF
035900     END-IF.
036000 0340-EXIT.
036100     EXIT.
036200*
036300 0900-PRINT-TRAILER SECTION.
036400 0900-BEGIN.
036500     MOVE CN-WEIGHTS-READ TO WKS-WEIGHTS-EDIT
036600     MOVE CN-BUY-TOTAL    TO WKS-BUY-TOTAL-EDIT
036700     MOVE CN-SELL-TOTAL   TO WKS-SELL-TOTAL-EDIT
036800     DISPLAY 'TBREBAL - PESOS PROCESADOS  : ' CN-WEIGHTS-READ
036900     DISPLAY 'TBREBAL - TOTAL COMPRA (VND) : ' CN-BUY-TOTAL
037000     DISPLAY 'TBREBAL - TOTAL VENTA  (VND) : ' CN-SELL-TOTAL.
037100 0900-EXIT.
037200     EXIT.
