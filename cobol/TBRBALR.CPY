000100*****************************************************************
000200*                                                                *
000300*   TBRBALR  --  REBALANCE ACTION OUTPUT RECORD LAYOUT          *
000400*                                                                *
000500*   ONE RECORD PER SYMBOL THAT TBREBAL DECIDED NEEDS A TRADE TO *
000600*   MOVE THE PORTFOLIO TOWARD ITS TARGET WEIGHT.  SYMBOLS WITH  *
000700*   NO ACTION (DIFF QTY = 0) ARE NOT WRITTEN.                   *
000800*                                                                *
000900*   MAINT LOG                                                   *
001000*   15/03/2023  DAR  ORIGINAL LAYOUT - TBCU0150                 *
001100*                                                                *
001200*****************************************************************
001300 01  TB-REBAL-ACTION-REC.
001400     05  RBL-SYMBOL               PIC X(10).
001500     05  RBL-SIDE                 PIC X(04).
001600     05  RBL-QTY                  PIC 9(09).
001700     05  RBL-PRICE                PIC 9(09).
001800     05  RBL-TARGET-PCT           PIC 9(03)V9(02).
001900     05  FILLER                   PIC X(38).
