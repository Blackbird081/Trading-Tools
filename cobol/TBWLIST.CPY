000100*****************************************************************
000200*                                                                *
000300*   TBWLIST  --  SCREENING WATCHLIST OUTPUT RECORD LAYOUT       *
000400*                                                                *
000500*   WRITTEN BY TBSCREEN, READ BY TBTECHSC.  ONE SYMBOL PER      *
000600*   RECORD, IN THE ORDER MATCHED.                                *
000700*                                                                *
000800*   MAINT LOG                                                   *
000900*   02/03/2019  JLR  ORIGINAL LAYOUT - TBCU0010                 *
001000*                                                                *
001100*****************************************************************
001200 01  TB-WATCHLIST-REC.
001300     05  WLST-SYMBOL              PIC X(10).
001400     05  FILLER                   PIC X(10).
