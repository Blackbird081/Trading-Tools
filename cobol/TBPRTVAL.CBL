000100*****************************************************************
000200*                                                                *
000300*   PROGRAMMER  : D. A. REYES (DAR)                             *
000400*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000500*   APPLICATION : TB - TRADING BATCH                             *
000600*   PROGRAM     : TBPRTVAL                                       *
000700*   TYPE        : SUBPROGRAM (CALLED)                            *
000800*   DESCRIPTION : VALUES A SINGLE POSITION - MARKET VALUE,      *
000900*               : UNREALIZED P&L AND P&L PERCENT - AND RETURNS  *
001000*               : THE SELLABLE QUANTITY FOR THE SYMBOL.  NAV IS *
001100*               : ACCUMULATED BY THE CALLER OVER ALL POSITIONS  *
001200*               : PLUS SETTLED CASH.                              *
001300*   TICKET      : TB-0004                                        *
001400*                                                                *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. TBPRTVAL.
001800 AUTHOR. D A REYES.
001900 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
002000 DATE-WRITTEN. 05/02/1994.
002100 DATE-COMPILED.
002200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002300*****************************************************************
002400*  C H A N G E   L O G                                          *
002500*  05/02/1994  DAR  ORIGINAL CODING PER REQUEST TB-0004         *TB0030A
002600*  02/09/1999  RRQ  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS   *TB0031A
002700*                   PROGRAM, NO CHANGES REQUIRED                 *TB0031B
002800*  04/18/2017  JLR  ADDED PCT-CHANGE 4-DECIMAL ROUNDING PER     *TB0032A
002900*                   REQUEST TB-0107                               *TB0032B
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 WORKING-STORAGE SECTION.
003600 77  WKS-DUMMY-COUNT          PIC 9(05) COMP VALUE ZERO.
003700 01  WKS-MKT-VALUE-EDIT            PIC 9(15) VALUE ZERO.
003800 01  WKS-MKT-VALUE-EDIT-R REDEFINES WKS-MKT-VALUE-EDIT.
003900     05  WKS-MV-BILLIONS           PIC 9(06).
004000     05  WKS-MV-REST               PIC 9(09).
004100 01  WKS-PNL-EDIT                  PIC S9(15) VALUE ZERO.
004200 01  WKS-PNL-EDIT-R REDEFINES WKS-PNL-EDIT.
004300     05  WKS-PE-SIGN               PIC X(01).
004400     05  WKS-PE-DIGITS             PIC 9(14).
004500 01  WKS-AVG-PRICE-EDIT             PIC 9(09) VALUE ZERO.
004600 01  WKS-AVG-PRICE-EDIT-R REDEFINES WKS-AVG-PRICE-EDIT.
004700     05  WKS-AP-THOUSANDS          PIC 9(06).
004800     05  WKS-AP-UNITS              PIC 9(03).
004900 01  WKS-MESSAGE-AREA.
005000     05  ME-TRACE                  PIC X(60) VALUE SPACES.
005100     05  FILLER                    PIC X(20) VALUE SPACES.
005200 LINKAGE SECTION.
005300 01  LK-PRTVAL-PARMS.
005400     05  LK-QTY                   PIC 9(09).
005500     05  LK-SELLABLE-QTY          PIC 9(09).
005600     05  LK-AVG-PRICE             PIC 9(09).
005700     05  LK-MKT-PRICE             PIC 9(09).
005800     05  LK-SYMBOL-FOUND-FLAG     PIC X(01).
005900         88  LK-SYMBOL-WAS-FOUND          VALUE 'Y'.
006000         88  LK-SYMBOL-NOT-FOUND          VALUE 'N'.
006100     05  LK-MARKET-VALUE          PIC 9(15).
006200     05  LK-UNREAL-PNL            PIC S9(15).
006300     05  LK-UNREAL-PNL-PCT        PIC S9(03)V9(04).
006400     05  FILLER                   PIC X(10).
006500 PROCEDURE DIVISION USING LK-PRTVAL-PARMS.
006600*****************************************************************
006700*        M A I N   L I N E   -   T B P R T V A L                *
006800*****************************************************************
006900 0000-MAIN-LINE SECTION.
007000     IF LK-SYMBOL-NOT-FOUND
007100        MOVE ZERO TO LK-MARKET-VALUE LK-UNREAL-PNL
007200                     LK-UNREAL-PNL-PCT LK-SELLABLE-QTY
007300     ELSE
007400        PERFORM 0100-VALUE-POSITION THRU 0100-EXIT
007500     END-IF
007600     GOBACK.
007700 0000-EXIT.
007800     EXIT.
007900*****************************************************************
008000*    0100  MARKET VALUE = PRICE TIMES QTY.  UNREALIZED P&L IS   *
008100*    (MARKET - AVG COST) TIMES QTY; PCT IS THAT DIFFERENCE      *
008200*    OVER AVG COST, ZERO WHEN AVG COST IS ZERO.                  *
008300*****************************************************************
008400 0100-VALUE-POSITION SECTION.
008500     COMPUTE LK-MARKET-VALUE = LK-MKT-PRICE * LK-QTY
008600     COMPUTE LK-UNREAL-PNL =
008700             (LK-MKT-PRICE - LK-AVG-PRICE) * LK-QTY
008800     IF LK-AVG-PRICE = 0
008900        MOVE ZERO TO LK-UNREAL-PNL-PCT
009000     ELSE
009100        COMPUTE LK-UNREAL-PNL-PCT ROUNDED =
009200                (LK-MKT-PRICE - LK-AVG-PRICE) / LK-AVG-PRICE
009300     END-IF
009400     MOVE LK-MARKET-VALUE TO WKS-MKT-VALUE-EDIT
009500     MOVE LK-UNREAL-PNL   TO WKS-PNL-EDIT
009600     MOVE SPACES TO ME-TRACE
009700     STRING 'TBPRTVAL MKTVAL=' WKS-MKT-VALUE-EDIT
009800            DELIMITED BY SIZE INTO ME-TRACE
009900     DISPLAY ME-TRACE UPON CONSOLE.
010000 0100-EXIT.
010100     EXIT.
