000100*****************************************************************
000200*                                                                *
000300*   PROGRAMMER  : D. A. REYES (DAR)                              *
000400*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000500*   APPLICATION : TB - TRADING BATCH                             *
000600*   PROGRAM     : TBMETRIC                                       *
000700*   TYPE        : SUBPROGRAM (CALLED)                            *
000800*   DESCRIPTION : BACKTEST PERFORMANCE METRIC SUITE - TOTAL     *
000900*               : RETURN, CAGR, WIN RATE, PROFIT FACTOR, SQN,   *
001000*               : SHARPE, SORTINO, MAX DRAWDOWN, CALMAR AND     *
001100*               : VOLATILITY.  CARRIES ITS OWN SQUARE-ROOT AND  *
001200*               : FRACTIONAL-POWER MATH UTILITY SINCE THE SHOP  *
001300*               : STANDARD DOES NOT ALLOW INTRINSIC FUNCTIONS   *
001400*               : IN BATCH PROGRAMS (SEE MATHLIB STANDARDS      *
001500*               : MEMO, MARKET OPERATIONS, 1994).                *
001600*   TICKET      : TB-0009                                        *
001700*                                                                *
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. TBMETRIC.
002100 AUTHOR. D A REYES.
002200 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
002300 DATE-WRITTEN. 03/03/1994.
002400 DATE-COMPILED.
002500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002600*****************************************************************
002700*  C H A N G E   L O G                                          *
002800*  03/03/1994  DAR  ORIGINAL CODING PER REQUEST TB-0009 -       *TB0080A
002900*                   TOTAL RETURN AND MAX DRAWDOWN ONLY           *TB0080B
003000*  09/17/1996  DAR  ADDED NEWTON-RAPHSON SQUARE ROOT UTILITY    *TB0081A
003100*                   AND SHARPE/VOLATILITY PER REQUEST TB-0021   *TB0081B
003200*  02/09/1999  RRQ  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS   *TB0082A
003300*                   PROGRAM, NO CHANGES REQUIRED                 *TB0082B
003400*  06/25/2001  MHV  ADDED FRACTIONAL-POWER UTILITY FOR CAGR     *TB0083A
003500*                   AND CALMAR PER REQUEST TB-0039                *TB0083B
003600*  04/14/2010  JLR  ADDED SORTINO, SQN, PROFIT FACTOR, WIN RATE *TB0084A
003700*                   PER REQUEST TB-0067                          *TB0084B
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 WORKING-STORAGE SECTION.
004400 01  CT-DAYS-PER-YEAR              PIC 9(03)V99 VALUE 365.25.
004500 01  CT-TRADING-DAYS-YEAR          PIC 9(03) VALUE 252.
004600 01  WKS-I                         PIC 9(05) COMP VALUE ZERO.
004700 01  WKS-CN-NEGATIVE               PIC 9(05) COMP VALUE ZERO.
004800 01  WKS-CN-WINS                   PIC 9(05) COMP VALUE ZERO.
004900 01  WKS-EDIT-DAYS                 PIC 9(05) VALUE ZERO.
005000 01  WKS-EDIT-DAYS-R REDEFINES WKS-EDIT-DAYS.
005100     05  WKS-ED-HUNDREDS            PIC 9(03).
005200     05  WKS-ED-UNITS               PIC 9(02).
005300 01  WKS-EDIT-COUNT                PIC 9(05) VALUE ZERO.
005400 01  WKS-EDIT-COUNT-R REDEFINES WKS-EDIT-COUNT.
005500     05  WKS-EC-THOUSANDS           PIC 9(02).
005600     05  WKS-EC-REST                PIC 9(03).
005700 01  WKS-EDIT-ITER                 PIC 9(02) VALUE ZERO.
005800 01  WKS-EDIT-ITER-R REDEFINES WKS-EDIT-ITER.
005900     05  WKS-EI-TENS                PIC 9(01).
006000     05  WKS-EI-UNITS               PIC 9(01).
006100*****************************************************************
006200*        GENERIC WORK ARRAY - LOADED FROM WHICHEVER SERIES     *
006300*        (RETURNS OR TRADE P/L) IS BEING SUMMARISED, SO ONE     *
006400*        MEAN/VARIANCE PAIR OF PARAGRAPHS SERVES BOTH.           *
006500*****************************************************************
006600 01  WKS-CALC-ARRAY.
006700     05  WKS-CALC-ENTRY OCCURS 260 TIMES PIC S9(13)V9(04) COMP-3.
006800 01  WKS-CALC-COUNT                PIC 9(05) COMP VALUE ZERO.
006900 01  WKS-CALC-SUM                  PIC S9(15)V9(04) COMP-3 VALUE ZERO.
007000 01  WKS-CALC-MEAN                 PIC S9(13)V9(04) COMP-3 VALUE ZERO.
007100 01  WKS-CALC-VARIANCE             PIC S9(13)V9(08) COMP-3 VALUE ZERO.
007200 01  WKS-CALC-STDDEV               PIC S9(13)V9(04) COMP-3 VALUE ZERO.
007300 01  WKS-CALC-DEV                  PIC S9(13)V9(04) COMP-3 VALUE ZERO.
007400 01  WKS-RETURN-SERIES.
007500     05  WKS-RETURN-ENTRY OCCURS 260 TIMES PIC S9(03)V9(08) COMP-3.
007600 01  WKS-RETURN-COUNT              PIC 9(05) COMP VALUE ZERO.
007700 01  WKS-DOWNSIDE-DEV              PIC S9(03)V9(08) COMP-3 VALUE ZERO.
007800*****************************************************************
007900*        NEWTON-RAPHSON SQUARE ROOT - GENERIC IN/OUT PAIR.      *
008000*****************************************************************
008100 01  WKS-SQRT-IN                   PIC S9(15)V9(08) COMP-3 VALUE ZERO.
008200 01  WKS-SQRT-OUT                  PIC S9(13)V9(08) COMP-3 VALUE ZERO.
008300 01  WKS-SQRT-GUESS                PIC S9(13)V9(08) COMP-3 VALUE ZERO.
008400 01  WKS-SQRT-ITER                 PIC 9(02) COMP VALUE ZERO.
008500*****************************************************************
008600*        FRACTIONAL-POWER UTILITY - X ** Y VIA INTEGER PART BY *
008700*        REPEATED MULTIPLICATION AND FRACTIONAL PART BY         *
008800*        REPEATED SQUARE-ROOTING OF THE BINARY EXPANSION.       *
008900*****************************************************************
009000 01  WKS-PW-BASE                   PIC S9(09)V9(06) COMP-3 VALUE ZERO.
009100 01  WKS-PW-EXPONENT               PIC S9(05)V9(06) COMP-3 VALUE ZERO.
009200 01  WKS-PW-RESULT                 PIC S9(09)V9(06) COMP-3 VALUE ZERO.
009300 01  WKS-PW-INT-PART               PIC 9(05) COMP VALUE ZERO.
009400 01  WKS-PW-FRAC-PART              PIC S9(01)V9(06) COMP-3 VALUE ZERO.
009500 01  WKS-PW-FRAC-RESULT            PIC S9(09)V9(06) COMP-3 VALUE ZERO.
009600 01  WKS-PW-CUR-ROOT                PIC S9(09)V9(06) COMP-3 VALUE ZERO.
009700 01  WKS-PW-REMAINING              PIC S9(01)V9(06) COMP-3 VALUE ZERO.
009800 01  WKS-PW-BIT                    PIC 9(05) COMP VALUE ZERO.
009900 01  WKS-MESSAGE-AREA.
010000     05  ME-TRACE                   PIC X(60) VALUE SPACES.
010100     05  FILLER                     PIC X(20) VALUE SPACES.
010200 LINKAGE SECTION.
010300 01  LK-METRIC-PARMS.
010400     05  LK-NAV-COUNT              PIC 9(05) COMP.
010500     05  LK-NAV OCCURS 260 TIMES   PIC S9(13)V99.
010600     05  LK-INITIAL-CAPITAL        PIC S9(13)V99.
010700     05  LK-FINAL-CAPITAL          PIC S9(13)V99.
010800     05  LK-DAYS                   PIC 9(05) COMP.
010900     05  LK-PNL-COUNT              PIC 9(05) COMP.
011000     05  LK-PNL OCCURS 260 TIMES   PIC S9(13)V99.
011100     05  LK-TOTAL-RETURN-PCT       PIC S9(03)V9(04).
011200     05  LK-CAGR                   PIC S9(03)V9(04).
011300     05  LK-WIN-RATE               PIC S9(01)V9(04).
011400     05  LK-PROFIT-FACTOR          PIC S9(05)V9(04).
011500     05  LK-SQN                    PIC S9(03)V9(04).
011600     05  LK-SHARPE                 PIC S9(03)V9(04).
011700     05  LK-SORTINO                PIC S9(03)V9(04).
011800     05  LK-MAX-DRAWDOWN           PIC S9(01)V9(04).
011900     05  LK-CALMAR                 PIC S9(05)V9(04).
012000     05  LK-VOLATILITY             PIC S9(03)V9(04).
012100     05  FILLER                    PIC X(20).
012200 PROCEDURE DIVISION USING LK-METRIC-PARMS.
012300*****************************************************************
012400*        M A I N   L I N E   -   T B M E T R I C                *
012500*****************************************************************
012600 0000-MAIN-LINE SECTION.
012700     PERFORM 0100-TOTAL-RETURN THRU 0100-EXIT
012800     PERFORM 0150-BUILD-RETURN-SERIES THRU 0150-EXIT
012900     PERFORM 0200-CAGR THRU 0200-EXIT
013000     PERFORM 0300-TRADE-STATS THRU 0300-EXIT
013100     PERFORM 0400-SQN THRU 0400-EXIT
013200     PERFORM 0500-SHARPE THRU 0500-EXIT
013300     PERFORM 0600-SORTINO THRU 0600-EXIT
013400     PERFORM 0700-MAX-DRAWDOWN THRU 0700-EXIT
013500     PERFORM 0800-CALMAR THRU 0800-EXIT
013600     PERFORM 0900-VOLATILITY THRU 0900-EXIT
013700     MOVE SPACES TO ME-TRACE
013800     STRING 'TBMETRIC RUN COMPLETE' DELIMITED BY SIZE INTO ME-TRACE
013900     DISPLAY ME-TRACE UPON CONSOLE
014000     GOBACK.
014100 0000-EXIT.
014200     EXIT.
014300*****************************************************************
014400*    0100  TOTAL RETURN PERCENT = (FINAL - INITIAL) / INITIAL.  *
014500*****************************************************************
014600 0100-TOTAL-RETURN SECTION.
014700     IF LK-INITIAL-CAPITAL = 0
014800        MOVE ZERO TO LK-TOTAL-RETURN-PCT
014900     ELSE
015000        COMPUTE LK-TOTAL-RETURN-PCT ROUNDED =
015100                (LK-FINAL-CAPITAL - LK-INITIAL-CAPITAL)
015200                / LK-INITIAL-CAPITAL
015300     END-IF.
015400 0100-EXIT.
015500     EXIT.
015600*****************************************************************
015700*    0150  RETURNS SERIES FROM CONSECUTIVE NAV PAIRS WHERE THE  *
015800*    PRIOR NAV IS POSITIVE.                                       *
015900*****************************************************************
016000 0150-BUILD-RETURN-SERIES SECTION.
016100     MOVE ZERO TO WKS-RETURN-COUNT
016200     IF LK-NAV-COUNT > 1
016300        PERFORM 0160-ADD-ONE-RETURN THRU 0160-EXIT
016400           VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > LK-NAV-COUNT
016500     END-IF.
016600 0150-EXIT.
016700     EXIT.
016800 0160-ADD-ONE-RETURN SECTION.
016900     IF LK-NAV (WKS-I - 1) > 0
017000        ADD 1 TO WKS-RETURN-COUNT
017100        COMPUTE WKS-RETURN-ENTRY (WKS-RETURN-COUNT) ROUNDED =
017200                (LK-NAV (WKS-I) - LK-NAV (WKS-I - 1))
017300                / LK-NAV (WKS-I - 1)
017400     END-IF.
017500 0160-EXIT.
017600     EXIT.
017700*****************************************************************
017800*    0200  CAGR = (FINAL / INITIAL) ** (365.25 / DAYS) - 1.     *
017900*****************************************************************
018000 0200-CAGR SECTION.
018100     MOVE ZERO TO LK-CAGR
018200     IF LK-DAYS > 0 AND LK-INITIAL-CAPITAL > 0
018300        AND LK-FINAL-CAPITAL > 0
018400        COMPUTE WKS-PW-BASE ROUNDED =
018500                LK-FINAL-CAPITAL / LK-INITIAL-CAPITAL
018600        COMPUTE WKS-PW-EXPONENT ROUNDED =
018700                CT-DAYS-PER-YEAR / LK-DAYS
018800        PERFORM 9200-POWER-XY THRU 9200-EXIT
018900        COMPUTE LK-CAGR ROUNDED = WKS-PW-RESULT - 1
019000     END-IF.
019100 0200-EXIT.
019200     EXIT.
019300*****************************************************************
019400*    0300  WIN RATE AND PROFIT FACTOR FROM THE TRADE P/L ARRAY. *
019500*****************************************************************
019600 0300-TRADE-STATS SECTION.
019700     MOVE ZERO TO WKS-CN-WINS
019800     MOVE ZERO TO WKS-CALC-SUM
019900     MOVE ZERO TO WKS-CALC-DEV
020000     IF LK-PNL-COUNT = 0
020100        MOVE ZERO TO LK-WIN-RATE
020200        MOVE ZERO TO LK-PROFIT-FACTOR
020300     ELSE
020400        PERFORM 0310-CLASSIFY-PNL THRU 0310-EXIT
020500           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > LK-PNL-COUNT
020600        COMPUTE LK-WIN-RATE ROUNDED = WKS-CN-WINS / LK-PNL-COUNT
020700        IF WKS-CALC-DEV = 0 AND WKS-CN-WINS = LK-PNL-COUNT
020800           AND WKS-CALC-SUM > 0
020900           MOVE 999 TO LK-PROFIT-FACTOR
021000        ELSE
021100           IF WKS-CALC-DEV = 0
021200              MOVE ZERO TO LK-PROFIT-FACTOR
021300           ELSE
021400              COMPUTE LK-PROFIT-FACTOR ROUNDED =
021500                      WKS-CALC-SUM / WKS-CALC-DEV
021600           END-IF
021700        END-IF
021800     END-IF.
021900 0300-EXIT.
022000     EXIT.
022100*****************************************************************
022200*    0310  ACCUMULATE GROSS PROFIT (WKS-CALC-SUM) AND GROSS     *
022300*    ABSOLUTE LOSS (WKS-CALC-DEV, REUSED HERE AS AN ACCUMULATOR)*
022400*    AND COUNT WINS.                                              *
022500*****************************************************************
022600 0310-CLASSIFY-PNL SECTION.
022700     IF LK-PNL (WKS-I) > 0
022800        ADD 1 TO WKS-CN-WINS
022900        ADD LK-PNL (WKS-I) TO WKS-CALC-SUM
023000     ELSE
023100        IF LK-PNL (WKS-I) < 0
023200           SUBTRACT LK-PNL (WKS-I) FROM WKS-CALC-DEV
023300        END-IF
023400     END-IF.
023500 0310-EXIT.
023600     EXIT.
023700*****************************************************************
023800*    0400  SQN = (MEAN P/L / SAMPLE STDDEV P/L) * SQRT(M).      *
023900*****************************************************************
024000 0400-SQN SECTION.
024100     MOVE ZERO TO LK-SQN
024200     IF LK-PNL-COUNT >= 2
024300        PERFORM 9500-LOAD-CALC-ARRAY-PNL THRU 9500-EXIT
024400        PERFORM 9300-CALC-MEAN THRU 9300-EXIT
024500        PERFORM 9400-CALC-VARIANCE THRU 9400-EXIT
024600        IF WKS-CALC-STDDEV NOT = 0
024700           MOVE LK-PNL-COUNT TO WKS-SQRT-IN
024800           PERFORM 9100-SQRT-NEWTON THRU 9100-EXIT
024900           COMPUTE LK-SQN ROUNDED =
025000                   (WKS-CALC-MEAN / WKS-CALC-STDDEV) * WKS-SQRT-OUT
025100        END-IF
025200     END-IF.
025300 0400-EXIT.
025400     EXIT.
025500*****************************************************************
025600*    0500  SHARPE = (MEAN R / SAMPLE STDDEV R) * SQRT(252).     *
025700*****************************************************************
025800 0500-SHARPE SECTION.
025900     MOVE ZERO TO LK-SHARPE
026000     IF WKS-RETURN-COUNT >= 2
026100        PERFORM 9600-LOAD-CALC-ARRAY-RETURNS THRU 9600-EXIT
026200        PERFORM 9300-CALC-MEAN THRU 9300-EXIT
026300        PERFORM 9400-CALC-VARIANCE THRU 9400-EXIT
026400        IF WKS-CALC-STDDEV NOT = 0
026500           MOVE CT-TRADING-DAYS-YEAR TO WKS-SQRT-IN
026600           PERFORM 9100-SQRT-NEWTON THRU 9100-EXIT
026700           COMPUTE LK-SHARPE ROUNDED =
026800                   (WKS-CALC-MEAN / WKS-CALC-STDDEV) * WKS-SQRT-OUT
026900        END-IF
027000     END-IF.
027100 0500-EXIT.
027200     EXIT.
027300*****************************************************************
027400*    0600  SORTINO - DOWNSIDE DEVIATION OVER NEGATIVE RETURNS   *
027500*    ONLY.  999 WHEN THERE ARE NO NEGATIVE RETURNS.               *
027600*****************************************************************
027700 0600-SORTINO SECTION.
027800     MOVE ZERO TO LK-SORTINO
027900     MOVE ZERO TO WKS-CN-NEGATIVE
028000     MOVE ZERO TO WKS-CALC-SUM
028100     MOVE ZERO TO WKS-DOWNSIDE-DEV
028200     IF WKS-RETURN-COUNT >= 1
028300        PERFORM 0610-SUM-NEG-SQUARED THRU 0610-EXIT
028400           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-RETURN-COUNT
028500        IF WKS-CN-NEGATIVE = 0
028600           MOVE 999 TO LK-SORTINO
028700        ELSE
028800           COMPUTE WKS-SQRT-IN ROUNDED =
028900                   WKS-CALC-SUM / WKS-CN-NEGATIVE
029000           PERFORM 9100-SQRT-NEWTON THRU 9100-EXIT
029100           MOVE WKS-SQRT-OUT TO WKS-DOWNSIDE-DEV
029200           IF WKS-DOWNSIDE-DEV NOT = 0
029300              PERFORM 9600-LOAD-CALC-ARRAY-RETURNS THRU 9600-EXIT
029400              PERFORM 9300-CALC-MEAN THRU 9300-EXIT
029500              MOVE CT-TRADING-DAYS-YEAR TO WKS-SQRT-IN
029600              PERFORM 9100-SQRT-NEWTON THRU 9100-EXIT
029700              COMPUTE LK-SORTINO ROUNDED =
029800                      (WKS-CALC-MEAN / WKS-DOWNSIDE-DEV) * WKS-SQRT-OUT
029900           END-IF
030000        END-IF
030100     END-IF.
030200 0600-EXIT.
030300     EXIT.
030400 0610-SUM-NEG-SQUARED SECTION.
030500     IF WKS-RETURN-ENTRY (WKS-I) < 0
030600        ADD 1 TO WKS-CN-NEGATIVE
030700        COMPUTE WKS-CALC-SUM =
030800                WKS-CALC-SUM +
030900                (WKS-RETURN-ENTRY (WKS-I) * WKS-RETURN-ENTRY (WKS-I))
031000     END-IF.
031100 0610-EXIT.
031200     EXIT.
031300*****************************************************************
031400*    0700  MAX DRAWDOWN = MAX OVER SERIES OF (PEAK - NAV)/PEAK. *
031500*****************************************************************
031600 0700-MAX-DRAWDOWN SECTION.
031700     MOVE ZERO TO LK-MAX-DRAWDOWN
031800     IF LK-NAV-COUNT > 0
031900        MOVE LK-NAV (1) TO WKS-CALC-MEAN
032000        PERFORM 0710-TRACK-PEAK THRU 0710-EXIT
032100           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > LK-NAV-COUNT
032200     END-IF.
032300 0700-EXIT.
032400     EXIT.
032500 0710-TRACK-PEAK SECTION.
032600     IF LK-NAV (WKS-I) > WKS-CALC-MEAN
032700        MOVE LK-NAV (WKS-I) TO WKS-CALC-MEAN
032800     ELSE
032900        IF WKS-CALC-MEAN > 0
033000           COMPUTE WKS-CALC-DEV ROUNDED =
033100                   (WKS-CALC-MEAN - LK-NAV (WKS-I)) / WKS-CALC-MEAN
033200           IF WKS-CALC-DEV > LK-MAX-DRAWDOWN
033300              MOVE WKS-CALC-DEV TO LK-MAX-DRAWDOWN
033400           END-IF
033500        END-IF
033600     END-IF.
033700 0710-EXIT.
033800     EXIT.
033900*****************************************************************
034000*    0800  CALMAR = CAGR / MAX DRAWDOWN.                         *
034100*****************************************************************
034200 0800-CALMAR SECTION.
034300     IF LK-MAX-DRAWDOWN = 0
034400        MOVE 999 TO LK-CALMAR
034500     ELSE
034600        IF LK-CAGR <= 0
034700           MOVE ZERO TO LK-CALMAR
034800        ELSE
034900           COMPUTE LK-CALMAR ROUNDED = LK-CAGR / LK-MAX-DRAWDOWN
035000        END-IF
035100     END-IF.
035200 0800-EXIT.
035300     EXIT.
035400*****************************************************************
035500*    0900  VOLATILITY = SAMPLE STDDEV(R) * SQRT(252).            *
035600*****************************************************************
035700 0900-VOLATILITY SECTION.
035800     MOVE ZERO TO LK-VOLATILITY
035900     IF WKS-RETURN-COUNT >= 2
036000        PERFORM 9600-LOAD-CALC-ARRAY-RETURNS THRU 9600-EXIT
036100        PERFORM 9300-CALC-MEAN THRU 9300-EXIT
036200        PERFORM 9400-CALC-VARIANCE THRU 9400-EXIT
036300        MOVE CT-TRADING-DAYS-YEAR TO WKS-SQRT-IN
036400        PERFORM 9100-SQRT-NEWTON THRU 9100-EXIT
036500        COMPUTE LK-VOLATILITY ROUNDED = WKS-CALC-STDDEV * WKS-SQRT-OUT
036600     END-IF.
036700 0900-EXIT.
036800     EXIT.
036900*****************************************************************
037000*    9100  NEWTON-RAPHSON SQUARE ROOT OF WKS-SQRT-IN INTO       *
037100*    WKS-SQRT-OUT.  TWENTY ITERATIONS IS AMPLE FOR THE FOUR-    *
037200*    DECIMAL PRECISION THIS SUITE REPORTS TO.                    *
037300*****************************************************************
037400 9100-SQRT-NEWTON SECTION.
037500     IF WKS-SQRT-IN <= 0
037600        MOVE ZERO TO WKS-SQRT-OUT
037700     ELSE
037800        IF WKS-SQRT-IN > 1
037900           COMPUTE WKS-SQRT-GUESS ROUNDED = WKS-SQRT-IN / 2
038000        ELSE
038100           MOVE WKS-SQRT-IN TO WKS-SQRT-GUESS
038200        END-IF
038300        PERFORM 9110-ONE-ITERATION THRU 9110-EXIT
038400           VARYING WKS-SQRT-ITER FROM 1 BY 1 UNTIL WKS-SQRT-ITER > 20
038500        MOVE WKS-SQRT-GUESS TO WKS-SQRT-OUT
038600     END-IF.
038700 9100-EXIT.
038800     EXIT.
038900 9110-ONE-ITERATION SECTION.
039000     IF WKS-SQRT-GUESS NOT = 0
039100        COMPUTE WKS-SQRT-GUESS ROUNDED =
039200                (WKS-SQRT-GUESS + (WKS-SQRT-IN / WKS-SQRT-GUESS)) / 2
039300     END-IF.
039400 9110-EXIT.
039500     EXIT.
039600*****************************************************************
039700*    9200  X ** Y = X ** INT(Y)  TIMES  X ** FRAC(Y).  THE      *
039800*    INTEGER PART IS REPEATED MULTIPLICATION; THE FRACTIONAL    *
039900*    PART IS THE BINARY-EXPANSION SQUARE-ROOT METHOD.            *
040000*****************************************************************
040100 9200-POWER-XY SECTION.
040200     MOVE WKS-PW-EXPONENT TO WKS-PW-INT-PART
040300     COMPUTE WKS-PW-FRAC-PART =
040400             WKS-PW-EXPONENT - WKS-PW-INT-PART
040500     MOVE 1 TO WKS-PW-RESULT
040600     PERFORM 9210-MULTIPLY-BASE THRU 9210-EXIT
040700        VARYING WKS-PW-BIT FROM 1 BY 1
040800        UNTIL WKS-PW-BIT > WKS-PW-INT-PART
040900     MOVE 1 TO WKS-PW-FRAC-RESULT
041000     MOVE WKS-PW-BASE TO WKS-PW-CUR-ROOT
041100     MOVE WKS-PW-FRAC-PART TO WKS-PW-REMAINING
041200     PERFORM 9220-FRACTIONAL-BIT THRU 9220-EXIT
041300        VARYING WKS-PW-BIT FROM 1 BY 1 UNTIL WKS-PW-BIT > 20
041400     COMPUTE WKS-PW-RESULT ROUNDED =
041500             WKS-PW-RESULT * WKS-PW-FRAC-RESULT.
041600 9200-EXIT.
041700     EXIT.
041800 9210-MULTIPLY-BASE SECTION.
041900     COMPUTE WKS-PW-RESULT ROUNDED = WKS-PW-RESULT * WKS-PW-BASE.
042000 9210-EXIT.
042100     EXIT.
042200 9220-FRACTIONAL-BIT SECTION.
042300     COMPUTE WKS-SQRT-IN ROUNDED = WKS-PW-CUR-ROOT
042400     PERFORM 9100-SQRT-NEWTON THRU 9100-EXIT
042500     MOVE WKS-SQRT-OUT TO WKS-PW-CUR-ROOT
042600     COMPUTE WKS-PW-REMAINING ROUNDED = WKS-PW-REMAINING * 2
042700     IF WKS-PW-REMAINING >= 1
042800        COMPUTE WKS-PW-FRAC-RESULT ROUNDED =
042900                WKS-PW-FRAC-RESULT * WKS-PW-CUR-ROOT
043000        SUBTRACT 1 FROM WKS-PW-REMAINING
043100     END-IF.
043200 9220-EXIT.
043300     EXIT.
043400*****************************************************************
043500*    9300  MEAN OF THE LOADED WKS-CALC-ARRAY.                    *
043600*****************************************************************
043700 9300-CALC-MEAN SECTION.
043800     MOVE ZERO TO WKS-CALC-SUM
043900     PERFORM 9310-ADD-TO-SUM THRU 9310-EXIT
044000        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CALC-COUNT
044100     IF WKS-CALC-COUNT = 0
044200        MOVE ZERO TO WKS-CALC-MEAN
044300     ELSE
044400        COMPUTE WKS-CALC-MEAN ROUNDED = WKS-CALC-SUM / WKS-CALC-COUNT
044500     END-IF.
044600 9300-EXIT.
044700     EXIT.
044800 9310-ADD-TO-SUM SECTION.
044900     ADD WKS-CALC-ENTRY (WKS-I) TO WKS-CALC-SUM.
045000 9310-EXIT.
045100     EXIT.
045200*****************************************************************
045300*    9400  SAMPLE VARIANCE (DIVIDE BY N-1) AND ITS SQUARE ROOT.  *
045400*****************************************************************
045500 9400-CALC-VARIANCE SECTION.
045600     MOVE ZERO TO WKS-CALC-VARIANCE
045700     MOVE ZERO TO WKS-CALC-STDDEV
045800     IF WKS-CALC-COUNT >= 2
045900        PERFORM 9410-SUM-SQ-DEV THRU 9410-EXIT
046000           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CALC-COUNT
046100        COMPUTE WKS-CALC-VARIANCE ROUNDED =
046200                WKS-CALC-VARIANCE / (WKS-CALC-COUNT - 1)
046300        COMPUTE WKS-SQRT-IN ROUNDED = WKS-CALC-VARIANCE
046400        PERFORM 9100-SQRT-NEWTON THRU 9100-EXIT
046500        MOVE WKS-SQRT-OUT TO WKS-CALC-STDDEV
046600     END-IF.
046700 9400-EXIT.
046800     EXIT.
046900 9410-SUM-SQ-DEV SECTION.
047000     COMPUTE WKS-CALC-DEV = WKS-CALC-ENTRY (WKS-I) - WKS-CALC-MEAN
047100     COMPUTE WKS-CALC-VARIANCE =
047200             WKS-CALC-VARIANCE + (WKS-CALC-DEV * WKS-CALC-DEV).
047300 9410-EXIT.
047400     EXIT.
047500*****************************************************************
047600*    9500  LOAD THE GENERIC CALC ARRAY FROM THE TRADE P/L LIST. *
047700*****************************************************************
047800 9500-LOAD-CALC-ARRAY-PNL SECTION.
047900     MOVE LK-PNL-COUNT TO WKS-CALC-COUNT
048000     PERFORM 9510-COPY-PNL-ENTRY THRU 9510-EXIT
048100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CALC-COUNT.
048200 9500-EXIT.
048300     EXIT.
048400 9510-COPY-PNL-ENTRY SECTION.
048500     MOVE LK-PNL (WKS-I) TO WKS-CALC-ENTRY (WKS-I).
048600 9510-EXIT.
048700     EXIT.
048800*****************************************************************
048900*    9600  LOAD THE GENERIC CALC ARRAY FROM THE RETURN SERIES.  *
049000*****************************************************************
049100 9600-LOAD-CALC-ARRAY-RETURNS SECTION.
049200     MOVE WKS-RETURN-COUNT TO WKS-CALC-COUNT
049300     PERFORM 9610-COPY-RETURN-ENTRY THRU 9610-EXIT
049400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CALC-COUNT.
049500 9600-EXIT.
049600     EXIT.
049700 9610-COPY-RETURN-ENTRY SECTION.
049800     MOVE WKS-RETURN-ENTRY (WKS-I) TO WKS-CALC-ENTRY (WKS-I).
049900 9610-EXIT.
050000     EXIT.
