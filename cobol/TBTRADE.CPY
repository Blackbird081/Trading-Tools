000100*****************************************************************
000200*                                                                *
000300*   TBTRADE  --  BACKTEST TRADE OUTPUT RECORD LAYOUT            *
000400*                                                                *
000500*   ONE RECORD PER SIMULATED FILL DURING TBBACK'S REPLAY.       *
000600*   TRD-ORDER-ID IS SYNTHETIC (BT-NNNNNN), NOT A REAL BROKER    *
000700*   ORDER NUMBER.                                                *
000800*                                                                *
000900*   MAINT LOG                                                   *
001000*   28/10/2022  DAR  ORIGINAL LAYOUT - TBCU0130                 *
001100*                                                                *
001200*****************************************************************
001300 01  TB-TRADE-REC.
001400     05  TRD-ORDER-ID             PIC X(12).
001500     05  TRD-SYMBOL               PIC X(10).
001600     05  TRD-SIDE                 PIC X(04).
001700     05  TRD-QTY                  PIC 9(09).
001800     05  TRD-PRICE                PIC 9(09)V9(02).
001900     05  TRD-DATE                 PIC 9(08).
002000     05  FILLER                   PIC X(38).
