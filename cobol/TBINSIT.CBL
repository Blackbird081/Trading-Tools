000100*****************************************************************
000200*                                                                *
000300*   PROGRAMMER  : M. H. VILLATORO (MHV)                         *
000400*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000500*   APPLICATION : TB - TRADING BATCH                             *
000600*   PROGRAM     : TBINSIT                                        *
000700*   TYPE        : SUBPROGRAM (CALLED)                            *
000800*   DESCRIPTION : SENTIMENT-SCORE TO SIGNAL-STRENGTH CONVERSION,*
000900*               : HEADLINE TRUNCATION AND KEY-POINT TRIMMING    *
001000*               : FOR THE NEWS-INSIGHT FEED.                     *
001100*   TICKET      : TB-0010                                        *
001200*                                                                *
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. TBINSIT.
001600 AUTHOR. M H VILLATORO.
001700 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
001800 DATE-WRITTEN. 08/30/1997.
001900 DATE-COMPILED.
002000 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002100*****************************************************************
002200*  C H A N G E   L O G                                          *
002300*  08/30/1997  MHV  ORIGINAL CODING PER REQUEST TB-0010          *TB0090A
002400*  02/09/1999  RRQ  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS   *TB0091A
002500*                   PROGRAM, NO CHANGES REQUIRED                 *TB0091B
002600*  07/18/2007  JLR  LOWERED HEADLINE LIMIT FROM 120 TO 100 CHARS*TB0092A
002700*                   PER REQUEST TB-0058                          *TB0092B
002800*  11/02/2019  DAR  CAPPED KEY POINTS AT FIVE PER REQUEST        *TB0093A
002900*                   TB-0109                                       *TB0093B
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 WORKING-STORAGE SECTION.
003600*****************************************************************
003700*        SIGNAL-STRENGTH TABLE - LEVEL NAME AND ITS FIXED       *
003800*        RECOMMENDATION TEXT.                                    *
003900*****************************************************************
004000 01  TABLA-SENALES.
004100     05  FILLER PIC X(72) VALUE
004200         'STRONG_BUY  STRONG POSITIVE SENTIMENT - CONSIDER INCREASING EXPOSURE    '.
004300     05  FILLER PIC X(72) VALUE
004400         'BUY         POSITIVE SENTIMENT - FAVOURABLE FOR ACCUMULATION            '.
004500     05  FILLER PIC X(72) VALUE
004600         'NEUTRAL     MIXED OR LOW-CONVICTION SENTIMENT - HOLD AND MONITOR        '.
004700     05  FILLER PIC X(72) VALUE
004800         'SELL        NEGATIVE SENTIMENT - CONSIDER REDUCING EXPOSURE             '.
004900     05  FILLER PIC X(72) VALUE
005000         'STRONG_SELL STRONG NEGATIVE SENTIMENT - CONSIDER EXITING POSITION       '.
005100 01  TSG-TABLE-R REDEFINES TABLA-SENALES.
005200     05  TSG-ENTRY OCCURS 5 TIMES INDEXED BY TSG-IX.
005300         10  TSG-LEVEL             PIC X(12).
005400         10  TSG-RECOMMENDATION    PIC X(60).
005500 77  WKS-I                          PIC 9(03) COMP VALUE ZERO.
005600 77  WKS-J                          PIC 9(03) COMP VALUE ZERO.
005700 77  WKS-CN-OUT-POINTS              PIC 9(02) COMP VALUE ZERO.
005800 77  WKS-CN-KEEP                    PIC 9(02) COMP VALUE ZERO.
005900 77  WKS-PERIOD-POS                 PIC 9(03) COMP VALUE ZERO.
006000 77  WKS-HEADLINE-LEN               PIC 9(03) COMP VALUE ZERO.
006100 01  WKS-SCORE-EDIT                PIC S9(01)V9(04) VALUE ZERO.
006200 01  WKS-SCORE-EDIT-R REDEFINES WKS-SCORE-EDIT.
006300     05  WKS-SE-SIGN                PIC X(01).
006400     05  WKS-SE-DIGITS              PIC 9(05).
006500 01  WKS-CONF-EDIT                 PIC 9(05) VALUE ZERO.
006600 01  WKS-CONF-EDIT-R REDEFINES WKS-CONF-EDIT.
006700     05  WKS-CE-WHOLE               PIC 9(01).
006800     05  WKS-CE-FRACTION            PIC 9(04).
006900 01  WKS-MESSAGE-AREA.
007000     05  ME-TRACE                   PIC X(60) VALUE SPACES.
007100     05  FILLER                     PIC X(20) VALUE SPACES.
007200 LINKAGE SECTION.
007300 01  LK-INSIT-PARMS.
007400     05  LK-SCORE                  PIC S9(01)V9(04).
007500     05  LK-LEVEL                  PIC X(12).
007600     05  LK-CONFIDENCE             PIC S9(01)V9(04).
007700     05  LK-RECOMMENDATION         PIC X(60).
007800     05  LK-HEADLINE-IN            PIC X(200).
007900     05  LK-HEADLINE-OUT           PIC X(100).
008000     05  LK-KEYPOINT-COUNT-IN      PIC 9(02) COMP.
008100     05  LK-KEYPOINT-IN OCCURS 20 TIMES PIC X(80).
008200     05  LK-KEYPOINT-COUNT-OUT     PIC 9(02) COMP.
008300     05  LK-KEYPOINT-OUT OCCURS 5 TIMES PIC X(80).
008400     05  FILLER                    PIC X(10).
008500 PROCEDURE DIVISION USING LK-INSIT-PARMS.
008600*****************************************************************
008700*        M A I N   L I N E   -   T B I N S I T                  *
008800*****************************************************************
008900 0000-MAIN-LINE SECTION.
009000     PERFORM 0100-SCORE-TO-LEVEL THRU 0100-EXIT
009100     PERFORM 0200-BUILD-HEADLINE THRU 0200-EXIT
009200     PERFORM 0300-TRIM-KEY-POINTS THRU 0300-EXIT
009300     MOVE SPACES TO ME-TRACE
009400     STRING 'TBINSIT LEVEL=' LK-LEVEL DELIMITED BY SIZE INTO ME-TRACE
009500     DISPLAY ME-TRACE UPON CONSOLE
009600     GOBACK.
009700 0000-EXIT.
009800     EXIT.
009900*****************************************************************
010000*    0100  SCORE TIERS AND CONFIDENCE = ABSOLUTE VALUE OF SCORE.*
010100*****************************************************************
010200 0100-SCORE-TO-LEVEL SECTION.
010300     IF LK-SCORE < 0
010400        COMPUTE LK-CONFIDENCE = ZERO - LK-SCORE
010500     ELSE
010600        MOVE LK-SCORE TO LK-CONFIDENCE
010700     END-IF
010800     EVALUATE TRUE
010900        WHEN LK-SCORE >= 0.6
011000             MOVE 1 TO TSG-IX
011100        WHEN LK-SCORE >= 0.2
011200             MOVE 2 TO TSG-IX
011300        WHEN LK-SCORE >= -0.2
011400             MOVE 3 TO TSG-IX
011500        WHEN LK-SCORE >= -0.6
011600             MOVE 4 TO TSG-IX
011700        WHEN OTHER
011800             MOVE 5 TO TSG-IX
011900     END-EVALUATE
012000     MOVE TSG-LEVEL (TSG-IX) TO LK-LEVEL
012100     MOVE TSG-RECOMMENDATION (TSG-IX) TO LK-RECOMMENDATION.
012200 0100-EXIT.
012300     EXIT.
012400*****************************************************************
012500*    0200  HEADLINE = TEXT UP TO THE FIRST PERIOD; TRUNCATED    *
012600*    TO 97 CHARS PLUS '...' WHEN LONGER THAN 100.                 *
012700*****************************************************************
012800 0200-BUILD-HEADLINE SECTION.
012900     MOVE ZERO TO WKS-PERIOD-POS
013000     PERFORM 0210-FIND-PERIOD THRU 0210-EXIT
013100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 200
013200     IF WKS-PERIOD-POS = 0
013300        MOVE LK-HEADLINE-IN TO LK-HEADLINE-OUT
013400     ELSE
013500        MOVE SPACES TO LK-HEADLINE-OUT
013600        MOVE LK-HEADLINE-IN (1:WKS-PERIOD-POS) TO LK-HEADLINE-OUT
013700     END-IF
013800     PERFORM 0220-MEASURE-LENGTH THRU 0220-EXIT
013900     IF WKS-HEADLINE-LEN > 100
014000        MOVE SPACES TO LK-HEADLINE-OUT
014100        MOVE LK-HEADLINE-IN (1:97) TO LK-HEADLINE-OUT
014200        MOVE '...' TO LK-HEADLINE-OUT (98:3)
014300     END-IF.
014400 0200-EXIT.
014500     EXIT.
014600 0210-FIND-PERIOD SECTION.
014700     IF WKS-PERIOD-POS = 0
014800        AND LK-HEADLINE-IN (WKS-I:1) = '.'
014900        MOVE WKS-I TO WKS-PERIOD-POS
015000     END-IF.
015100 0210-EXIT.
015200     EXIT.
015300*****************************************************************
015400*    0220  LENGTH OF THE ORIGINAL HEADLINE TEXT, TRAILING       *
015500*    SPACES EXCLUDED, VIA A RIGHT-TO-LEFT NON-BLANK SCAN.        *
015600*****************************************************************
015700 0220-MEASURE-LENGTH SECTION.
015800     MOVE 200 TO WKS-HEADLINE-LEN
015900     PERFORM 0230-SHRINK-ONE THRU 0230-EXIT
016000        VARYING WKS-I FROM 200 BY -1 UNTIL WKS-I < 1.
016100 0220-EXIT.
016200     EXIT.
016300 0230-SHRINK-ONE SECTION.
016400     IF WKS-HEADLINE-LEN = WKS-I
016500        AND LK-HEADLINE-IN (WKS-I:1) = SPACE
016600        SUBTRACT 1 FROM WKS-HEADLINE-LEN
016700     END-IF.
016800 0230-EXIT.
016900     EXIT.
017000*****************************************************************
017100*    0300  KEEP AT MOST FIVE KEY POINTS, IN THE ORIGINAL ORDER. *
017200*****************************************************************
017300 0300-TRIM-KEY-POINTS SECTION.
017400     MOVE ZERO TO WKS-CN-OUT-POINTS
017500     IF LK-KEYPOINT-COUNT-IN > 5
017600        MOVE 5 TO WKS-CN-KEEP
017700     ELSE
017800        MOVE LK-KEYPOINT-COUNT-IN TO WKS-CN-KEEP
017900     END-IF
018000     PERFORM 0310-COPY-ONE-POINT THRU 0310-EXIT
018100        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-CN-KEEP
018200     MOVE WKS-CN-OUT-POINTS TO LK-KEYPOINT-COUNT-OUT.
018300 0300-EXIT.
018400     EXIT.
018500 0310-COPY-ONE-POINT SECTION.
018600     ADD 1 TO WKS-CN-OUT-POINTS
018700     MOVE LK-KEYPOINT-IN (WKS-J) TO LK-KEYPOINT-OUT (WKS-CN-OUT-POINTS).
018800 0310-EXIT.
018900     EXIT.
