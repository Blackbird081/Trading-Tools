000100*****************************************************************
000150*                                                               *
000200*   PROGRAMMER  : J. L. RIVAS (JLR)                             *
000250*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000300*   APPLICATION : TB - TRADING BATCH                            *
000350*   PROGRAM     : TBSCREEN                                      *
000400*   TYPE        : BATCH - CANDIDATE SCREENING                   *
000450*   DESCRIPTION : FILTERS CANDIDATES BY EXCHANGE, VOLUME AND    *
000500*               : PRICE RANGE AND PRODUCES THE WATCHLIST        *
000550*   TICKET      : TB-0042                                       *
000600*                                                               *
000650*****************************************************************
000700 IDENTIFICATION DIVISION.
000750 PROGRAM-ID. TBSCREEN.
000800 AUTHOR. J L RIVAS.
000850 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
000900 DATE-WRITTEN. 10/03/1994.
000950 DATE-COMPILED.
001000 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001050*****************************************************************
001100*  C H A N G E   L O G                                         *
001150* 10/03/1994  JLR  ORIGINAL PROGRAM - CANDIDATE FILTER FOR      *TB0112A
001200*                  THE WATCHLIST.                               *TB0112B
001250* 05/19/1995  JLR  ADDED MINIMUM AND MAXIMUM PRICE-RANGE        *TB0113A
001300*                  FILTER.                                      *TB0113B
001350* 01/11/1997  MHV  EXPANDED ALLOWED EXCHANGE SET TO UP TO 3     *TB0114A
001400*                  CODES ON THE PARM CARD.                      *TB0114B
001450* 02/09/1999  DAR  YEAR 2000 REVIEW - PARM CARD DATE FIELDS     *TB0115A
001500*                  EXPANDED TO 4-POSITION YEAR.                 *TB0115B
001550* 06/28/2002  JLR  ADDED SCANNED AND MATCHED CANDIDATE          *TB0116A
001600*                  COUNTS.                                      *TB0116B
001650* 03/15/2006  MHV  ADJUSTED DEFAULT MINIMUM VOLUME AND          *TB0117A
001700*                  PRICE-RANGE VALUES.                          *TB0117B
001750* 09/02/2020  DAR  GENERAL COMMENT REVIEW AND INSTALLATION      *TB0118A
001800*                  STANDARD.                                    *TB0118B
001850*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CANDIDATES-FILE ASSIGN TO CANDIDS
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-CANDIDATES.
004900     SELECT WATCHLIST-FILE  ASSIGN TO WATCHLST
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-WATCHLIST.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  CANDIDATES-FILE
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 80 CHARACTERS.
005800     COPY TBCANDR.
005900*
006000 FD  WATCHLIST-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 80 CHARACTERS.
006300     COPY TBWLIST.
006400*
006500 WORKING-STORAGE SECTION.
006600*
006800     COPY TBPARM.
006900*
007000 01  WKS-FILE-STATUS-AREA.
007100     05  FS-CANDIDATES           PIC X(02) VALUE SPACES.
007200         88  FS-CANDIDATES-OK              VALUE '00'.
007300         88  FS-CANDIDATES-EOF              VALUE '10'.
007400     05  FS-WATCHLIST            PIC X(02) VALUE SPACES.
007500         88  FS-WATCHLIST-OK               VALUE '00'.
007600     05  FSE-FILE-ERROR          PIC X(01) VALUE 'N'.
007700         88  FSE-ERROR-FOUND               VALUE 'Y'.
007800     05  FILLER                  PIC X(03) VALUE SPACES.
007900*
008000 01  WKS-SWITCHES.
008100     05  SW-CANDIDATES-EOF-FLAG  PIC X(01) VALUE 'N'.
008200         88  SW-CANDIDATES-EOF             VALUE 'Y'.
008300     05  SW-EXCH-MATCH           PIC X(01) VALUE 'N'.
008400         88  SW-EXCH-IS-ALLOWED            VALUE 'Y'.
008500     05  SW-CANDIDATE-KEPT       PIC X(01) VALUE 'N'.
008600         88  SW-KEEP-CANDIDATE             VALUE 'Y'.
008700     05  FILLER                  PIC X(04) VALUE SPACES.
008800*
008900 01  WKS-COUNTERS.
009000     05  CN-CAND-SCANNED         PIC 9(07) COMP VALUE ZERO.
009100     05  CN-CAND-MATCHED         PIC 9(07) COMP VALUE ZERO.
009200     05  WKS-EXCH-SUB            PIC 9(01) COMP VALUE ZERO.
009300     05  FILLER                  PIC X(02) VALUE SPACES.
009400*
009500*    CONJUNTO DE BOLSAS PERMITIDAS - SE DESGLOSA EL CAMPO DE
009600*    LA PARM CARD EN 3 CODIGOS DE 5 POSICIONES
009700*
009800 01  WKS-ALLOWED-EXCH-DUMMY      PIC X(15) VALUE SPACES.
009900 01  WKS-ALLOWED-EXCH-R REDEFINES WKS-ALLOWED-EXCH-DUMMY.
010000     05  WKS-AE-SLOT OCCURS 3 TIMES
010100             INDEXED BY WKS-AE-IX  PIC X(05).
010200*
010300*    DESGLOSE DE VOLUMEN MINIMO PARA EDICION DEL REPORTE
010400*
010500 01  WKS-VOLUME-EDIT             PIC 9(12).
010600 01  WKS-VOLUME-EDIT-R REDEFINES WKS-VOLUME-EDIT.
010700     05  WKS-VE-MILLONES         PIC 9(06).
010800     05  WKS-VE-RESTO            PIC 9(06).
010900*
011000*    DESGLOSE DEL PORCENTAJE DE COINCIDENCIA PARA EL TRAILER
011100*
011200 01  WKS-MATCH-PCT               PIC 9(03)V99 VALUE ZERO.
011300 01  WKS-MATCH-PCT-R REDEFINES WKS-MATCH-PCT.
011400     05  WKS-MP-ENTERO           PIC 9(03).
011500     05  WKS-MP-DECIMAL          PIC 9(02).
011600*
011700 PROCEDURE DIVISION.
011800*
011900 0000-MAIN-LINE SECTION.
012000 0000-MAIN.
012100     PERFORM 0100-INITIALIZE      THRU 0100-EXIT
012200     PERFORM 0200-READ-CANDIDATE  THRU 0200-EXIT
012300     PERFORM 0300-SCREEN-ONE      THRU 0300-EXIT
012400         UNTIL SW-CANDIDATES-EOF
012500     PERFORM 0900-PRINT-TRAILER   THRU 0900-EXIT
012600     CLOSE CANDIDATES-FILE WATCHLIST-FILE
012700     STOP RUN.
012800 0000-EXIT.
012900     EXIT.
013000*
013100 0100-INITIALIZE SECTION.
013200 0100-BEGIN.
013300     OPEN INPUT  CANDIDATES-FILE
013400     IF NOT FS-CANDIDATES-OK
013500         MOVE 'Y' TO FSE-FILE-ERROR
013600     END-IF
013700     OPEN OUTPUT WATCHLIST-FILE
013800     IF NOT FS-WATCHLIST-OK
013900         MOVE 'Y' TO FSE-FILE-ERROR
014000     END-IF
014100     IF FSE-ERROR-FOUND
014200         DISPLAY 'TBSCREEN - ERROR ABRIENDO ARCHIVOS'
014300         STOP RUN
014400     END-IF
014500     ACCEPT TB-PARM-CARD FROM SYSIN
014600     IF PRM-ALLOWED-EXCH = SPACES
014700         MOVE 'HOSE ' TO WKS-AE-SLOT (1)
014800     ELSE
014900         MOVE PRM-ALLOWED-EXCH TO WKS-ALLOWED-EXCH-DUMMY
015000     END-IF
015100     IF PRM-MIN-VOLUME = ZERO
015200         MOVE 100000 TO PRM-MIN-VOLUME
015300     END-IF
015400     IF PRM-MIN-PRICE = ZERO
015500         MOVE 5000 TO PRM-MIN-PRICE
015600     END-IF
015700     IF PRM-MAX-PRICE = ZERO
015800         MOVE 500000 TO PRM-MAX-PRICE
015900     END-IF.
016000 0100-EXIT.
016100     EXIT.
016200*
016300 0200-READ-CANDIDATE SECTION.
016400 0200-BEGIN.
016500     READ CANDIDATES-FILE
016600         AT END
016700             SET SW-CANDIDATES-EOF TO TRUE
016800         NOT AT END
016900             ADD 1 TO CN-CAND-SCANNED
017000     END-READ.
017100 0200-EXIT.
017200     EXIT.
017300*
017400 0300-SCREEN-ONE SECTION.
017500 0300-BEGIN.
017600     MOVE 'N' TO SW-CANDIDATE-KEPT
017700     PERFORM 0310-TEST-EXCHANGE THRU 0310-EXIT
017800     IF SW-EXCH-IS-ALLOWED
017900         IF CAND-VOLUME >= PRM-MIN-VOLUME
018000             IF CAND-PRICE >= PRM-MIN-PRICE
018100                 AND CAND-PRICE <= PRM-MAX-PRICE
018200                 MOVE 'Y' TO SW-CANDIDATE-KEPT
018300             END-IF
018400         END-IF
018500     END-IF
018600     IF SW-KEEP-CANDIDATE
018700         MOVE CAND-SYMBOL TO WLST-SYMBOL
018800         WRITE TB-WATCHLIST-REC
018900         ADD 1 TO CN-CAND-MATCHED
019000     END-IF
019100     PERFORM 0200-READ-CANDIDATE THRU 0200-EXIT.
019200 0300-EXIT.
019300     EXIT.
019400*
019500*    VERIFICA SI LA BOLSA DEL CANDIDATO ESTA EN EL CONJUNTO
019600*    PERMITIDO DE LA PARM CARD
019700*
019800 0310-TEST-EXCHANGE SECTION.
019900 0310-BEGIN.
020000     MOVE 'N' TO SW-EXCH-MATCH
020100     PERFORM 0320-TEST-ONE-SLOT THRU 0320-EXIT
020200         VARYING WKS-AE-IX FROM 1 BY 1
020300         UNTIL WKS-AE-IX > 3.
020400 0310-EXIT.
020500     EXIT.
020600*
020700 0320-TEST-ONE-SLOT SECTION.
020800 0320-BEGIN.
020900     IF WKS-AE-SLOT (WKS-AE-IX) NOT = SPACES
021000         IF CAND-EXCHANGE = WKS-AE-SLOT (WKS-AE-IX)
021100             MOVE 'Y' TO SW-EXCH-MATCH
021200             SET WKS-AE-IX TO 3
021300         END-IF
021400     END-IF.
021500 0320-EXIT.
021600     EXIT.
021700*
021800 0900-PRINT-TRAILER SECTION.
021900 0900-BEGIN.
022000     MOVE CN-CAND-SCANNED TO WKS-VOLUME-EDIT
022100     DISPLAY 'TBSCREEN - CANDIDATOS ESCANEADOS  : ' CN-CAND-SCANNED
022200     DISPLAY 'TBSCREEN - CANDIDATOS COINCIDENTES: ' CN-CAND-MATCHED.
022300 0900-EXIT.
022400     EXIT.
