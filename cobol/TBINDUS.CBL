000100*****************************************************************
000200*                                                                *
000300*   PROGRAMMER  : J. L. RIVAS (JLR)                              *
000400*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000500*   APPLICATION : TB - TRADING BATCH                             *
000600*   PROGRAM     : TBINDUS                                        *
000700*   TYPE        : SUBPROGRAM (CALLED)                            *
000800*   DESCRIPTION : ICB INDUSTRY-CODE ROUTER AND SECTOR-SPECIFIC  *
000900*               : RATIO RATING TABLES FOR BANKING, REAL ESTATE, *
001000*               : AND TECHNOLOGY ISSUERS.                        *
001100*   TICKET      : TB-0007                                        *
001200*                                                                *
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. TBINDUS.
001600 AUTHOR. J L RIVAS.
001700 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
001800 DATE-WRITTEN. 04/11/1996.
001900 DATE-COMPILED.
002000 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002100*****************************************************************
002200*  C H A N G E   L O G                                          *
002300*  04/11/1996  JLR  ORIGINAL CODING PER REQUEST TB-0007 -       *TB0060A
002400*                   BANKING RATIOS ONLY                          *TB0060B
002500*  06/19/1997  JLR  ADDED REAL ESTATE SECTOR TABLE PER TB-0018  *TB0061A
002600*  02/09/1999  RRQ  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS   *TB0062A
002700*                   PROGRAM, NO CHANGES REQUIRED                 *TB0062B
002800*  11/14/2004  MHV  ADDED CONSUMER/HEALTHCARE/UTILITIES/OILGAS/ *TB0063A
002900*                   MANUFACTURING/RETAIL/TRANSPORTATION CODES   *TB0063B
003000*                   TO ROUTER TABLE PER REQUEST TB-0055          *TB0063C
003100*  08/02/2016  DAR  ADDED TECHNOLOGY SECTOR RATIO TABLE PER     *TB0064A
003200*                   REQUEST TB-0088                               *TB0064B
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 WORKING-STORAGE SECTION.
003900*****************************************************************
004000*        ICB ROUTER TABLE - FOUR-DIGIT CODE TO INDUSTRY TYPE.   *
004100*        LOOKUP TRIES AN EXACT FOUR-DIGIT MATCH FIRST, THEN A   *
004200*        TWO-DIGIT PREFIX MATCH ON THE SAME TABLE.                *
004300*****************************************************************
004400 01  TABLA-RUTEO-ICB.
004500     05  FILLER PIC X(15) VALUE '8300BANKING    '.
004600     05  FILLER PIC X(15) VALUE '8350BANKING    '.
004700     05  FILLER PIC X(15) VALUE '8500INSURANCE  '.
004800     05  FILLER PIC X(15) VALUE '8600REALESTATE '.
004900     05  FILLER PIC X(15) VALUE '9500TECHNOLOGY '.
005000     05  FILLER PIC X(15) VALUE '2700CONSUMER   '.
005100     05  FILLER PIC X(15) VALUE '2300CONSUMER   '.
005200     05  FILLER PIC X(15) VALUE '3700HEALTHCARE '.
005300     05  FILLER PIC X(15) VALUE '5700UTILITIES  '.
005400     05  FILLER PIC X(15) VALUE '0500OILGAS     '.
005500     05  FILLER PIC X(15) VALUE '1300MANUFACTURI'.
005600     05  FILLER PIC X(15) VALUE '1700MANUFACTURI'.
005700     05  FILLER PIC X(15) VALUE '3300RETAIL     '.
005800     05  FILLER PIC X(15) VALUE '5300TRANSPORTAT'.
005900     05  FILLER PIC X(15) VALUE '5500TRANSPORTAT'.
006000 01  TBI-TABLE-R REDEFINES TABLA-RUTEO-ICB.
006100     05  TBI-ENTRY OCCURS 15 TIMES INDEXED BY TBI-IX.
006200         10  TBI-CODE          PIC X(04).
006300         10  TBI-TYPE          PIC X(11).
006400 77  WKS-CN-SLOT                   PIC 9(01) COMP VALUE ZERO.
006500 77  WKS-FOUND-SW                  PIC X(01) VALUE 'N'.
006600     88  WKS-CODE-FOUND                     VALUE 'Y'.
006700 01  WKS-RATIO                    PIC S9(05)V9(06) VALUE ZERO.
006800 01  WKS-RATIO-R REDEFINES WKS-RATIO.
006900     05  WKS-RATIO-WHOLE           PIC S9(05).
007000     05  WKS-RATIO-FRACTION        PIC 9(06).
007100 01  WKS-SLOT-COUNT-EDIT           PIC 9(01) VALUE ZERO.
007200 01  WKS-SLOT-COUNT-EDIT-R REDEFINES WKS-SLOT-COUNT-EDIT.
007300     05  WKS-SC-DIGIT              PIC 9(01).
007400 01  WKS-MESSAGE-AREA.
007500     05  ME-TRACE                  PIC X(60) VALUE SPACES.
007600     05  FILLER                    PIC X(20) VALUE SPACES.
007700 LINKAGE SECTION.
007800 01  LK-INDUS-PARMS.
007900     05  LK-ICB-CODE              PIC X(04).
008000     05  LK-INDUSTRY-TYPE         PIC X(11).
008100     05  LK-NII                   PIC S9(13).
008200     05  LK-EARNING-ASSETS        PIC S9(13).
008300     05  LK-TOTAL-ASSETS          PIC S9(13).
008400     05  LK-BAD-DEBT              PIC S9(13).
008500     05  LK-TOTAL-LOANS           PIC S9(13).
008600     05  LK-CAR                   PIC S9(01)V9(04).
008700     05  LK-TOTAL-DEPOSITS        PIC S9(13).
008800     05  LK-OPER-EXPENSES         PIC S9(13).
008900     05  LK-OPER-INCOME           PIC S9(13).
009000     05  LK-INVENTORY             PIC S9(13).
009100     05  LK-DE-RATIO              PIC S9(03)V9(04).
009200     05  LK-REVENUE               PIC S9(13).
009300     05  LK-COGS                  PIC S9(13).
009400     05  LK-CASH                  PIC S9(13).
009500     05  LK-SHORT-DEBT            PIC S9(13).
009600     05  LK-RD-EXPENSE            PIC S9(13).
009700     05  LK-OPER-PROFIT           PIC S9(13).
009800     05  LK-REV-GROWTH            PIC S9(03)V9(04).
009900     05  LK-RECURRING-REV         PIC S9(13).
010000     05  LK-INTANGIBLES           PIC S9(13).
010100     05  LK-RATING OCCURS 5 TIMES.
010200         10  LK-RATING-NAME       PIC X(12).
010300         10  LK-RATING-VALUE      PIC S9(03)V9(04).
010400         10  LK-RATING-TIER       PIC X(16).
010500     05  FILLER                   PIC X(10).
010600 PROCEDURE DIVISION USING LK-INDUS-PARMS.
010700*****************************************************************
010800*        M A I N   L I N E   -   T B I N D U S                  *
010900*****************************************************************
011000 0000-MAIN-LINE SECTION.
011100     MOVE SPACES TO LK-INDUSTRY-TYPE
011200     PERFORM 0900-CLEAR-RATINGS THRU 0900-EXIT
011300     PERFORM 0100-ROUTE-ICB THRU 0100-EXIT
011400     IF LK-INDUSTRY-TYPE = 'BANKING'
011500        PERFORM 0200-RATE-BANKING THRU 0200-EXIT
011600     END-IF
011700     IF LK-INDUSTRY-TYPE = 'REALESTATE'
011800        PERFORM 0300-RATE-REALESTATE THRU 0300-EXIT
011900     END-IF
012000     IF LK-INDUSTRY-TYPE = 'TECHNOLOGY'
012100        PERFORM 0400-RATE-TECHNOLOGY THRU 0400-EXIT
012200     END-IF
012300     MOVE SPACES TO ME-TRACE
012400     STRING 'TBINDUS TYPE=' LK-INDUSTRY-TYPE
012500            DELIMITED BY SIZE INTO ME-TRACE
012600     DISPLAY ME-TRACE UPON CONSOLE
012700     GOBACK.
012800 0000-EXIT.
012900     EXIT.
013000*****************************************************************
013100*    0100  EXACT FOUR-DIGIT MATCH, ELSE TWO-DIGIT PREFIX MATCH  *
013200*    ON THE SAME ROUTER TABLE, ELSE GENERAL.                     *
013300*****************************************************************
013400 0100-ROUTE-ICB SECTION.
013500     MOVE 'N' TO WKS-FOUND-SW
013600     PERFORM 0110-CHECK-EXACT THRU 0110-EXIT
013700        VARYING TBI-IX FROM 1 BY 1 UNTIL TBI-IX > 15
013800     IF NOT WKS-CODE-FOUND
013900        PERFORM 0120-CHECK-PREFIX THRU 0120-EXIT
014000           VARYING TBI-IX FROM 1 BY 1 UNTIL TBI-IX > 15
014100     END-IF
014200     IF NOT WKS-CODE-FOUND
014300        MOVE 'GENERAL' TO LK-INDUSTRY-TYPE
014400     END-IF.
014500 0100-EXIT.
014600     EXIT.
014700 0110-CHECK-EXACT SECTION.
014800     IF NOT WKS-CODE-FOUND AND TBI-CODE (TBI-IX) = LK-ICB-CODE
014900        MOVE TBI-TYPE (TBI-IX) TO LK-INDUSTRY-TYPE
015000        MOVE 'Y' TO WKS-FOUND-SW
015100     END-IF.
015200 0110-EXIT.
015300     EXIT.
015400 0120-CHECK-PREFIX SECTION.
015500     IF NOT WKS-CODE-FOUND
015600        AND TBI-CODE (TBI-IX) (1:2) = LK-ICB-CODE (1:2)
015700        MOVE TBI-TYPE (TBI-IX) TO LK-INDUSTRY-TYPE
015800        MOVE 'Y' TO WKS-FOUND-SW
015900     END-IF.
016000 0120-EXIT.
016100     EXIT.
016200*****************************************************************
016300*    0200  BANKING RATIOS - NIM, NPL, CAR, LDR, CIR.             *
016400*****************************************************************
016500 0200-RATE-BANKING SECTION.
016600     MOVE 1 TO WKS-CN-SLOT
016700     MOVE 'NIM' TO LK-RATING-NAME (WKS-CN-SLOT)
016800     IF LK-EARNING-ASSETS NOT = 0
016900        COMPUTE LK-RATING-VALUE (WKS-CN-SLOT) ROUNDED =
017000                LK-NII / LK-EARNING-ASSETS
017100     ELSE
017200        IF LK-TOTAL-ASSETS NOT = 0
017300           COMPUTE LK-RATING-VALUE (WKS-CN-SLOT) ROUNDED =
017400                   LK-NII / LK-TOTAL-ASSETS
017500        END-IF
017600     END-IF
017700     IF LK-EARNING-ASSETS = 0 AND LK-TOTAL-ASSETS = 0
017800        MOVE 'NO-DATA' TO LK-RATING-TIER (WKS-CN-SLOT)
017900     ELSE
018000        EVALUATE TRUE
018100           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.04
018200                MOVE 'GOOD' TO LK-RATING-TIER (WKS-CN-SLOT)
018300           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.03
018400                MOVE 'FAIR' TO LK-RATING-TIER (WKS-CN-SLOT)
018500           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.02
018600                MOVE 'AVERAGE' TO LK-RATING-TIER (WKS-CN-SLOT)
018700           WHEN OTHER
018800                MOVE 'WATCH' TO LK-RATING-TIER (WKS-CN-SLOT)
018900        END-EVALUATE
019000     END-IF
019100     MOVE 2 TO WKS-CN-SLOT
019200     MOVE 'NPL' TO LK-RATING-NAME (WKS-CN-SLOT)
019300     IF LK-TOTAL-LOANS NOT = 0
019400        COMPUTE LK-RATING-VALUE (WKS-CN-SLOT) ROUNDED =
019500                LK-BAD-DEBT / LK-TOTAL-LOANS
019600        EVALUATE TRUE
019700           WHEN LK-RATING-VALUE (WKS-CN-SLOT) <= 0.01
019800                MOVE 'GOOD' TO LK-RATING-TIER (WKS-CN-SLOT)
019900           WHEN LK-RATING-VALUE (WKS-CN-SLOT) <= 0.02
020000                MOVE 'FAIR' TO LK-RATING-TIER (WKS-CN-SLOT)
020100           WHEN LK-RATING-VALUE (WKS-CN-SLOT) <= 0.03
020200                MOVE 'AVERAGE' TO LK-RATING-TIER (WKS-CN-SLOT)
020300           WHEN OTHER
020400                MOVE 'RISK' TO LK-RATING-TIER (WKS-CN-SLOT)
020500        END-EVALUATE
020600     ELSE
020700        MOVE 'NO-DATA' TO LK-RATING-TIER (WKS-CN-SLOT)
020800     END-IF
020900     MOVE 3 TO WKS-CN-SLOT
021000     MOVE 'CAR' TO LK-RATING-NAME (WKS-CN-SLOT)
021100     MOVE LK-CAR TO LK-RATING-VALUE (WKS-CN-SLOT)
021200     EVALUATE TRUE
021300        WHEN LK-CAR >= 0.12
021400             MOVE 'GOOD' TO LK-RATING-TIER (WKS-CN-SLOT)
021500        WHEN LK-CAR >= 0.10
021600             MOVE 'FAIR' TO LK-RATING-TIER (WKS-CN-SLOT)
021700        WHEN LK-CAR >= 0.08
021800             MOVE 'AVERAGE' TO LK-RATING-TIER (WKS-CN-SLOT)
021900        WHEN OTHER
022000             MOVE 'RISK' TO LK-RATING-TIER (WKS-CN-SLOT)
022100     END-EVALUATE
022200     MOVE 4 TO WKS-CN-SLOT
022300     MOVE 'LDR' TO LK-RATING-NAME (WKS-CN-SLOT)
022400     IF LK-TOTAL-DEPOSITS NOT = 0
022500        COMPUTE LK-RATING-VALUE (WKS-CN-SLOT) ROUNDED =
022600                LK-TOTAL-LOANS / LK-TOTAL-DEPOSITS
022700        EVALUATE TRUE
022800           WHEN LK-RATING-VALUE (WKS-CN-SLOT) <= 0.75
022900                MOVE 'GOOD' TO LK-RATING-TIER (WKS-CN-SLOT)
023000           WHEN LK-RATING-VALUE (WKS-CN-SLOT) <= 0.85
023100                MOVE 'FAIR' TO LK-RATING-TIER (WKS-CN-SLOT)
023200           WHEN LK-RATING-VALUE (WKS-CN-SLOT) <= 0.90
023300                MOVE 'AVERAGE' TO LK-RATING-TIER (WKS-CN-SLOT)
023400           WHEN OTHER
023500                MOVE 'RISK' TO LK-RATING-TIER (WKS-CN-SLOT)
023600        END-EVALUATE
023700     ELSE
023800        MOVE 'NO-DATA' TO LK-RATING-TIER (WKS-CN-SLOT)
023900     END-IF
024000     MOVE 5 TO WKS-CN-SLOT
024100     MOVE 'CIR' TO LK-RATING-NAME (WKS-CN-SLOT)
024200     IF LK-OPER-INCOME NOT = 0
024300        COMPUTE LK-RATING-VALUE (WKS-CN-SLOT) ROUNDED =
024400                LK-OPER-EXPENSES / LK-OPER-INCOME
024500        EVALUATE TRUE
024600           WHEN LK-RATING-VALUE (WKS-CN-SLOT) <= 0.35
024700                MOVE 'GOOD' TO LK-RATING-TIER (WKS-CN-SLOT)
024800           WHEN LK-RATING-VALUE (WKS-CN-SLOT) <= 0.45
024900                MOVE 'FAIR' TO LK-RATING-TIER (WKS-CN-SLOT)
025000           WHEN LK-RATING-VALUE (WKS-CN-SLOT) <= 0.55
025100                MOVE 'AVERAGE' TO LK-RATING-TIER (WKS-CN-SLOT)
025200           WHEN OTHER
025300                MOVE 'WATCH' TO LK-RATING-TIER (WKS-CN-SLOT)
025400        END-EVALUATE
025500     ELSE
025600        MOVE 'NO-DATA' TO LK-RATING-TIER (WKS-CN-SLOT)
025700     END-IF.
025800 0200-EXIT.
025900     EXIT.
026000*****************************************************************
026100*    0300  REAL ESTATE RATIOS - INVENTORY/ASSETS, D/E, GROSS   *
026200*    MARGIN, CASH/SHORT-TERM DEBT.                                *
026300*****************************************************************
026400 0300-RATE-REALESTATE SECTION.
026500     MOVE 1 TO WKS-CN-SLOT
026600     MOVE 'INV-ASSETS' TO LK-RATING-NAME (WKS-CN-SLOT)
026700     IF LK-TOTAL-ASSETS NOT = 0
026800        COMPUTE LK-RATING-VALUE (WKS-CN-SLOT) ROUNDED =
026900                LK-INVENTORY / LK-TOTAL-ASSETS
027000        EVALUATE TRUE
027100           WHEN LK-RATING-VALUE (WKS-CN-SLOT) > 0.70
027200                MOVE 'WATCH' TO LK-RATING-TIER (WKS-CN-SLOT)
027300           WHEN LK-RATING-VALUE (WKS-CN-SLOT) < 0.40
027400                MOVE 'LOW' TO LK-RATING-TIER (WKS-CN-SLOT)
027500           WHEN OTHER
027600                MOVE 'NORMAL' TO LK-RATING-TIER (WKS-CN-SLOT)
027700        END-EVALUATE
027800     ELSE
027900        MOVE 'NO-DATA' TO LK-RATING-TIER (WKS-CN-SLOT)
028000     END-IF
028100     MOVE 2 TO WKS-CN-SLOT
028200     MOVE 'DEBT-EQUITY' TO LK-RATING-NAME (WKS-CN-SLOT)
028300     MOVE LK-DE-RATIO TO LK-RATING-VALUE (WKS-CN-SLOT)
028400     EVALUATE TRUE
028500        WHEN LK-DE-RATIO <= 1.0
028600             MOVE 'GOOD' TO LK-RATING-TIER (WKS-CN-SLOT)
028700        WHEN LK-DE-RATIO <= 2.0
028800             MOVE 'ACCEPTABLE' TO LK-RATING-TIER (WKS-CN-SLOT)
028900        WHEN LK-DE-RATIO <= 3.0
029000             MOVE 'WATCH' TO LK-RATING-TIER (WKS-CN-SLOT)
029100        WHEN OTHER
029200             MOVE 'HIGH-RISK' TO LK-RATING-TIER (WKS-CN-SLOT)
029300     END-EVALUATE
029400     MOVE 3 TO WKS-CN-SLOT
029500     MOVE 'GROSS-MARGIN' TO LK-RATING-NAME (WKS-CN-SLOT)
029600     IF LK-REVENUE NOT = 0
029700        COMPUTE LK-RATING-VALUE (WKS-CN-SLOT) ROUNDED =
029800                (LK-REVENUE - LK-COGS) / LK-REVENUE
029900        EVALUATE TRUE
030000           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.40
030100                MOVE 'GOOD' TO LK-RATING-TIER (WKS-CN-SLOT)
030200           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.25
030300                MOVE 'FAIR' TO LK-RATING-TIER (WKS-CN-SLOT)
030400           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.15
030500                MOVE 'AVERAGE' TO LK-RATING-TIER (WKS-CN-SLOT)
030600           WHEN OTHER
030700                MOVE 'LOW' TO LK-RATING-TIER (WKS-CN-SLOT)
030800        END-EVALUATE
030900     ELSE
031000        MOVE 'NO-DATA' TO LK-RATING-TIER (WKS-CN-SLOT)
031100     END-IF
031200     MOVE 4 TO WKS-CN-SLOT
031300     MOVE 'CASH-STDEBT' TO LK-RATING-NAME (WKS-CN-SLOT)
031400     IF LK-SHORT-DEBT NOT = 0
031500        COMPUTE LK-RATING-VALUE (WKS-CN-SLOT) ROUNDED =
031600                LK-CASH / LK-SHORT-DEBT
031700        EVALUATE TRUE
031800           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.5
031900                MOVE 'GOOD' TO LK-RATING-TIER (WKS-CN-SLOT)
032000           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.3
032100                MOVE 'FAIR' TO LK-RATING-TIER (WKS-CN-SLOT)
032200           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.1
032300                MOVE 'WATCH' TO LK-RATING-TIER (WKS-CN-SLOT)
032400           WHEN OTHER
032500                MOVE 'LIQUIDITY-RISK' TO LK-RATING-TIER (WKS-CN-SLOT)
032600        END-EVALUATE
032700     ELSE
032800        MOVE 'NO-DATA' TO LK-RATING-TIER (WKS-CN-SLOT)
032900     END-IF.
033000 0300-EXIT.
033100     EXIT.
033200*****************************************************************
033300*    0400  TECHNOLOGY RATIOS - R&D/REVENUE, RULE OF 40,         *
033400*    RECURRING REVENUE, INTANGIBLES/ASSETS.                      *
033500*****************************************************************
033600 0400-RATE-TECHNOLOGY SECTION.
033700     MOVE 1 TO WKS-CN-SLOT
033800     MOVE 'RD-REVENUE' TO LK-RATING-NAME (WKS-CN-SLOT)
033900     IF LK-REVENUE NOT = 0
034000        COMPUTE LK-RATING-VALUE (WKS-CN-SLOT) ROUNDED =
034100                LK-RD-EXPENSE / LK-REVENUE
034200        EVALUATE TRUE
034300           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.10
034400                MOVE 'STRONG' TO LK-RATING-TIER (WKS-CN-SLOT)
034500           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.05
034600                MOVE 'NORMAL' TO LK-RATING-TIER (WKS-CN-SLOT)
034700           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.02
034800                MOVE 'LOW' TO LK-RATING-TIER (WKS-CN-SLOT)
034900           WHEN OTHER
035000                MOVE 'VERY-LOW' TO LK-RATING-TIER (WKS-CN-SLOT)
035100        END-EVALUATE
035200     ELSE
035300        MOVE 'NO-DATA' TO LK-RATING-TIER (WKS-CN-SLOT)
035400     END-IF
035500     MOVE 2 TO WKS-CN-SLOT
035600     MOVE 'RULE-OF-40' TO LK-RATING-NAME (WKS-CN-SLOT)
035700     IF LK-REVENUE NOT = 0
035800        COMPUTE WKS-RATIO ROUNDED =
035900                (LK-REV-GROWTH * 100) +
036000                ((LK-OPER-PROFIT / LK-REVENUE) * 100)
036100        MOVE WKS-RATIO TO LK-RATING-VALUE (WKS-CN-SLOT)
036200        EVALUATE TRUE
036300           WHEN WKS-RATIO >= 40
036400                MOVE 'GOOD' TO LK-RATING-TIER (WKS-CN-SLOT)
036500           WHEN WKS-RATIO >= 20
036600                MOVE 'FAIR' TO LK-RATING-TIER (WKS-CN-SLOT)
036700           WHEN WKS-RATIO >= 0
036800                MOVE 'IMPROVE' TO LK-RATING-TIER (WKS-CN-SLOT)
036900           WHEN OTHER
037000                MOVE 'POOR' TO LK-RATING-TIER (WKS-CN-SLOT)
037100        END-EVALUATE
037200     ELSE
037300        MOVE 'NO-DATA' TO LK-RATING-TIER (WKS-CN-SLOT)
037400     END-IF
037500     MOVE 3 TO WKS-CN-SLOT
037600     MOVE 'RECUR-REV' TO LK-RATING-NAME (WKS-CN-SLOT)
037700     IF LK-REVENUE NOT = 0
037800        COMPUTE LK-RATING-VALUE (WKS-CN-SLOT) ROUNDED =
037900                LK-RECURRING-REV / LK-REVENUE
038000        EVALUATE TRUE
038100           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.60
038200                MOVE 'GOOD' TO LK-RATING-TIER (WKS-CN-SLOT)
038300           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.30
038400                MOVE 'FAIR' TO LK-RATING-TIER (WKS-CN-SLOT)
038500           WHEN OTHER
038600                MOVE 'PROJECT-DEPENDENT' TO LK-RATING-TIER (WKS-CN-SLOT)
038700        END-EVALUATE
038800     ELSE
038900        MOVE 'NO-DATA' TO LK-RATING-TIER (WKS-CN-SLOT)
039000     END-IF
039100     MOVE 4 TO WKS-CN-SLOT
039200     MOVE 'INTANG-ASSET' TO LK-RATING-NAME (WKS-CN-SLOT)
039300     IF LK-TOTAL-ASSETS NOT = 0
039400        COMPUTE LK-RATING-VALUE (WKS-CN-SLOT) ROUNDED =
039500                LK-INTANGIBLES / LK-TOTAL-ASSETS
039600        EVALUATE TRUE
039700           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.30
039800                MOVE 'ASSET-LIGHT' TO LK-RATING-TIER (WKS-CN-SLOT)
039900           WHEN LK-RATING-VALUE (WKS-CN-SLOT) >= 0.10
040000                MOVE 'AVERAGE' TO LK-RATING-TIER (WKS-CN-SLOT)
040100           WHEN OTHER
040200                MOVE 'ASSET-HEAVY' TO LK-RATING-TIER (WKS-CN-SLOT)
040300        END-EVALUATE
040400     ELSE
040500        MOVE 'NO-DATA' TO LK-RATING-TIER (WKS-CN-SLOT)
040600     END-IF.
040700 0400-EXIT.
040800     EXIT.
040900*****************************************************************
041000*    0900  CLEAR ALL FIVE RATING SLOTS BEFORE ROUTING.           *
041100*****************************************************************
041200 0900-CLEAR-RATINGS SECTION.
041300     PERFORM 0910-CLEAR-ONE-SLOT THRU 0910-EXIT
041400        VARYING WKS-CN-SLOT FROM 1 BY 1 UNTIL WKS-CN-SLOT > 5.
041500 0900-EXIT.
041600     EXIT.
041700 0910-CLEAR-ONE-SLOT SECTION.
041800     MOVE SPACES TO LK-RATING-NAME (WKS-CN-SLOT)
041900     MOVE ZERO TO LK-RATING-VALUE (WKS-CN-SLOT)
042000     MOVE SPACES TO LK-RATING-TIER (WKS-CN-SLOT).
042100 0910-EXIT.
042200     EXIT.
