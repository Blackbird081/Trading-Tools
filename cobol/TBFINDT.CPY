000100*****************************************************************
000200*                                                                *
000300*   TBFINDT  --  FINANCIAL STATEMENT RECORD LAYOUT              *
000400*                                                                *
000500*   ONE RECORD PER SYMBOL PER PERIOD TAG (FIN-PERIOD = CURR OR  *
000600*   PREV).  TBFUND MATCHES THE TWO ROWS FOR A SYMBOL IN MEMORY  *
000700*   TO GET THE PRIOR-PERIOD COMPARISONS EARLY-WARNING NEEDS.    *
000800*   BANKING/TECH-ONLY FIELDS ARE ZERO WHEN NOT APPLICABLE.      *
000900*                                                                *
001000*   MAINT LOG                                                   *
001100*   17/06/2018  JLR  ORIGINAL LAYOUT - TBCU0002                 *
001200*   09/09/2021  MHV  ADDED BANKING METRIC FIELDS - TBCU0110     *
001300*   02/02/2023  DAR  ADDED TECH-SECTOR METRIC FIELDS - TBCU0140 *
001400*                                                                *
001500*****************************************************************
001600 01  TB-FINDATA-REC.
001700     05  FIN-SYMBOL               PIC X(10).
001800     05  FIN-PERIOD               PIC X(04).
001900         88  FIN-PERIOD-CURR               VALUE 'CURR'.
002000         88  FIN-PERIOD-PREV               VALUE 'PREV'.
002100     05  FIN-NET-INCOME           PIC S9(13).
002200     05  FIN-EBT                  PIC S9(13).
002300     05  FIN-OPER-PROFIT          PIC S9(13).
002400     05  FIN-REVENUE              PIC S9(13).
002500     05  FIN-COGS                 PIC S9(13).
002600     05  FIN-TOTAL-ASSETS         PIC S9(13).
002700     05  FIN-TOTAL-EQUITY         PIC S9(13).
002800     05  FIN-TOTAL-DEBT           PIC S9(13).
002900     05  FIN-INVENTORY            PIC S9(13).
003000     05  FIN-CASH                 PIC S9(13).
003100     05  FIN-SHORT-DEBT           PIC S9(13).
003200     05  FIN-OPER-CF              PIC S9(13).
003300     05  FIN-ROE                  PIC S9(01)V9(04).
003400     05  FIN-DE-RATIO             PIC S9(03)V9(04).
003500     05  FIN-CURRENT-RATIO        PIC S9(03)V9(04).
003600     05  FIN-NET-MARGIN           PIC S9(01)V9(04).
003700     05  FIN-ALTMAN-Z             PIC S9(03)V9(02).
003800     05  FIN-PIOTROSKI-F          PIC 9(01).
003900     05  FIN-ICB-CODE             PIC X(04).
004000     05  FIN-NII                  PIC S9(13).
004100     05  FIN-EARNING-ASSETS       PIC S9(13).
004200     05  FIN-TOTAL-LOANS          PIC S9(13).
004300     05  FIN-TOTAL-DEPOSITS       PIC S9(13).
004400     05  FIN-BAD-DEBT             PIC S9(13).
004500     05  FIN-CAR                  PIC S9(01)V9(04).
004600     05  FIN-OPER-EXPENSES        PIC S9(13).
004700     05  FIN-OPER-INCOME          PIC S9(13).
004800     05  FIN-RD-EXPENSE           PIC S9(13).
004900     05  FIN-RECURRING-REV        PIC S9(13).
005000     05  FIN-INTANGIBLES          PIC S9(13).
005100     05  FIN-REV-GROWTH           PIC S9(03)V9(04).
005200     05  FILLER                   PIC X(28).
