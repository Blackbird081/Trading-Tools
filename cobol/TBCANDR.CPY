000100*****************************************************************
000200*                                                                *
000300*   TBCANDR  --  SCREENING CANDIDATE MASTER RECORD LAYOUT       *
000400*                                                                *
000500*   ONE RECORD PER TICKER PER RUN.  SOURCE:  DAILY MARKET FEED  *
000600*   EXTRACT (CANDIDATES FILE).  USED BY TBSCREEN AS THE         *
000700*   SCREENING UNIVERSE.                                         *
000800*                                                                *
000900*   MAINT LOG                                                   *
001000*   19/02/2019  JLR  ORIGINAL LAYOUT - TBCU0001                 *
001100*   03/11/2021  MHV  ADDED CAND-PE-RATIO - TBCU0114             *
001200*   22/07/1998  RRQ  YEAR-2000 REVIEW - DATE FIELDS OK AS-IS    *
001300*                                                                *
001400*****************************************************************
001500 01  TB-CANDIDATE-REC.
001600     05  CAND-SYMBOL             PIC X(10).
001700     05  CAND-EXCHANGE           PIC X(05).
001800         88  CAND-EXCH-HOSE               VALUE 'HOSE '.
001900         88  CAND-EXCH-HNX                VALUE 'HNX  '.
002000         88  CAND-EXCH-UPCOM              VALUE 'UPCOM'.
002100     05  CAND-PRICE               PIC 9(09).
002200     05  CAND-VOLUME              PIC 9(12).
002300     05  CAND-EPS-GROWTH          PIC S9(03)V9(04).
002400     05  CAND-PE-RATIO            PIC S9(05)V9(02).
002500     05  FILLER                   PIC X(46).
