000100*****************************************************************
000200*                                                                *
000300*   TBPOSIT  --  PORTFOLIO POSITION SNAPSHOT RECORD LAYOUT      *
000400*                                                                *
000500*   ONE RECORD PER SYMBOL HELD.  SNAPSHOT IS TAKEN AT THE START *
000600*   OF THE BATCH WINDOW - POS-SELLABLE-QTY ALREADY REFLECTS     *
000700*   TBSETTLE'S T+2.5 RULE AS OF THE SNAPSHOT TIME.              *
000800*                                                                *
000900*   MAINT LOG                                                   *
001000*   02/03/2019  JLR  ORIGINAL LAYOUT - TBCU0009                 *
001100*                                                                *
001200*****************************************************************
001300 01  TB-POSITION-REC.
001400     05  POS-SYMBOL               PIC X(10).
001500     05  POS-QTY                  PIC 9(09).
001600     05  POS-SELLABLE-QTY         PIC 9(09).
001700     05  POS-RECEIVING-T1         PIC 9(09).
001800     05  POS-RECEIVING-T2         PIC 9(09).
001900     05  POS-AVG-PRICE            PIC 9(09).
002000     05  POS-MKT-PRICE            PIC 9(09).
002100     05  FILLER                   PIC X(37).
