000100*****************************************************************
000200*                                                                *
000300*   PROGRAMMER  : D. A. REYES (DAR)                              *
000400*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000500*   APPLICATION : TB - TRADING BATCH                             *
000600*   PROGRAM     : TBFACIC                                        *
000700*   TYPE        : SUBPROGRAM (CALLED) - FUNCTION-CODE DISPATCH  *
000800*   DESCRIPTION : SPEARMAN RANK INFORMATION COEFFICIENT BETWEEN *
000900*               : FACTOR SCORE AND SELECTION INDICATOR;         *
001000*               : PORTFOLIO TURNOVER; ROUND-TRIP TRANSACTION    *
001100*               : COST MODEL.  ONE OF THREE FUNCTIONS IS RUN    *
001200*               : PER CALL, SELECTED BY LK-FUNCTION-CODE.        *
001300*   TICKET      : TB-0008                                        *
001400*                                                                *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. TBFACIC.
001800 AUTHOR. D A REYES.
001900 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
002000 DATE-WRITTEN. 07/22/1997.
002100 DATE-COMPILED.
002200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002300*****************************************************************
002400*  C H A N G E   L O G                                          *
002500*  07/22/1997  DAR  ORIGINAL CODING PER REQUEST TB-0008 -       *TB0070A
002600*                   TURNOVER AND COST FUNCTIONS ONLY             *TB0070B
002700*  01/11/1999  RRQ  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS   *TB0071A
002800*                   PROGRAM, NO CHANGES REQUIRED                 *TB0071B
002900*  05/30/2003  MHV  ADDED SPEARMAN RANK IC FUNCTION PER REQUEST *TB0072A
003000*                   TB-0044                                      *TB0072B
003100*  12/17/2021  JLR  RAISED SYMBOL TABLE FROM 50 TO 100 ENTRIES  *TB0073A
003200*                   PER REQUEST TB-0116                          *TB0073B
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 WORKING-STORAGE SECTION.
003900 77  WKS-I                          PIC 9(03) COMP VALUE ZERO.
004000 77  WKS-J                          PIC 9(03) COMP VALUE ZERO.
004100 77  WKS-CN-NEXT-RANK               PIC 9(03) COMP VALUE ZERO.
004200 77  WKS-CN-GREATER                 PIC 9(03) COMP VALUE ZERO.
004300 77  WKS-CN-SYMDIFF                 PIC 9(03) COMP VALUE ZERO.
004400 77  WKS-CN-MAX-SIDE                PIC 9(03) COMP VALUE ZERO.
004500 77  WKS-FOUND-SW                   PIC X(01) VALUE 'N'.
004600     88  WKS-SYMBOL-FOUND                    VALUE 'Y'.
004700 01  WKS-FACTOR-RANK.
004800     05  WKS-FR-ENTRY OCCURS 100 TIMES PIC 9(03) COMP.
004900 01  WKS-SELECT-RANK.
005000     05  WKS-SR-ENTRY OCCURS 100 TIMES PIC 9(03) COMP.
005100 01  WKS-D-VALUE                   PIC S9(03) COMP VALUE ZERO.
005200 01  WKS-SUM-D-SQUARED             PIC S9(09) COMP VALUE ZERO.
005300 01  WKS-SUM-D-SQUARED-R REDEFINES WKS-SUM-D-SQUARED.
005400     05  WKS-SDS-SIGN               PIC X(01).
005500     05  FILLER                     PIC X(03).
005600 01  WKS-DENOM                     PIC S9(09) COMP VALUE ZERO.
005700 01  WKS-N                         PIC 9(03) COMP VALUE ZERO.
005800 01  WKS-N-SQUARED                 PIC S9(09) COMP VALUE ZERO.
005900 01  WKS-N-EDIT                    PIC 9(03) VALUE ZERO.
006000 01  WKS-N-EDIT-R REDEFINES WKS-N-EDIT.
006100     05  WKS-NE-HUNDREDS            PIC 9(01).
006200     05  WKS-NE-REST                PIC 9(02).
006300 01  WKS-EDIT-COST-BPS             PIC 9(05) VALUE ZERO.
006400 01  WKS-EDIT-COST-BPS-R REDEFINES WKS-EDIT-COST-BPS.
006500     05  WKS-ECB-HUNDREDS           PIC 9(03).
006600     05  WKS-ECB-UNITS              PIC 9(02).
006700 01  WKS-MESSAGE-AREA.
006800     05  ME-TRACE                   PIC X(60) VALUE SPACES.
006900     05  FILLER                     PIC X(20) VALUE SPACES.
007000 LINKAGE SECTION.
007100 01  LK-FACIC-PARMS.
007200     05  LK-FUNCTION-CODE          PIC X(04).
007300         88  LK-FN-IC                        VALUE 'IC  '.
007400         88  LK-FN-TURN                      VALUE 'TURN'.
007500         88  LK-FN-COST                      VALUE 'COST'.
007600     05  LK-SYMBOL-COUNT           PIC 9(03) COMP.
007700     05  LK-FACTOR-SCORE OCCURS 100 TIMES    PIC S9(05)V9(04).
007800     05  LK-SELECTED-FLAG OCCURS 100 TIMES   PIC X(01).
007900         88  LK-IS-SELECTED                  VALUE 'Y'.
008000     05  LK-IC-RESULT              PIC S9(01)V9(04).
008100     05  LK-OLD-COUNT              PIC 9(03) COMP.
008200     05  LK-OLD-SYMBOL OCCURS 100 TIMES      PIC X(10).
008300     05  LK-NEW-COUNT              PIC 9(03) COMP.
008400     05  LK-NEW-SYMBOL OCCURS 100 TIMES      PIC X(10).
008500     05  LK-TURNOVER-RESULT        PIC S9(01)V9(04).
008600     05  LK-COST-PRICE             PIC S9(07)V99.
008700     05  LK-COST-SIDE              PIC X(04).
008800         88  LK-SIDE-BUY                     VALUE 'BUY '.
008900         88  LK-SIDE-SELL                    VALUE 'SELL'.
009000     05  LK-COST-BPS               PIC 9(05).
009100     05  LK-COST-ADJ-PRICE         PIC S9(07)V99.
009200     05  LK-COST-ROUNDTRIP-PCT     PIC S9(01)V9(04).
009300     05  FILLER                    PIC X(10).
009400 PROCEDURE DIVISION USING LK-FACIC-PARMS.
009500*****************************************************************
009600*        M A I N   L I N E   -   T B F A C I C                  *
009700*****************************************************************
009800 0000-MAIN-LINE SECTION.
009900     EVALUATE TRUE
010000        WHEN LK-FN-IC
010100             PERFORM 0100-SPEARMAN-IC THRU 0100-EXIT
010200        WHEN LK-FN-TURN
010300             PERFORM 0200-TURNOVER THRU 0200-EXIT
010400        WHEN LK-FN-COST
010500             PERFORM 0300-TRANSACTION-COST THRU 0300-EXIT
010600        WHEN OTHER
010700             CONTINUE
010800     END-EVALUATE
010900     GOBACK.
011000 0000-EXIT.
011100     EXIT.
011200*****************************************************************
011300*    0100  SPEARMAN RANK IC BETWEEN FACTOR SCORE AND SELECTION  *
011400*    INDICATOR.  RANK 1 = HIGHEST FACTOR SCORE.  SELECTED       *
011500*    SYMBOLS RANK FIRST (ORIGINAL ORDER), UNSELECTED NEXT.       *
011600*****************************************************************
011700 0100-SPEARMAN-IC SECTION.
011800     MOVE ZERO TO LK-IC-RESULT
011900     MOVE LK-SYMBOL-COUNT TO WKS-N
012000     IF WKS-N < 3
012100        GO TO 0100-EXIT
012200     END-IF
012300     PERFORM 0110-RANK-FACTOR THRU 0110-EXIT
012400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
012500     MOVE ZERO TO WKS-CN-NEXT-RANK
012600     PERFORM 0120-RANK-SELECTED THRU 0120-EXIT
012700        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
012800     PERFORM 0130-RANK-UNSELECTED THRU 0130-EXIT
012900        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
013000     MOVE ZERO TO WKS-SUM-D-SQUARED
013100     PERFORM 0140-SUM-D-SQUARED THRU 0140-EXIT
013200        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
013300     COMPUTE WKS-N-SQUARED = WKS-N * WKS-N
013400     COMPUTE WKS-DENOM = WKS-N * (WKS-N-SQUARED - 1)
013500     IF WKS-DENOM = 0
013600        MOVE ZERO TO LK-IC-RESULT
013700     ELSE
013800        COMPUTE LK-IC-RESULT ROUNDED =
013900                1 - ((6 * WKS-SUM-D-SQUARED) / WKS-DENOM)
014000     END-IF.
014100 0100-EXIT.
014200     EXIT.
014300 0110-RANK-FACTOR SECTION.
014400     MOVE 1 TO WKS-CN-GREATER
014500     PERFORM 0111-COUNT-GREATER THRU 0111-EXIT
014600        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-N
014700     MOVE WKS-CN-GREATER TO WKS-FR-ENTRY (WKS-I).
014800 0110-EXIT.
014900     EXIT.
015000 0111-COUNT-GREATER SECTION.
015100     IF WKS-J NOT = WKS-I
015200        AND LK-FACTOR-SCORE (WKS-J) > LK-FACTOR-SCORE (WKS-I)
015300        ADD 1 TO WKS-CN-GREATER
015400     END-IF.
015500 0111-EXIT.
015600     EXIT.
015700 0120-RANK-SELECTED SECTION.
015800     IF LK-IS-SELECTED (WKS-I)
015900        ADD 1 TO WKS-CN-NEXT-RANK
016000        MOVE WKS-CN-NEXT-RANK TO WKS-SR-ENTRY (WKS-I)
016100     END-IF.
016200 0120-EXIT.
016300     EXIT.
016400 0130-RANK-UNSELECTED SECTION.
016500     IF NOT LK-IS-SELECTED (WKS-I)
016600        ADD 1 TO WKS-CN-NEXT-RANK
016700        MOVE WKS-CN-NEXT-RANK TO WKS-SR-ENTRY (WKS-I)
016800     END-IF.
016900 0130-EXIT.
017000     EXIT.
017100 0140-SUM-D-SQUARED SECTION.
017200     COMPUTE WKS-D-VALUE =
017300             WKS-FR-ENTRY (WKS-I) - WKS-SR-ENTRY (WKS-I)
017400     COMPUTE WKS-SUM-D-SQUARED =
017500             WKS-SUM-D-SQUARED + (WKS-D-VALUE * WKS-D-VALUE).
017600 0140-EXIT.
017700     EXIT.
017800*****************************************************************
017900*    0200  TURNOVER = SYMMETRIC DIFFERENCE OVER MAX(|OLD|,|NEW|)*
018000*****************************************************************
018100 0200-TURNOVER SECTION.
018200     MOVE ZERO TO WKS-CN-SYMDIFF
018300     PERFORM 0210-CHECK-OLD-IN-NEW THRU 0210-EXIT
018400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > LK-OLD-COUNT
018500     PERFORM 0220-CHECK-NEW-IN-OLD THRU 0220-EXIT
018600        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > LK-NEW-COUNT
018700     IF LK-OLD-COUNT > LK-NEW-COUNT
018800        MOVE LK-OLD-COUNT TO WKS-CN-MAX-SIDE
018900     ELSE
019000        MOVE LK-NEW-COUNT TO WKS-CN-MAX-SIDE
019100     END-IF
019200     IF WKS-CN-MAX-SIDE = 0
019300        MOVE ZERO TO LK-TURNOVER-RESULT
019400     ELSE
019500        COMPUTE LK-TURNOVER-RESULT ROUNDED =
019600                WKS-CN-SYMDIFF / WKS-CN-MAX-SIDE
019700     END-IF.
019800 0200-EXIT.
019900     EXIT.
020000 0210-CHECK-OLD-IN-NEW SECTION.
020100     MOVE 'N' TO WKS-FOUND-SW
020200     PERFORM 0211-SEARCH-NEW THRU 0211-EXIT
020300        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > LK-NEW-COUNT
020400     IF NOT WKS-SYMBOL-FOUND
020500        ADD 1 TO WKS-CN-SYMDIFF
020600     END-IF.
020700 0210-EXIT.
020800     EXIT.
020900 0211-SEARCH-NEW SECTION.
021000     IF NOT WKS-SYMBOL-FOUND
021100        AND LK-NEW-SYMBOL (WKS-J) = LK-OLD-SYMBOL (WKS-I)
021200        MOVE 'Y' TO WKS-FOUND-SW
021300     END-IF.
021400 0211-EXIT.
021500     EXIT.
021600 0220-CHECK-NEW-IN-OLD SECTION.
021700     MOVE 'N' TO WKS-FOUND-SW
021800     PERFORM 0221-SEARCH-OLD THRU 0221-EXIT
021900        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > LK-OLD-COUNT
022000     IF NOT WKS-SYMBOL-FOUND
022100        ADD 1 TO WKS-CN-SYMDIFF
022200     END-IF.
022300 0220-EXIT.
022400     EXIT.
022500 0221-SEARCH-OLD SECTION.
022600     IF NOT WKS-SYMBOL-FOUND
022700        AND LK-OLD-SYMBOL (WKS-J) = LK-NEW-SYMBOL (WKS-I)
022800        MOVE 'Y' TO WKS-FOUND-SW
022900     END-IF.
023000 0221-EXIT.
023100     EXIT.
023200*****************************************************************
023300*    0300  ROUND-TRIP TRANSACTION COST MODEL.  BUY PRICE IS     *
023400*    GROSSED UP BY BPS/10000, SELL PRICE IS NETTED DOWN.        *
023500*****************************************************************
023600 0300-TRANSACTION-COST SECTION.
023700     IF LK-COST-BPS = 0
023800        MOVE 10 TO LK-COST-BPS
023900     END-IF
024000     MOVE LK-COST-BPS TO WKS-EDIT-COST-BPS
024100     IF LK-SIDE-BUY
024200        COMPUTE LK-COST-ADJ-PRICE ROUNDED =
024300                LK-COST-PRICE * (1 + (LK-COST-BPS / 10000))
024400     ELSE
024500        COMPUTE LK-COST-ADJ-PRICE ROUNDED =
024600                LK-COST-PRICE * (1 - (LK-COST-BPS / 10000))
024700     END-IF
024800     COMPUTE LK-COST-ROUNDTRIP-PCT ROUNDED =
024900             (2 * LK-COST-BPS) / 10000
025000     MOVE SPACES TO ME-TRACE
025100     STRING 'TBFACIC COST BPS=' WKS-ECB-HUNDREDS WKS-ECB-UNITS
025200            DELIMITED BY SIZE INTO ME-TRACE
025300     DISPLAY ME-TRACE UPON CONSOLE.
025400 0300-EXIT.
025500     EXIT.
