000100*****************************************************************
000150*                                                               *
000200*   PROGRAMMER  : D. A. REYES (DAR)                             *
000250*   INSTALLATION: MARKET OPERATIONS - RULE ENGINE BATCH SUITE   *
000300*   APPLICATION : TB - TRADING BATCH                            *
000350*   PROGRAM     : TBRISKCK                                      *
000400*   TYPE        : BATCH - ORDER RISK VALIDATION                 *
000450*   DESCRIPTION : APPLIES THE 7 RISK CONTROLS TO EACH BUY/SELL  *
000500*               : ORDER AND PRODUCES THE RISKRPT REPORT         *
000550*   TICKET      : TB-0041                                       *
000600*                                                               *
000650*****************************************************************
000700 IDENTIFICATION DIVISION.
000750 PROGRAM-ID. TBRISKCK.
000800 AUTHOR. D A REYES.
000850 INSTALLATION. MARKET OPERATIONS RULE ENGINE BATCH SUITE.
000900 DATE-WRITTEN. 09/15/1994.
000950 DATE-COMPILED.
001000 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001050*****************************************************************
001100*  C H A N G E   L O G                                         *
001150* 09/15/1994  DAR  ORIGINAL PROGRAM - RISK CONTROLS OVER        *TB0100A
001200*                  MARKET ORDERS.                               *TB0100B
001250* 03/22/1995  DAR  ADDED MINIMUM-LOT CONTROL (MULTIPLE OF       *TB0101A
001300*                  100 SHARES).                                 *TB0101B
001350* 11/08/1995  JLR  ADDED BUYING-POWER CONTROL FOR BUY           *TB0102A
001400*                  ORDERS.                                      *TB0102B
001450* 06/14/1996  MHV  ADDED SELLABLE-QUANTITY CONTROL NETTING      *TB0103A
001500*                  PENDING SELLS FROM THE SAME CYCLE.           *TB0103B
001550* 02/09/1999  DAR  YEAR 2000 REVIEW - DATE FIELDS IN PARM       *TB0104A
001600*                  CARD AND RECORDS EXPANDED TO 4-POSITION      *TB0104B
001650*                  YEAR.                                        *TB0104C
001700* 08/17/2001  JLR  ADDED EMERGENCY STOP SWITCH (KILL            *TB0105A
001750*                  SWITCH) VIA UPSI-0.                          *TB0105B
001800* 04/03/2004  MHV  ADDED PRICE-BAND CONTROL VIA CALL TO         *TB0106A
001850*                  TBPRCBND.                                    *TB0106B
001900* 10/29/2007  DAR  ADJUSTED MAX-POSITION RULE TO USE A          *TB0107A
001950*                  PARAMETERIZED PERCENTAGE.                    *TB0107B
002000* 05/11/2010  JLR  ADDED DAILY-LOSS CONTROL (PLACEHOLDER -      *TB0108A
002050*                  ALWAYS APPROVES).                            *TB0108B
002100* 07/26/2013  MHV  EXPANDED POSITIONS TABLE TO 200 SYMBOLS      *TB0109A
002150*                  FOR LARGER PORTFOLIOS.                       *TB0109B
002200* 01/19/2016  DAR  CORRECTED PENDING-SELL ACCUMULATION FOR      *TB0110A
002250*                  SYMBOL NOT FOUND.                            *TB0110B
002300* 09/02/2020  JLR  GENERAL COMMENT REVIEW AND INSTALLATION      *TB0111A
002350*                  STANDARD.                                    *TB0111B
002400*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS SW-KILL-SWITCH-ON
005700     UPSI-0 OFF STATUS IS SW-KILL-SWITCH-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ORDERS-FILE   ASSIGN TO ORDERS
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FS-ORDERS.
006300     SELECT POSITIONS-FILE ASSIGN TO POSITIONS
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-POSITIONS.
006600     SELECT RISKRPT-FILE  ASSIGN TO RISKRPT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-RISKRPT.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  ORDERS-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 80 CHARACTERS.
007500     COPY TBORDER.
007600*
007700 FD  POSITIONS-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 80 CHARACTERS.
008000     COPY TBPOSIT.
008100*
008200 FD  RISKRPT-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 80 CHARACTERS.
008500     COPY TBRISKR.
008600*
008700 WORKING-STORAGE SECTION.
008800*
008900*    AREA DE PARAMETROS DE RIESGO (SYSIN)
009000*
009200     COPY TBPARM.
009300*
009400*    INDICADORES DE STATUS DE ARCHIVO
009500*
009600 01  WKS-FILE-STATUS-AREA.
009700     05  FS-ORDERS               PIC X(02) VALUE SPACES.
009800         88  FS-ORDERS-OK                 VALUE '00'.
009900         88  FS-ORDERS-EOF                VALUE '10'.
010000     05  FS-POSITIONS            PIC X(02) VALUE SPACES.
010100         88  FS-POSITIONS-OK               VALUE '00'.
010200         88  FS-POSITIONS-EOF               VALUE '10'.
010300     05  FS-RISKRPT              PIC X(02) VALUE SPACES.
010400         88  FS-RISKRPT-OK                  VALUE '00'.
010500     05  FSE-FILE-ERROR          PIC X(01) VALUE 'N'.
010600         88  FSE-ERROR-FOUND               VALUE 'Y'.
010700     05  FILLER                  PIC X(03) VALUE SPACES.
010800*
010900*    SWITCHES DE CONTROL
011000*
011100 01  WKS-SWITCHES.
011200     05  SW-ORDERS-EOF-FLAG      PIC X(01) VALUE 'N'.
011300         88  SW-ORDERS-EOF                 VALUE 'Y'.
011400     05  SW-CHECK-RESULT         PIC X(01) VALUE 'Y'.
011500         88  SW-CHECK-PASSED               VALUE 'Y'.
011600         88  SW-CHECK-FAILED                VALUE 'N'.
011700     05  SW-ORDER-APPROVED       PIC X(01) VALUE 'Y'.
011800         88  SW-ORDER-IS-APPROVED           VALUE 'Y'.
011900         88  SW-ORDER-IS-REJECTED            VALUE 'N'.
012000     05  SW-REASON-SET           PIC X(01) VALUE 'N'.
012100         88  SW-REASON-ALREADY-SET           VALUE 'Y'.
012200     05  FILLER                  PIC X(04) VALUE SPACES.
012300*
012400*    CONTADORES (TODOS COMP POR NORMA DE INSTALACION)
012500*
012600 01  WKS-COUNTERS.
012700     05  CN-ORDERS-READ          PIC 9(07) COMP VALUE ZERO.
012800     05  CN-ORDERS-APPROVED      PIC 9(07) COMP VALUE ZERO.
012900     05  CN-ORDERS-REJECTED      PIC 9(07) COMP VALUE ZERO.
013000     05  CN-CHECKS-PASSED        PIC 9(02) COMP VALUE ZERO.
013100     05  CN-CHECKS-FAILED        PIC 9(02) COMP VALUE ZERO.
013200     05  FILLER                  PIC X(02) VALUE SPACES.
013300*
013400*    TABLA DE POSICIONES DE CARTERA (CARGADA UNA SOLA VEZ)
013500*
013600 01  WKS-POSITION-TABLE.
013700     05  WKS-POS-COUNT           PIC 9(03) COMP VALUE ZERO.
013800     05  WKS-POS-ENTRY OCCURS 200 TIMES
013900             INDEXED BY WKS-POS-IX.
014000         10  WKS-PT-SYMBOL       PIC X(10).
014100         10  WKS-PT-SELLABLE-QTY PIC 9(09).
014200         10  WKS-PT-AVG-PRICE    PIC 9(09).
014210         10  WKS-PT-MKT-PRICE    PIC 9(09).
014300         10  WKS-PT-PENDING-SELL PIC 9(09) COMP.
014400         10  FILLER              PIC X(02) VALUE SPACES.
014500*    REDEFINES DE EDICION - RECUENTO DE POSICIONES CARGADAS
014600 01  WKS-POS-COUNT-EDIT          PIC 9(05).
014700 01  WKS-POS-COUNT-EDIT-R REDEFINES WKS-POS-COUNT-EDIT.
014800     05  WKS-PCE-MILES           PIC 9(02).
014900     05  WKS-PCE-UNIDADES        PIC 9(03).
015000*
015100*    AREAS DE TRABAJO DEL CONTROL VIGENTE
015200*
015300 01  WKS-ORDER-VALUE             PIC 9(15) COMP-3 VALUE ZERO.
015400 01  WKS-ORDER-VALUE-R REDEFINES WKS-ORDER-VALUE.
015500     05  WKS-OV-BILLONES         PIC 9(03).
015600     05  WKS-OV-RESTO            PIC 9(12).
015700 01  WKS-POSITION-PCT            PIC 9(03)V9(04) VALUE ZERO.
015800 01  WKS-POSITION-PCT-R REDEFINES WKS-POSITION-PCT.
015900     05  WKS-PP-ENTERO           PIC 9(03).
016000     05  WKS-PP-DECIMAL          PIC 9(04).
016100 01  WKS-LOT-REMAINDER           PIC 9(09) COMP VALUE ZERO.
016200 01  WKS-SELLABLE-AVAIL          PIC S9(09) COMP VALUE ZERO.
016300 01  WKS-TABLE-SUB               PIC 9(03) COMP VALUE ZERO.
016400 01  WKS-ORDER-EXCHANGE          PIC X(05) VALUE SPACES.
016500*
016600*    AREA DE MENSAJES
016700*
016800 01  WKS-MESSAGES.
016900     05  ME-REASON-TEXT          PIC X(80) VALUE SPACES.
017000     05  FILLER                  PIC X(04) VALUE SPACES.
017100*
017200*    AREA DE INTERFASE CON TBPRCBND
017300*
017400 01  WKS-PRCBND-PARMS.
017500     05  WKS-PB-EXCHANGE         PIC X(05).
017600     05  WKS-PB-REF-PRICE        PIC 9(09).
017700     05  WKS-PB-ORDER-PRICE      PIC 9(09).
017800     05  WKS-PB-CEILING          PIC 9(09).
017900     05  WKS-PB-FLOOR            PIC 9(09).
018000     05  WKS-PB-TICK-SIZE        PIC 9(09).
018100     05  WKS-PB-VALID-FLAG       PIC X(01).
018200         88  WKS-PB-IS-VALID              VALUE 'Y'.
018300     05  WKS-PB-REASON-CODE      PIC X(16).
018400     05  FILLER                  PIC X(04) VALUE SPACES.
018500*
018600*    LINEAS DE TOTALES (ESTILO ESTADISTICAS DEL TALLER)
018700*
018800 01  WKS-TRAILER-LINE.
018900     05  FILLER                  PIC X(20) VALUE
019000         'TOTAL ORDENES LEIDAS'.
019100     05  WKS-TL-READ             PIC ZZZ,ZZ9.
019200     05  FILLER                  PIC X(53) VALUE SPACES.
019300*
019400 PROCEDURE DIVISION.
019500*
019600 0000-MAIN-LINE SECTION.
019700 0000-MAIN.
019800     PERFORM 0100-INITIALIZE     THRU 0100-EXIT
019900     PERFORM 0200-READ-ORDER     THRU 0200-EXIT
020000     PERFORM 0300-PROCESS-ORDER  THRU 0300-EXIT
020100         UNTIL SW-ORDERS-EOF
020200     PERFORM 0900-PRINT-TRAILER  THRU 0900-EXIT
020300     PERFORM 0950-TERMINATE      THRU 0950-EXIT
020400     STOP RUN.
020500 0000-EXIT.
020600     EXIT.
020700*
020800*    ABRE ARCHIVOS, LEE PARM CARD Y CARGA TABLA DE POSICIONES
020900*
021000 0100-INITIALIZE SECTION.
021100 0100-BEGIN.
021200     OPEN INPUT  ORDERS-FILE
021300     IF NOT FS-ORDERS-OK
021400         MOVE 'Y' TO FSE-FILE-ERROR
021500     END-IF
021600     OPEN INPUT  POSITIONS-FILE
021700     IF NOT FS-POSITIONS-OK
021800         MOVE 'Y' TO FSE-FILE-ERROR
021900     END-IF
022000     OPEN OUTPUT RISKRPT-FILE
022100     IF NOT FS-RISKRPT-OK
022200         MOVE 'Y' TO FSE-FILE-ERROR
022300     END-IF
022400     IF FSE-ERROR-FOUND
022500         DISPLAY 'TBRISKCK - ERROR ABRIENDO ARCHIVOS'
022600         STOP RUN
022700     END-IF
022800     ACCEPT TB-PARM-CARD FROM SYSIN
022900     PERFORM 0110-LOAD-POSITIONS THRU 0110-EXIT.
023000 0100-EXIT.
023100     EXIT.
023200*
023300 0110-LOAD-POSITIONS SECTION.
023400 0110-BEGIN.
023500     PERFORM 0120-READ-POSITION  THRU 0120-EXIT
023600     PERFORM 0115-STORE-POSITION THRU 0115-EXIT
023700         UNTIL FS-POSITIONS-EOF.
023800 0110-EXIT.
023900     EXIT.
024000*
024100 0115-STORE-POSITION SECTION.
024200 0115-BEGIN.
024300     IF WKS-POS-COUNT < 200
024400         ADD 1 TO WKS-POS-COUNT
024500         SET WKS-POS-IX TO WKS-POS-COUNT
024600         MOVE POS-SYMBOL       TO WKS-PT-SYMBOL (WKS-POS-IX)
024700         MOVE POS-SELLABLE-QTY TO WKS-PT-SELLABLE-QTY
024800                                             (WKS-POS-IX)
024900         MOVE POS-AVG-PRICE    TO WKS-PT-AVG-PRICE (WKS-POS-IX)
024950         MOVE POS-MKT-PRICE    TO WKS-PT-MKT-PRICE (WKS-POS-IX)
025000         MOVE ZERO             TO WKS-PT-PENDING-SELL
025100                                             (WKS-POS-IX)
025200     END-IF
025300     PERFORM 0120-READ-POSITION THRU 0120-EXIT.
025400 0115-EXIT.
025500     EXIT.
025600*
025700 0120-READ-POSITION SECTION.
025800 0120-BEGIN.
025900     READ POSITIONS-FILE
026000         AT END
026100             SET FS-POSITIONS-EOF TO TRUE
026200     END-READ.
026300 0120-EXIT.
026400     EXIT.
026500*
026600 0200-READ-ORDER SECTION.
026700 0200-BEGIN.
026800     READ ORDERS-FILE
026900         AT END
027000             SET SW-ORDERS-EOF TO TRUE
027100         NOT AT END
027200             ADD 1 TO CN-ORDERS-READ
027300     END-READ.
027400 0200-EXIT.
027500     EXIT.
027600*
027700*    APLICA LOS 7 CONTROLES SOBRE LA ORDEN VIGENTE
027800*
027900 0300-PROCESS-ORDER SECTION.
028000 0300-BEGIN.
028100     MOVE ZERO   TO CN-CHECKS-PASSED CN-CHECKS-FAILED
028200     MOVE 'N'    TO SW-REASON-SET
028300     MOVE SPACES TO RSK-REASON
028400     MOVE ORD-ID TO RSK-ORDER-ID
028500     IF SW-KILL-SWITCH-ON
028600         MOVE 'N' TO RSK-APPROVED
028700         MOVE 1   TO RSK-FAIL-COUNT
028800         MOVE 0   TO RSK-PASS-COUNT
028900         MOVE 'KILL SWITCH ACTIVE - ALL ORDERS REJECTED'
029000             TO RSK-REASON
029100     ELSE
029200         PERFORM 0310-CHECK-PRICE-BAND   THRU 0310-EXIT
029300         PERFORM 0320-CHECK-LOT-SIZE     THRU 0320-EXIT
029400         PERFORM 0330-CHECK-POSITION-SZ  THRU 0330-EXIT
029500         PERFORM 0340-CHECK-BUYING-PWR   THRU 0340-EXIT
029600         PERFORM 0350-CHECK-SELLABLE-QTY THRU 0350-EXIT
029700         PERFORM 0360-CHECK-DAILY-LOSS   THRU 0360-EXIT
029800         MOVE CN-CHECKS-PASSED TO RSK-PASS-COUNT
029900         MOVE CN-CHECKS-FAILED TO RSK-FAIL-COUNT
030000         IF CN-CHECKS-FAILED = ZERO
030100             MOVE 'Y' TO RSK-APPROVED
030200             MOVE 'ALL CHECKS PASSED' TO RSK-REASON
030300         ELSE
030400             MOVE 'N' TO RSK-APPROVED
030500         END-IF
030600     END-IF
030700     IF RSK-APPROVED = 'Y'
030800         ADD 1 TO CN-ORDERS-APPROVED
030900     ELSE
031000         ADD 1 TO CN-ORDERS-REJECTED
031100     END-IF
031200     IF RSK-APPROVED = 'Y' AND ORD-SIDE = 'SELL'
031300         PERFORM 0370-ACCUM-PENDING-SELL THRU 0370-EXIT
031400     END-IF
031500     WRITE TB-RISK-RESULT-REC
031600     PERFORM 0200-READ-ORDER THRU 0200-EXIT.
031700 0300-EXIT.
031800     EXIT.
031900*
032000*    CONTROL 2 - BANDA DE PRECIO (VIA TBPRCBND)
032010*
032020*    04/11/2018 MHV TB-0195 SE CORRIGE EL CONTROL: EL REGISTRO
032030*                DE LA ORDEN NO TRAE BOLSA NI PRECIO DE
032040*                REFERENCIA PROPIOS, ASI QUE SE TOMA EL PRECIO
032050*                DE MERCADO VIGENTE DE LA POSICION DEL SIMBOLO
032060*                (CUANDO EXISTE) COMO REFERENCIA REAL; SI EL
032070*                SIMBOLO NO SE TIENE EN CARTERA O NO TRAE
032080*                PRECIO DE MERCADO, EL CONTROL SE OMITE (PASA)
032090*                EN LUGAR DE FABRICAR UNA BANDA FICTICIA - LA
032100*                REGLA DE NEGOCIO INDICA "OMITIDO SI NO HAY
032110*                BANDA/REFERENCIA DISPONIBLE".
032120*
032200 0310-CHECK-PRICE-BAND SECTION.
032300 0310-BEGIN.
032310     PERFORM 0355-FIND-POSITION THRU 0355-EXIT
032320     IF WKS-TABLE-SUB = ZERO
032330         ADD 1 TO CN-CHECKS-PASSED
032340     ELSE
032350         SET WKS-POS-IX TO WKS-TABLE-SUB
032360         IF WKS-PT-MKT-PRICE (WKS-POS-IX) = ZERO
032370             ADD 1 TO CN-CHECKS-PASSED
032380         ELSE
032390             MOVE 'HOSE '                        TO
032400                  WKS-PB-EXCHANGE
032410             MOVE WKS-PT-MKT-PRICE (WKS-POS-IX)   TO
032420                  WKS-PB-REF-PRICE
032430             MOVE ORD-PRICE                       TO
032440                  WKS-PB-ORDER-PRICE
032450             CALL 'TBPRCBND' USING WKS-PRCBND-PARMS
032460             IF WKS-PB-IS-VALID
032470                 ADD 1 TO CN-CHECKS-PASSED
032480             ELSE
032490                 ADD 1 TO CN-CHECKS-FAILED
032500                 PERFORM 0380-SET-REASON THRU 0380-EXIT
032510             END-IF
032520         END-IF
032530     END-IF.
033400 0310-EXIT.
033500     EXIT.
033600*
033700*    CONTROL 3 - TAMANO DE LOTE (MULTIPLO DE 100)
033800*
033900 0320-CHECK-LOT-SIZE SECTION.
034000 0320-BEGIN.
034100     DIVIDE ORD-QTY BY 100 GIVING WKS-LOT-REMAINDER
034200         REMAINDER WKS-LOT-REMAINDER
034300     IF WKS-LOT-REMAINDER = ZERO
034400         ADD 1 TO CN-CHECKS-PASSED
034500     ELSE
034600         ADD 1 TO CN-CHECKS-FAILED
034700         MOVE 'LOT SIZE NOT MULTIPLE OF 100' TO ME-REASON-TEXT
034800         PERFORM 0380-SET-REASON THRU 0380-EXIT
034900     END-IF.
035000 0320-EXIT.
035100     EXIT.
035200*
035300*    CONTROL 4 - TAMANO MAXIMO DE POSICION
035400*
035500 0330-CHECK-POSITION-SZ SECTION.
035600 0330-BEGIN.
035700     COMPUTE WKS-ORDER-VALUE = ORD-PRICE * ORD-QTY
035800     IF PRM-NAV = ZERO
035900         ADD 1 TO CN-CHECKS-PASSED
036000     ELSE
036100         COMPUTE WKS-POSITION-PCT ROUNDED =
036200             WKS-ORDER-VALUE / PRM-NAV
036300         IF WKS-POSITION-PCT > PRM-MAX-POSITION-PCT
036400             ADD 1 TO CN-CHECKS-FAILED
036500             MOVE 'POSITION SIZE EXCEEDS LIMIT' TO ME-REASON-TEXT
036600             PERFORM 0380-SET-REASON THRU 0380-EXIT
036700         ELSE
036800             ADD 1 TO CN-CHECKS-PASSED
036900         END-IF
037000     END-IF.
037100 0330-EXIT.
037200     EXIT.
037300*
037400*    CONTROL 5 - PODER DE COMPRA (SOLO ORDENES DE COMPRA)
037500*
037600 0340-CHECK-BUYING-PWR SECTION.
037700 0340-BEGIN.
037800     IF ORD-SIDE = 'BUY'
037900         COMPUTE WKS-ORDER-VALUE = ORD-PRICE * ORD-QTY
038000         IF WKS-ORDER-VALUE > PRM-PURCHASING-POWER
038100             ADD 1 TO CN-CHECKS-FAILED
038200             MOVE 'INSUFFICIENT BUYING POWER' TO ME-REASON-TEXT
038300             PERFORM 0380-SET-REASON THRU 0380-EXIT
038400         ELSE
038500             ADD 1 TO CN-CHECKS-PASSED
038600         END-IF
038700     ELSE
038800         ADD 1 TO CN-CHECKS-PASSED
038900     END-IF.
039000 0340-EXIT.
039100     EXIT.
039200*
039300*    CONTROL 6 - CANTIDAD VENDIBLE (SOLO ORDENES DE VENTA)
039400*
039500 0350-CHECK-SELLABLE-QTY SECTION.
039600 0350-BEGIN.
039700     IF ORD-SIDE = 'SELL'
039800         PERFORM 0355-FIND-POSITION THRU 0355-EXIT
039900         IF WKS-TABLE-SUB = ZERO
040000             MOVE ZERO TO WKS-SELLABLE-AVAIL
040100         ELSE
040200             SET WKS-POS-IX TO WKS-TABLE-SUB
040300             COMPUTE WKS-SELLABLE-AVAIL =
040400                 WKS-PT-SELLABLE-QTY (WKS-POS-IX) -
040500                 WKS-PT-PENDING-SELL (WKS-POS-IX)
040600         END-IF
040700         IF ORD-QTY > WKS-SELLABLE-AVAIL
040800             ADD 1 TO CN-CHECKS-FAILED
040900             MOVE 'INSUFFICIENT SELLABLE QUANTITY'
041000                 TO ME-REASON-TEXT
041100             PERFORM 0380-SET-REASON THRU 0380-EXIT
041200         ELSE
041300             ADD 1 TO CN-CHECKS-PASSED
041400         END-IF
041500     ELSE
041600         ADD 1 TO CN-CHECKS-PASSED
041700     END-IF.
041800 0350-EXIT.
041900     EXIT.
042000*
042100 0355-FIND-POSITION SECTION.
042200 0355-BEGIN.
042300     MOVE ZERO TO WKS-TABLE-SUB
042400     PERFORM 0356-TEST-ONE-SLOT THRU 0356-EXIT
042500         VARYING WKS-POS-IX FROM 1 BY 1
042600         UNTIL WKS-POS-IX > WKS-POS-COUNT.
042700 0355-EXIT.
042800     EXIT.
042900*
043000 0356-TEST-ONE-SLOT SECTION.
043100 0356-BEGIN.
043200     IF WKS-PT-SYMBOL (WKS-POS-IX) = ORD-SYMBOL
043300         SET WKS-TABLE-SUB TO WKS-POS-IX
043400         SET WKS-POS-IX TO WKS-POS-COUNT
043500     END-IF.
043600 0356-EXIT.
043700     EXIT.
043800*
043900*    CONTROL 7 - PERDIDA DIARIA (PLACEHOLDER, SIEMPRE APRUEBA)
044000*
044100 0360-CHECK-DAILY-LOSS SECTION.
044200 0360-BEGIN.
044300     ADD 1 TO CN-CHECKS-PASSED.
044400 0360-EXIT.
044500     EXIT.
044600*
044700*    ACUMULA VENTA PENDIENTE DEL SIMBOLO PARA ORDENES
044800*    POSTERIORES DEL MISMO CICLO
044900*
045000 0370-ACCUM-PENDING-SELL SECTION.
045100 0370-BEGIN.
045200     PERFORM 0355-FIND-POSITION THRU 0355-EXIT
045300     IF WKS-TABLE-SUB NOT = ZERO
045400         SET WKS-POS-IX TO WKS-TABLE-SUB
045500         ADD ORD-QTY TO WKS-PT-PENDING-SELL (WKS-POS-IX)
045600     END-IF.
045700 0370-EXIT.
045800     EXIT.
045900*
046000*    FIJA EL MOTIVO DE RECHAZO SI ES LA PRIMERA FALLA
046100*
046200 0380-SET-REASON SECTION.
046300 0380-BEGIN.
046400     IF NOT SW-REASON-ALREADY-SET
046500         MOVE ME-REASON-TEXT TO RSK-REASON
046600         MOVE 'Y' TO SW-REASON-SET
046700     END-IF.
046800 0380-EXIT.
046900     EXIT.
047000*
047100 0900-PRINT-TRAILER SECTION.
047200 0900-BEGIN.
047300     MOVE CN-ORDERS-READ TO WKS-TL-READ
047400     DISPLAY 'TBRISKCK - ORDENES LEIDAS    : ' CN-ORDERS-READ
047500     DISPLAY 'TBRISKCK - ORDENES APROBADAS  : ' CN-ORDERS-APPROVED
047600     DISPLAY 'TBRISKCK - ORDENES RECHAZADAS : ' CN-ORDERS-REJECTED.
047700 0900-EXIT.
047800     EXIT.
047900*
048000 0950-TERMINATE SECTION.
048100 0950-BEGIN.
048200     CLOSE ORDERS-FILE POSITIONS-FILE RISKRPT-FILE.
048300 0950-EXIT.
048400     EXIT.
