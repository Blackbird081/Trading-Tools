000100*****************************************************************
000200*                                                                *
000300*   TBFILLR  --  MATCHER FILL-EVENT OUTPUT RECORD LAYOUT        *
000400*                                                                *
000500*   ONE RECORD PER ORDER FILLED (FULLY OR PARTIALLY) DURING A   *
000600*   TBMATCH RUN.                                                 *
000700*                                                                *
000800*   MAINT LOG                                                   *
000900*   19/11/2022  DAR  ORIGINAL LAYOUT - TBCU0129                 *
001000*                                                                *
001100*****************************************************************
001200 01  TB-FILL-REC.
001300     05  FILL-ORDER-ID            PIC X(12).
001400     05  FILL-SYMBOL              PIC X(10).
001500     05  FILL-SIDE                PIC X(04).
001600     05  FILL-QTY                 PIC 9(09).
001700     05  FILL-PRICE               PIC 9(09).
001800     05  FILLER                   PIC X(41).
